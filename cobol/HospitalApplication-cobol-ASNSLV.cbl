000100       IDENTIFICATION DIVISION.                                     ASN00010
000200******************************************************************  ASN00020
000300       PROGRAM-ID.  ASNSLV.                                         ASN00030
000400       AUTHOR. RAY WHITFIELD.                                       ASN00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                      ASN00050
000600       DATE-WRITTEN. 04/02/93.                                      ASN00070
000700       DATE-COMPILED. 04/02/93.                                     ASN00080
000800       SECURITY. NON-CONFIDENTIAL.                                  ASN00090
000900******************************************************************  ASN00100
001000*REMARKS.                                                          *ASN00110
001100*                                                                  *ASN00120
001200*          GIVEN A SQUARE COST MATRIX, THIS SUBPROGRAM RETURNS     *ASN00130
001300*          THE ONE-TO-ONE ROW/COLUMN ASSIGNMENT OF LOWEST TOTAL    *ASN00140
001400*          COST.  OPTDAY CALLS IT ONCE PER SLOT GROUP, ROWS BEING  *ASN00150
001500*          THE TECHNICIANS HOLDING A BOOKED SLOT AND COLUMNS       *ASN00160
001600*          BEING THE GROUP'S BOOKINGS (PADDED WITH A DUMMY ROW     *ASN00170
001700*          OR COLUMN AND A PENALTY COST WHEN THE TWO POOLS ARE     *ASN00180
001800*          NOT THE SAME SIZE, SAME AS ANY OTHER UNEVEN TABLE PAIR  *ASN00190
001900*          THIS SHOP PADS OUT SO A FIXED-SIZE LOOKUP NEVER RUNS    *ASN00200
002000*          OFF THE END OF THE SHORTER TABLE).                      *ASN00210
002100*                                                                  *ASN00220
002200*          THE SOLVE METHOD IS A PLAIN PERMUTATION SEARCH, NOT     *ASN00230
002300*          A TRUE HUNGARIAN/MUNKRES REDUCTION -- FOR THE SMALL     *ASN00240
002400*          GROUPS THIS SHOP SEES (A HANDFUL OF TECHNICIANS PER     *ASN00250
002500*          CITY PER TWO-HOUR WINDOW) IT IS CHEAP ENOUGH, AND IT     *ASN00260
002600*          IS GUARANTEED COST-OPTIMAL BECAUSE IT TRIES EVERY       *ASN00270
002700*          PERMUTATION.  THE TABLE IS SIZED AT EIGHT; A GROUP      *ASN00280
002800*          LARGER THAN THAT COMES BACK WITH RETURN-CD 8 AND AN     *ASN00290
002900*          UNCHANGED (IDENTITY) ASSIGNMENT -- OPTDAY TREATS THAT   *ASN00300
003000*          GROUP AS NOT IMPROVED AND MOVES ON.                     *ASN00310
003100*                                                                  *ASN00320
003200*------------------------------------------------------------------*ASN00330
003300*  HIST:  04/02/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM          ASN00340
003400*         07/22/99  RLW  Y2K REVIEW - NO DATE FIELDS IN THIS        ASN00350
003500*                       SUBPROGRAM, NO CHANGE REQUIRED              ASN00360
003600*         09/30/05  PDQ  RAISED THE TABLE SIZE FROM SIX TO EIGHT -  ASN00370
003700*                       TICKET DS-0441, DOWNTOWN HAD SEVEN TECHS    ASN00380
003800*                       ON THE 09_11 WINDOW ALONE                  ASN00390
003900*         02/14/12  JKS  ADDED RETURN-CD 8 OVERFLOW PATH INSTEAD    ASN00400
004000*                       OF LETTING IT RUN OFF THE TABLE - TICKET    ASN00410
004100*                       HD-2381                                   ASN00420
004200******************************************************************  ASN00430
004300                                                                    ASN00440
004400       ENVIRONMENT DIVISION.                                        ASN00450
004500       CONFIGURATION SECTION.                                       ASN00460
004600       SOURCE-COMPUTER. IBM-390.                                    ASN00470
004700       OBJECT-COMPUTER. IBM-390.                                    ASN00480
004800       SPECIAL-NAMES.                                               ASN00490
004900           C01 IS TOP-OF-FORM                                       ASN00500
005000           CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                   ASN00510
005100           UPSI-0 IS UPSI-TRACE-SWITCH.                             ASN00520
005200       INPUT-OUTPUT SECTION.                                        ASN00530
005300                                                                    ASN00540
005400       DATA DIVISION.                                               ASN00550
005500       FILE SECTION.                                                ASN00560
005600                                                                    ASN00570
005700       WORKING-STORAGE SECTION.                                     ASN00580
005800       77  MAX-GROUP-SIZE                  PIC 9(02) COMP           ASN00590
005900                                            VALUE 8.                 ASN00600
006000       77  HIGH-PENALTY-COST                PIC S9(08)V9(04) COMP-3 ASN00610
006100                                            VALUE 99999999.9999.       ASN00620
006200                                                                    ASN00630
006300******************************************************************  ASN00640
006400*    THE CANDIDATE PERMUTATION AND THE BEST ONE FOUND SO FAR,     *  ASN00650
006500*    PLUS THE SCRATCH SUBSCRIPTS THE NEXT-PERMUTATION ALGORITHM   *  ASN00660
006600*    NEEDS TO FIND ITS PIVOT AND REVERSE THE TAIL.                *  ASN00670
006700******************************************************************  ASN00680
006800       01  PERM-WORK-FIELDS.                                        ASN00690
006900           05  ASN-PERM-TAB OCCURS 8 TIMES                          ASN00700
007000                            PIC 9(02) COMP                          ASN00710
007100                            INDEXED BY PERM-IDX.                    ASN00720
007200           05  ASN-BEST-PERM OCCURS 8 TIMES                         ASN00730
007300                            PIC 9(02) COMP                          ASN00740
007400                            INDEXED BY BEST-IDX.                    ASN00750
007500           05  WS-PERM-COST            PIC S9(08)V9(04) COMP-3.     ASN00760
007600           05  WS-BEST-COST            PIC S9(08)V9(04) COMP-3.     ASN00770
007700           05  WS-MORE-PERMS           PIC X(01).                  ASN00780
007800               88  NO-MORE-PERMS          VALUE "N".                ASN00790
007900           05  FILLER                  PIC X(04).                   ASN00800
008000******************************************************************  ASN00810
008100*    ALTERNATE VIEW -- NUMERIC-EDITED COST FOR THE OPTIONAL        * ASN00820
008200*    TRACE LINE JKS ADDED IN '12 ALONGSIDE THE GCDIST ONE.         *  ASN00830
008300******************************************************************  ASN00840
008400       01  PERM-WORK-FIELDS-ALT REDEFINES PERM-WORK-FIELDS.         ASN00850
008500           05  FILLER                  PIC X(16).                   ASN00860
008600           05  PERMALT-COST-E          PIC -9999999.99.             ASN00870
008700           05  PERMALT-BEST-E          PIC -9999999.99.             ASN00880
008800           05  FILLER                  PIC X(05).                   ASN00890
008900                                                                    ASN00900
009000       01  NEXT-PERM-FIELDS.                                        ASN00910
009100           05  WS-PIVOT-K              PIC 9(02) COMP.              ASN00920
009200           05  WS-PIVOT-L              PIC 9(02) COMP.              ASN00930
009300           05  WS-SWAP-TEMP            PIC 9(02) COMP.              ASN00940
009400           05  WS-REV-LO               PIC 9(02) COMP.              ASN00950
009500           05  WS-REV-HI               PIC 9(02) COMP.              ASN00960
009600           05  WS-ROW-IDX              PIC 9(02) COMP.              ASN00970
009700           05  FILLER                  PIC X(04).                   ASN00980
009710******************************************************************  ASN00981
009720*    ALTERNATE VIEW -- X-DISPLAY OF THE PIVOT SUBSCRIPTS, USED    *  ASN00982
009730*    ONLY WHEN UPSI-TRACE-SWITCH IS ON FOR A DEBUG DISPLAY LINE.  *  ASN00983
009740******************************************************************  ASN00984
009750       01  NEXT-PERM-FIELDS-ALT REDEFINES NEXT-PERM-FIELDS.          ASN00985
009760           05  NPFALT-PIVOT-K-X        PIC X(02).                   ASN00986
009770           05  NPFALT-PIVOT-L-X        PIC X(02).                   ASN00987
009780           05  FILLER                  PIC X(10).                   ASN00988
009790                                                                    ASN00989
009800       01  WS-TRACE-FIELDS.                                         ASN00991
009810           05  WS-TRACE-BEST-KM        PIC S9(07)V9(04) COMP-3.      ASN00992
009820           05  WS-TRACE-ITER-CT        PIC 9(04) COMP.               ASN00993
009830           05  FILLER                  PIC X(04).                   ASN00994
009840******************************************************************  ASN00995
009850*    ALTERNATE VIEW -- NUMERIC-EDITED WINNING COST FOR THE SAME    *  ASN00996
009860*    OPTIONAL TRACE LINE.                                          *  ASN00997
009870******************************************************************  ASN00998
009880       01  WS-TRACE-FIELDS-ALT REDEFINES WS-TRACE-FIELDS.            ASN00999
009890           05  TRACEALT-BEST-E         PIC -9999999.99.              ASN01001
009900           05  FILLER                  PIC X(04).                   ASN01002
009910                                                                    ASN01003
009920       LINKAGE SECTION.                                             ASN01000
010000******************************************************************  ASN01010
010100*    CALLER BUILDS THE COST MATRIX, SQUARE, SIZE ASN-SIZE BY       * ASN01020
010200*    ASN-SIZE (PADDED WITH THE PENALTY VALUE WHERE THE TWO POOLS  *  ASN01030
010300*    DIFFER IN SIZE).  THIS SUBPROGRAM HANDS BACK THE ASSIGNED     * ASN01040
010400*    COLUMN FOR EACH ROW AND THE WINNING TOTAL COST.               * ASN01050
010500******************************************************************  ASN01060
010600       01  ASNSLV-PARMS.                                            ASN01070
010700           05  ASN-SIZE                PIC 9(02) COMP.              ASN01080
010800               88  ASN-SIZE-TOO-LARGE     VALUE 9 THRU 99.          ASN01090
010900           05  ASN-COST-MATRIX.                                     ASN01100
011000               10  ASN-COST-ROW OCCURS 8 TIMES                       ASN01110
011100                                 INDEXED BY ASN-ROW-IDX.             ASN01120
011200                   15  ASN-COST-CELL OCCURS 8 TIMES                  ASN01130
011300                                 PIC S9(07)V9(04) COMP-3             ASN01140
011400                                 INDEXED BY ASN-COL-IDX.             ASN01150
011500           05  ASN-ASSIGN-COL OCCURS 8 TIMES                        ASN01160
011600                            PIC 9(02) COMP                          ASN01170
011700                            INDEXED BY ASN-ASSIGN-IDX.               ASN01180
011800           05  ASN-TOTAL-COST          PIC S9(08)V9(04) COMP-3.      ASN01190
011900           05  ASN-RETURN-CD           PIC 9(02) COMP.              ASN01200
012000           05  FILLER                  PIC X(01).                   ASN01210
012100                                                                    ASN01220
012200       PROCEDURE DIVISION USING ASNSLV-PARMS.                        ASN01230
012300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                  ASN01240
012400           IF ASN-SIZE-TOO-LARGE                                     ASN01250
012500               PERFORM 150-DEFAULT-ASSIGN-RTN THRU 150-EXIT          ASN01260
012600               GOBACK.                                               ASN01270
012700           PERFORM 100-MAINLINE THRU 100-EXIT                        ASN01280
012800               UNTIL NO-MORE-PERMS.                                  ASN01290
012900           PERFORM 400-RETURN-BEST-RTN THRU 400-EXIT.                ASN01300
013000           GOBACK.                                                  ASN01310
013100                                                                    ASN01320
013200       000-HOUSEKEEPING.                                            ASN01330
013300           MOVE ZERO TO ASN-RETURN-CD.                               ASN01340
013400           MOVE HIGH-PENALTY-COST TO WS-BEST-COST.                   ASN01350
013500           MOVE "Y" TO WS-MORE-PERMS.                                ASN01360
013600           PERFORM 050-INIT-PERM-RTN THRU 050-EXIT                   ASN01370
013700               VARYING WS-ROW-IDX FROM 1 BY 1                        ASN01380
013800               UNTIL WS-ROW-IDX > ASN-SIZE.                          ASN01390
013900       000-EXIT.                                                    ASN01400
014000           EXIT.                                                    ASN01410
014100                                                                    ASN01420
014200       050-INIT-PERM-RTN.                                           ASN01430
014300           MOVE WS-ROW-IDX TO ASN-PERM-TAB(WS-ROW-IDX).              ASN01440
014400       050-EXIT.                                                    ASN01450
014500           EXIT.                                                    ASN01460
014600                                                                    ASN01470
014700******************************************************************  ASN01480
014800*    100-MAINLINE -- SCORE THE CURRENT PERMUTATION, THEN STEP TO  * ASN01490
014900*    THE NEXT ONE IN LEXICOGRAPHIC ORDER, SAME READ-THEN-PROCESS  * ASN01500
015000*    SHAPE AS EVERY OTHER MAINLINE LOOP IN THE SUITE.             *  ASN01510
015100******************************************************************  ASN01520
015200       100-MAINLINE.                                                ASN01530
015300           PERFORM 200-SCORE-PERM-RTN THRU 200-EXIT.                 ASN01540
015400           PERFORM 300-NEXT-PERM-RTN THRU 300-EXIT.                  ASN01550
015500       100-EXIT.                                                    ASN01560
015600           EXIT.                                                    ASN01570
015700                                                                    ASN01580
015800       200-SCORE-PERM-RTN.                                          ASN01590
015900           MOVE ZERO TO WS-PERM-COST.                                ASN01600
016000           PERFORM 250-ADD-CELL-RTN THRU 250-EXIT                   ASN01610
016100               VARYING WS-ROW-IDX FROM 1 BY 1                        ASN01620
016200               UNTIL WS-ROW-IDX > ASN-SIZE.                          ASN01630
016300           IF WS-PERM-COST < WS-BEST-COST                            ASN01640
016400               MOVE WS-PERM-COST TO WS-BEST-COST                     ASN01650
016500               PERFORM 220-SAVE-BEST-RTN THRU 220-EXIT               ASN01660
016600                   VARYING WS-ROW-IDX FROM 1 BY 1                    ASN01670
016700                   UNTIL WS-ROW-IDX > ASN-SIZE                       ASN01680
016800           END-IF.                                                  ASN01690
016900       200-EXIT.                                                    ASN01700
017000           EXIT.                                                    ASN01710
017100                                                                    ASN01720
017200       220-SAVE-BEST-RTN.                                           ASN01730
017300           MOVE ASN-PERM-TAB(WS-ROW-IDX)                             ASN01740
017400               TO ASN-BEST-PERM(WS-ROW-IDX).                         ASN01750
017500       220-EXIT.                                                    ASN01760
017600           EXIT.                                                    ASN01770
017700                                                                    ASN01780
017800       250-ADD-CELL-RTN.                                            ASN01790
017900           SET ASN-ROW-IDX TO WS-ROW-IDX.                            ASN01800
018000           SET ASN-COL-IDX TO ASN-PERM-TAB(WS-ROW-IDX).               ASN01810
018100           ADD ASN-COST-CELL(ASN-ROW-IDX ASN-COL-IDX)                 ASN01820
018200               TO WS-PERM-COST.                                     ASN01830
018300       250-EXIT.                                                    ASN01840
018400           EXIT.                                                    ASN01850
018500                                                                    ASN01860
018600******************************************************************  ASN01870
018700*    300-NEXT-PERM-RTN -- CLASSIC LEXICOGRAPHIC NEXT-PERMUTATION: *  ASN01880
018800*    FIND THE RIGHTMOST ASCENT, FIND THE RIGHTMOST ENTRY PAST IT  *  ASN01890
018900*    STILL BIGGER THAN IT, SWAP THE TWO, THEN REVERSE EVERYTHING  *  ASN01900
019000*    PAST THE ASCENT.  WHEN NO ASCENT IS LEFT THE TABLE IS IN ITS *  ASN01910
019100*    FINAL (DESCENDING) ORDER AND THE SEARCH IS DONE.             *  ASN01920
019200******************************************************************  ASN01930
019300       300-NEXT-PERM-RTN.                                           ASN01940
019400           MOVE ZERO TO WS-PIVOT-K.                                  ASN01950
019500           PERFORM 310-FIND-PIVOT-RTN THRU 310-EXIT                 ASN01960
019600               VARYING WS-ROW-IDX FROM 1 BY 1                        ASN01970
019700               UNTIL WS-ROW-IDX > (ASN-SIZE - 1).                    ASN01980
019800           IF WS-PIVOT-K = ZERO                                      ASN01990
019900               MOVE "N" TO WS-MORE-PERMS                             ASN02000
020000               GO TO 300-EXIT.                                       ASN02010
020100           MOVE WS-PIVOT-K TO WS-PIVOT-L.                            ASN02020
020200           PERFORM 320-FIND-SUCC-RTN THRU 320-EXIT                   ASN02030
020300               VARYING WS-ROW-IDX FROM (ASN-SIZE) BY -1              ASN02040
020400               UNTIL WS-ROW-IDX <= WS-PIVOT-K.                       ASN02050
020500           MOVE ASN-PERM-TAB(WS-PIVOT-K) TO WS-SWAP-TEMP.            ASN02060
020600           MOVE ASN-PERM-TAB(WS-PIVOT-L) TO ASN-PERM-TAB(WS-PIVOT-K). ASN02070
020700           MOVE WS-SWAP-TEMP TO ASN-PERM-TAB(WS-PIVOT-L).            ASN02080
020800           COMPUTE WS-REV-LO = WS-PIVOT-K + 1.                        ASN02090
020900           MOVE ASN-SIZE TO WS-REV-HI.                                ASN02100
021000           PERFORM 350-REVERSE-TAIL-RTN THRU 350-EXIT                ASN02110
021100               UNTIL WS-REV-LO >= WS-REV-HI.                         ASN02120
021200       300-EXIT.                                                    ASN02130
021300           EXIT.                                                    ASN02140
021400                                                                    ASN02150
021500       310-FIND-PIVOT-RTN.                                          ASN02160
021600           IF ASN-PERM-TAB(WS-ROW-IDX) < ASN-PERM-TAB(WS-ROW-IDX + 1) ASN02170
021700               MOVE WS-ROW-IDX TO WS-PIVOT-K                         ASN02180
021800           END-IF.                                                  ASN02190
021900       310-EXIT.                                                    ASN02200
022000           EXIT.                                                    ASN02210
022100                                                                    ASN02220
022200       320-FIND-SUCC-RTN.                                           ASN02230
022300           IF WS-PIVOT-L = WS-PIVOT-K                                ASN02240
022400             AND ASN-PERM-TAB(WS-ROW-IDX) > ASN-PERM-TAB(WS-PIVOT-K)  ASN02250
022500               MOVE WS-ROW-IDX TO WS-PIVOT-L                         ASN02260
022600           END-IF.                                                  ASN02270
022700       320-EXIT.                                                    ASN02280
022800           EXIT.                                                    ASN02290
022900                                                                    ASN02300
023000       350-REVERSE-TAIL-RTN.                                        ASN02310
023100           MOVE ASN-PERM-TAB(WS-REV-LO) TO WS-SWAP-TEMP.              ASN02320
023200           MOVE ASN-PERM-TAB(WS-REV-HI) TO ASN-PERM-TAB(WS-REV-LO).  ASN02330
023300           MOVE WS-SWAP-TEMP TO ASN-PERM-TAB(WS-REV-HI).              ASN02340
023400           COMPUTE WS-REV-LO = WS-REV-LO + 1.                        ASN02350
023500           COMPUTE WS-REV-HI = WS-REV-HI - 1.                        ASN02360
023600       350-EXIT.                                                    ASN02370
023700           EXIT.                                                    ASN02380
023800                                                                    ASN02390
023900       400-RETURN-BEST-RTN.                                         ASN02400
024000           MOVE WS-BEST-COST TO ASN-TOTAL-COST.                      ASN02410
024100           PERFORM 420-COPY-BEST-RTN THRU 420-EXIT                  ASN02420
024200               VARYING WS-ROW-IDX FROM 1 BY 1                        ASN02430
024300               UNTIL WS-ROW-IDX > ASN-SIZE.                          ASN02440
024310           MOVE WS-BEST-COST TO WS-TRACE-BEST-KM.                    ASN02441
024320           MOVE ASN-SIZE TO WS-TRACE-ITER-CT.                        ASN02442
024330           IF UPSI-TRACE-SWITCH                                      ASN02443
024340               DISPLAY "ASNSLV SIZE=" WS-TRACE-ITER-CT               ASN02444
024350                       " COST=" TRACEALT-BEST-E                      ASN02445
024360           END-IF.                                                   ASN02446
024400       400-EXIT.                                                    ASN02450
024500           EXIT.                                                    ASN02460
024600                                                                    ASN02470
024700       420-COPY-BEST-RTN.                                           ASN02480
024800           MOVE ASN-BEST-PERM(WS-ROW-IDX)                            ASN02490
024900               TO ASN-ASSIGN-COL(WS-ROW-IDX).                        ASN02500
025000       420-EXIT.                                                    ASN02510
025100           EXIT.                                                    ASN02520
025200                                                                    ASN02530
025300******************************************************************  ASN02540
025400*    150-DEFAULT-ASSIGN-RTN -- GROUP TOO BIG FOR THE PERMUTATION  *  ASN02550
025500*    TABLE.  HAND BACK AN IDENTITY ASSIGNMENT AND RETURN-CD 8 SO  *  ASN02560
025600*    OPTDAY KNOWS THIS GROUP WAS NOT SOLVED - TICKET HD-2381.     *  ASN02570
025700******************************************************************  ASN02580
025800       150-DEFAULT-ASSIGN-RTN.                                      ASN02590
025900           MOVE 8 TO ASN-RETURN-CD.                                  ASN02600
026000           MOVE ZERO TO ASN-TOTAL-COST.                              ASN02610
026100           PERFORM 160-DEFAULT-CELL-RTN THRU 160-EXIT                ASN02620
026200               VARYING WS-ROW-IDX FROM 1 BY 1                        ASN02630
026300               UNTIL WS-ROW-IDX > 8.                                 ASN02640
026400       150-EXIT.                                                    ASN02650
026500           EXIT.                                                    ASN02660
026600                                                                    ASN02670
026700       160-DEFAULT-CELL-RTN.                                        ASN02680
026800           MOVE WS-ROW-IDX TO ASN-ASSIGN-COL(WS-ROW-IDX).            ASN02690
026900       160-EXIT.                                                    ASN02700
027000           EXIT.                                                    ASN02710
