000100       IDENTIFICATION DIVISION.                                     SLA00010
000200******************************************************************  SLA00020
000300       PROGRAM-ID.  SLTAVAIL.                                       SLA00030
000400       AUTHOR. RAY WHITFIELD.                                       SLA00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                      SLA00050
000600       DATE-WRITTEN. 04/09/93.                                      SLA00060
000700       DATE-COMPILED. 04/09/93.                                     SLA00080
000800       SECURITY. NON-CONFIDENTIAL.                                  SLA00090
000900******************************************************************  SLA00100
001000*REMARKS.                                                          *SLA00110
001100*                                                                  *SLA00120
001200*          SLOT AVAILABILITY QUERY.  FOR THE CITY/DATE ON THE      *SLA00130
001300*          PARM CARD, SCANS THE AVAILABILITY-SLOT FILE ONCE,       *SLA00140
001400*          JOINS EACH ROW TO THE TECHNICIAN MASTER ON TECH-ID,     *SLA00150
001500*          AND COLLECTS THE DISTINCT FREE SLOT CODES FOR THAT      *SLA00160
001600*          CITY/DATE.  PRINTS THEM IN ASCENDING CODE ORDER WITH    *SLA00170
001700*          THEIR TIME-WINDOW LABELS -- SAME "SCAN DETAIL, HUNT     *SLA00180
001800*          TABLE, WRITE RESULT" SHAPE THIS SHOP ALWAYS USES, JUST  *SLA00190
001900*          WITHOUT A SECOND OUTPUT FILE SINCE THIS JOB ONLY        *SLA00200
002000*          PRODUCES A REPORT.                                      *SLA00210
002100*------------------------------------------------------------------*SLA00220
002200*  HIST:  04/09/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM          SLA00230
002300*         07/22/99  RLW  Y2K REVIEW - PARM-CARD DATE ALREADY        SLA00240
002400*                       CCYYMMDD, NO CHANGE REQUIRED                SLA00250
002500*         05/02/07  PDQ  PRINTS THE LABEL ALONGSIDE THE CODE NOW -  SLA00260
002600*                       TICKET DS-0602, DISPATCH DESK COULDN'T      SLA00270
002700*                       REMEMBER WHICH CODE WAS WHICH WINDOW        SLA00280
002800******************************************************************  SLA00290
002900                                                                    SLA00300
003000       ENVIRONMENT DIVISION.                                        SLA00310
003100       CONFIGURATION SECTION.                                       SLA00320
003200       SOURCE-COMPUTER. IBM-390.                                    SLA00330
003300       OBJECT-COMPUTER. IBM-390.                                    SLA00340
003400       SPECIAL-NAMES.                                               SLA00350
003500           C01 IS TOP-OF-FORM                                       SLA00360
003600           CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                   SLA00370
003700           UPSI-0 IS UPSI-TRACE-SWITCH.                             SLA00380
003800       INPUT-OUTPUT SECTION.                                        SLA00390
003900       FILE-CONTROL.                                                SLA00400
004000           SELECT SYSOUT                                            SLA00410
004100           ASSIGN TO UT-S-SYSOUT                                    SLA00420
004200             ORGANIZATION IS SEQUENTIAL.                            SLA00430
004300                                                                    SLA00440
004400           SELECT PARM-FILE                                         SLA00450
004500           ASSIGN TO PARMCARD                                       SLA00460
004600             ACCESS MODE IS SEQUENTIAL                              SLA00470
004700             FILE STATUS IS PARM-STATUS.                            SLA00480
004800                                                                    SLA00490
004900           SELECT TECHNICIAN-FILE                                   SLA00500
005000           ASSIGN TO TECHMSTR                                       SLA00510
005100             ACCESS MODE IS SEQUENTIAL                              SLA00520
005200             FILE STATUS IS TECMSTR-STATUS.                         SLA00530
005300                                                                    SLA00540
005400           SELECT AVAILSLT-FILE                                     SLA00550
005500           ASSIGN TO AVAILIN                                        SLA00560
005600             ACCESS MODE IS SEQUENTIAL                              SLA00570
005700             FILE STATUS IS AVAILSLT-STATUS.                       SLA00580
005800                                                                    SLA00590
005900       DATA DIVISION.                                               SLA00600
006000       FILE SECTION.                                                SLA00610
006100       FD  SYSOUT                                                   SLA00620
006200           RECORDING MODE IS F                                      SLA00630
006300           LABEL RECORDS ARE STANDARD                               SLA00640
006400           RECORD CONTAINS 130 CHARACTERS                           SLA00650
006500           BLOCK CONTAINS 0 RECORDS                                 SLA00660
006600           DATA RECORD IS SYSOUT-REC.                                SLA00670
006700       01  SYSOUT-REC                 PIC X(130).                   SLA00680
006800                                                                    SLA00690
006900      ****** ONE 80-BYTE PARM CARD -- CITY IN THE FIRST 15 BYTES,   SLA00700
007000      ****** THE QUERY DATE IN THE NEXT EIGHT.                     SLA00710
007100       FD  PARM-FILE                                                SLA00720
007200           RECORDING MODE IS F                                      SLA00730
007300           LABEL RECORDS ARE STANDARD                               SLA00740
007400           RECORD CONTAINS 80 CHARACTERS                            SLA00750
007500           BLOCK CONTAINS 0 RECORDS                                 SLA00760
007600           DATA RECORD IS PARM-FD-REC.                              SLA00770
007700       01  PARM-FD-REC                PIC X(80).                    SLA00780
007800                                                                    SLA00790
007900       FD  TECHNICIAN-FILE                                          SLA00800
008000           RECORDING MODE IS F                                      SLA00810
008100           LABEL RECORDS ARE STANDARD                               SLA00820
008200           RECORD CONTAINS 64 CHARACTERS                            SLA00830
008300           BLOCK CONTAINS 0 RECORDS                                 SLA00840
008400           DATA RECORD IS TECMSTR-FD-REC.                           SLA00850
008500       01  TECMSTR-FD-REC             PIC X(64).                    SLA00860
008600                                                                    SLA00870
008700       FD  AVAILSLT-FILE                                            SLA00880
008800           RECORDING MODE IS F                                      SLA00890
008900           LABEL RECORDS ARE STANDARD                               SLA00900
009000           RECORD CONTAINS 19 CHARACTERS                            SLA00910
009100           BLOCK CONTAINS 0 RECORDS                                 SLA00920
009200           DATA RECORD IS AVAILSLT-FD-REC.                          SLA00930
009300       01  AVAILSLT-FD-REC            PIC X(19).                    SLA00940
009400                                                                    SLA00950
009500       WORKING-STORAGE SECTION.                                     SLA00960
009510       77  WS-RUN-DATE             PIC X(08).                       SLA00965
009520       77  MORE-AVAILSLT-SW        PIC X(01) VALUE "Y".              SLA00968
009530           88  NO-MORE-AVAILSLT-RECS   VALUE "N".                    SLA00969
009600       01  FILE-STATUS-CODES.                                       SLA00970
009700           05  PARM-STATUS             PIC X(02).                   SLA00980
009800               88  PARM-CODE-READ          VALUE "00".               SLA00990
009900           05  TECMSTR-STATUS          PIC X(02).                   SLA01000
010000               88  TECMSTR-CODE-READ       VALUE "00".               SLA01010
010100           05  AVAILSLT-STATUS         PIC X(02).                   SLA01020
010200               88  AVAILSLT-CODE-READ      VALUE "00".               SLA01030
010300           05  FILLER                  PIC X(02).                   SLA01040
010400                                                                    SLA01050
010500       01  WS-PARM-CARD.                                            SLA01060
010600           05  PARM-CITY               PIC X(15).                   SLA01070
010700           05  PARM-DATE               PIC X(08).                   SLA01080
010800           05  FILLER                  PIC X(57).                   SLA01090
010900                                                                    SLA01100
011000       01  WS-RUN-FIELDS.                                           SLA01110
011100           05  WS-RUN-CITY             PIC X(15).                   SLA01120
011300           05  WS-CODE-IDX             PIC 9(02) COMP.               SLA01140
011400           05  FILLER                  PIC X(12).                   SLA01150
011500                                                                    SLA01160
011600       01  MORE-DATA-SWITCHES.                                      SLA01170
011810           05  MORE-TECMSTR-SW         PIC X(01) VALUE "Y".          SLA01195
011820               88  NO-MORE-TECMSTR-RECS    VALUE "N".                 SLA01198
011900           05  WS-TECH-FOUND-SW        PIC X(01).                   SLA01200
012000               88  TECH-WAS-FOUND          VALUE "Y".                 SLA01210
012100           05  FILLER                  PIC X(03).                   SLA01220
012200                                                                    SLA01230
012300******************************************************************  SLA01240
012400*    DISTINCT-CODE-FLAGS -- ONE BYTE PER STANDARD SLOT CODE,      *  SLA01250
012500*    SET "Y" THE FIRST TIME THAT CODE TURNS UP FREE FOR THIS      *  SLA01260
012600*    CITY/DATE.  900-CLEANUP WALKS IT IN ASCENDING ORDER TO       *  SLA01270
012700*    PRINT THE RESULT LINES.                                     *  SLA01280
012800******************************************************************  SLA01290
012900       01  DISTINCT-CODE-FLAGS.                                     SLA01300
013000           05  DCF-ENTRY OCCURS 5 TIMES PIC X(01) VALUE "N".         SLA01310
013100               88  CODE-IS-DISTINCT        VALUE "Y".                SLA01320
013200                                                                    SLA01330
013300       01  CONTROL-TOTALS.                                          SLA01340
013400           05  SLOTS-SCANNED           PIC 9(07) COMP.               SLA01350
013500           05  MATCHED-COUNT           PIC 9(02) COMP.               SLA01360
013550           05  WS-ZERO-VAL              PIC 9(01) COMP VALUE ZERO.   SLA01365
013560           05  WS-ONE-VAL               PIC 9(01) COMP VALUE 1.      SLA01368
013600           05  FILLER                  PIC X(02).                   SLA01370
013700                                                                    SLA01380
013800       COPY TECHMSTR.                                                SLA01390
013900       COPY AVAILSLT.                                                SLA01400
014000       COPY ABENDREC.                                                SLA01410
014100                                                                    SLA01420
014200       PROCEDURE DIVISION.                                          SLA01430
014300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                  SLA01440
014400           PERFORM 100-SCAN-SLOTS THRU 100-EXIT                     SLA01450
014500               UNTIL NO-MORE-AVAILSLT-RECS.                         SLA01460
014600           PERFORM 900-CLEANUP THRU 900-EXIT.                       SLA01470
014700           MOVE ZERO TO RETURN-CODE.                                SLA01480
014800           GOBACK.                                                  SLA01490
014900                                                                    SLA01500
015000******************************************************************  SLA01510
015100*    000-HOUSEKEEPING -- READS THE PARM CARD, LOADS THE           *  SLA01520
015200*    TECHNICIAN TABLE, PRIMES THE FIRST SLOT READ.                *  SLA01530
015300******************************************************************  SLA01540
015400       000-HOUSEKEEPING.                                            SLA01550
015500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                    SLA01560
015600           DISPLAY "******** BEGIN JOB SLTAVAIL ********".          SLA01570
015700           OPEN INPUT PARM-FILE.                                    SLA01580
015800           READ PARM-FILE INTO WS-PARM-CARD                        SLA01590
015900               AT END                                               SLA01600
016000               MOVE "** NO PARM CARD SUPPLIED" TO ABEND-REASON      SLA01610
016100               GO TO 1000-ABEND-RTN                                  SLA01620
016200           END-READ.                                                SLA01630
016300           CLOSE PARM-FILE.                                         SLA01640
016400           MOVE PARM-CITY TO WS-RUN-CITY.                           SLA01650
016500           MOVE PARM-DATE TO WS-RUN-DATE.                           SLA01660
016600           OPEN INPUT TECHNICIAN-FILE, AVAILSLT-FILE.               SLA01670
016700           OPEN OUTPUT SYSOUT.                                      SLA01680
016800           MOVE ZERO TO SLOTS-SCANNED, MATCHED-COUNT,               SLA01690
016900               TECH-TAB-COUNT.                                      SLA01700
017000           PERFORM 200-LOAD-TECH-TABLE THRU 200-EXIT                SLA01710
017100               UNTIL NO-MORE-TECMSTR-RECS.                          SLA01720
017200           READ AVAILSLT-FILE INTO AVAILABILITY-SLOT-REC           SLA01730
017300               AT END                                               SLA01740
017400               MOVE "N" TO MORE-AVAILSLT-SW                        SLA01750
017500               GO TO 000-EXIT                                       SLA01760
017600           END-READ.                                                SLA01770
017700       000-EXIT.                                                    SLA01780
017800           EXIT.                                                    SLA01790
017900                                                                    SLA01800
018000       200-LOAD-TECH-TABLE.                                         SLA01810
018100           MOVE "200-LOAD-TECH-TABLE" TO PARA-NAME.                 SLA01820
018200           READ TECHNICIAN-FILE INTO TECHNICIAN-REC                SLA01830
018300               AT END                                               SLA01840
018400               MOVE "N" TO MORE-TECMSTR-SW                         SLA01850
018500               GO TO 200-EXIT                                       SLA01860
018600           END-READ.                                                SLA01870
018700           ADD 1 TO TECH-TAB-COUNT.                                 SLA01880
018800           SET TECH-TAB-IDX TO TECH-TAB-COUNT.                      SLA01890
018900           MOVE TECH-ID         TO TECHT-ID(TECH-TAB-IDX).          SLA01900
019000           MOVE TECH-NAME       TO TECHT-NAME(TECH-TAB-IDX).        SLA01910
019100           MOVE TECH-CITY       TO TECHT-CITY(TECH-TAB-IDX).        SLA01920
019200           MOVE TECH-CUR-LAT    TO TECHT-CUR-LAT(TECH-TAB-IDX).     SLA01930
019300           MOVE TECH-CUR-LNG    TO TECHT-CUR-LNG(TECH-TAB-IDX).     SLA01940
019400           MOVE TECH-HAS-LOCATION                                   SLA01950
019500                                TO TECHT-HAS-LOCATION(TECH-TAB-IDX). SLA01960
019600           MOVE TECH-ACTIVE     TO TECHT-ACTIVE(TECH-TAB-IDX).      SLA01970
019700       200-EXIT.                                                    SLA01980
019800           EXIT.                                                    SLA01990
019900                                                                    SLA02000
020000******************************************************************  SLA02010
020100*    100-SCAN-SLOTS -- FOR EACH SLOT RECORD, JOIN TO THE          *  SLA02020
020200*    TECHNICIAN TABLE ON TECH-ID AND, IF THE DATE/CITY/FREE       *  SLA02030
020300*    TEST PASSES, MARK ITS CODE DISTINCT.  READS AHEAD TO THE     *  SLA02040
020400*    NEXT SLOT RECORD AT THE BOTTOM, SAME READ-AHEAD SHAPE EVERY *  SLA02050
020500*    SCAN-AND-JOIN MAINLINE IN THIS SHOP USES.                    *SLA02060
020600******************************************************************  SLA02070
020700       100-SCAN-SLOTS.                                              SLA02080
020800           MOVE "100-SCAN-SLOTS" TO PARA-NAME.                      SLA02090
020900           ADD 1 TO SLOTS-SCANNED.                                  SLA02100
021000           IF SLOT-DATE = WS-RUN-DATE AND SLOT-IS-FREE              SLA02110
021100               PERFORM 150-FIND-TECH-RTN THRU 150-EXIT              SLA02120
021200               IF TECH-WAS-FOUND                                    SLA02130
021300                    AND TECHT-CITY(TECH-TAB-IDX) = WS-RUN-CITY      SLA02140
021400                   PERFORM 200-COLLECT-DISTINCT-CODE THRU 200B-EXIT SLA02150
021500               END-IF                                              SLA02160
021600           END-IF.                                                  SLA02170
021700           READ AVAILSLT-FILE INTO AVAILABILITY-SLOT-REC           SLA02180
021800               AT END                                               SLA02190
021900               MOVE "N" TO MORE-AVAILSLT-SW                        SLA02200
022000               GO TO 100-EXIT                                       SLA02210
022100           END-READ.                                                SLA02220
022200       100-EXIT.                                                    SLA02230
022300           EXIT.                                                    SLA02240
022400                                                                    SLA02250
022500       150-FIND-TECH-RTN.                                           SLA02260
022600           MOVE "150-FIND-TECH-RTN" TO PARA-NAME.                  SLA02270
022700           MOVE "N" TO WS-TECH-FOUND-SW.                           SLA02280
022800           SET TECH-TAB-IDX TO 1.                                   SLA02290
022900           SEARCH TECH-TAB-ENTRY                                    SLA02300
023000               AT END                                               SLA02310
023100                   CONTINUE                                         SLA02320
023200               WHEN TECHT-ID(TECH-TAB-IDX) = SLOT-TECH-ID           SLA02330
023300                   MOVE "Y" TO WS-TECH-FOUND-SW                     SLA02340
023400           END-SEARCH.                                              SLA02350
023500       150-EXIT.                                                    SLA02360
023600           EXIT.                                                    SLA02370
023700                                                                    SLA02380
023800******************************************************************  SLA02390
023900*    200-COLLECT-DISTINCT-CODE -- PARAGRAPH-NAMED 200B TO AVOID   *SLA02400
024000*    COLLIDING WITH 200-LOAD-TECH-TABLE'S NUMBER.  DRIVES          SLA02410
024050*    210-MATCH-CODE-RTN ACROSS THE FIVE STANDARD CODES.           *SLA02420
024100******************************************************************  SLA02425
024200       200-COLLECT-DISTINCT-CODE.                                   SLA02430
024300           MOVE "200-COLLECT-DISTINCT-CODE" TO PARA-NAME.           SLA02440
024350           PERFORM 210-MATCH-CODE-RTN THRU 210-EXIT                 SLA02445
024400               VARYING WS-CODE-IDX FROM 1 BY 1                     SLA02450
024500               UNTIL WS-CODE-IDX > 5.                               SLA02460
025000       200B-EXIT.                                                   SLA02520
025100           EXIT.                                                    SLA02530
025150                                                                    SLA02535
025160       210-MATCH-CODE-RTN.                                          SLA02536
025170           MOVE "210-MATCH-CODE-RTN" TO PARA-NAME.                  SLA02537
025180           IF SLOT-CODE = STD-SLOT-CODE(WS-CODE-IDX)                SLA02538
025190               MOVE "Y" TO DCF-ENTRY(WS-CODE-IDX)                   SLA02539
025195           END-IF.                                                  SLA02540
025197       210-EXIT.                                                    SLA02541
025198           EXIT.                                                    SLA02542
025200                                                                    SLA02540
025300******************************************************************  SLA02550
025400*    900-CLEANUP -- WALKS DISTINCT-CODE-FLAGS IN ASCENDING CODE   *SLA02560
025500*    ORDER AND PRINTS A RESULT LINE FOR EVERY CODE THAT TURNED    *SLA02570
025600*    UP FREE.                                                     *SLA02580
025700******************************************************************  SLA02590
025800       900-CLEANUP.                                                 SLA02600
025900           MOVE "900-CLEANUP" TO PARA-NAME.                        SLA02610
026000           DISPLAY "SLOT AVAILABILITY FOR " WS-RUN-CITY            SLA02620
026100                   " ON " WS-RUN-DATE.                              SLA02630
026200           PERFORM 700-WRITE-RESULT-LINE THRU 700-EXIT              SLA02640
026300               VARYING WS-CODE-IDX FROM 1 BY 1                     SLA02650
026400               UNTIL WS-CODE-IDX > 5.                               SLA02660
026500           CLOSE TECHNICIAN-FILE, AVAILSLT-FILE, SYSOUT.           SLA02670
026600           DISPLAY "SLOTS SCANNED: " SLOTS-SCANNED.                SLA02680
026700           DISPLAY "DISTINCT CODES AVAILABLE: " MATCHED-COUNT.     SLA02690
026800           DISPLAY "******** NORMAL END OF JOB SLTAVAIL ********". SLA02700
026900       900-EXIT.                                                    SLA02710
027000           EXIT.                                                    SLA02720
027100                                                                    SLA02730
027200       700-WRITE-RESULT-LINE.                                       SLA02740
027300           MOVE "700-WRITE-RESULT-LINE" TO PARA-NAME.              SLA02750
027400           IF CODE-IS-DISTINCT(WS-CODE-IDX)                        SLA02760
027500               ADD 1 TO MATCHED-COUNT                               SLA02770
027600               DISPLAY "  " STD-SLOT-CODE(WS-CODE-IDX) " "         SLA02780
027700                       STD-SLOT-LABEL(WS-CODE-IDX)                  SLA02790
027800               MOVE STD-SLOT-CODE(WS-CODE-IDX) TO SYSOUT-REC       SLA02800
027900               WRITE SYSOUT-REC                                    SLA02810
028000           END-IF.                                                 SLA02820
028100       700-EXIT.                                                    SLA02830
028150           EXIT.                                                    SLA02835
028200       1000-ABEND-RTN.                                              SLA02840
028300           WRITE SYSOUT-REC FROM ABEND-REC.                        SLA02850
028400           CLOSE TECHNICIAN-FILE, AVAILSLT-FILE, SYSOUT.           SLA02860
028500           DISPLAY "*** ABNORMAL END OF JOB-SLTAVAIL ***"          SLA02870
028600                   UPON CONSOLE.                                   SLA02880
028700           DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.                     SLA02890
028750       1000-EXIT.                                                   SLA02895
028760           EXIT.                                                    SLA02898
