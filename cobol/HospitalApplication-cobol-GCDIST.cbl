000100       IDENTIFICATION DIVISION.                                     GCD00010
000200******************************************************************  GCD00020
000300       PROGRAM-ID.  GCDIST.                                         GCD00030
000400       AUTHOR. JON SAYLES.                                          GCD00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                      GCD00050
000600       DATE-WRITTEN. 03/18/93.                                      GCD00060
000700       DATE-COMPILED. 03/18/93.                                     GCD00080
000800       SECURITY. NON-CONFIDENTIAL.                                  GCD00090
000900******************************************************************  GCD00100
001000*REMARKS.                                                          *GCD00110
001100*                                                                  *GCD00120
001200*          THIS SUBPROGRAM RETURNS THE GREAT-CIRCLE (HAVERSINE)    *GCD00130
001300*          DISTANCE IN KILOMETERS BETWEEN TWO LAT/LNG POINTS.      *GCD00140
001400*          IT IS CALLED BY BKGINTK TO RANK CANDIDATE TECHNICIANS   *GCD00150
001500*          AGAINST A CUSTOMER, AND BY OPTDAY TO SCORE THE COST     *GCD00160
001600*          MATRIX AND TO WALK EACH TECHNICIAN'S CHAINED ROUTE.     *GCD00170
001700*                                                                  *GCD00180
001800*          NO INTRINSIC FUNCTION IS USED ANYWHERE IN THIS          *GCD00190
001900*          PROGRAM -- SINE, COSINE, SQUARE ROOT AND ARCSINE ARE    *GCD00200
002000*          EACH WORKED OUT BY HAND BELOW, SINE/COSINE BY A         *GCD00210
002100*          TRUNCATED POWER SERIES AND SQUARE ROOT/ARCSINE BY       *GCD00220
002200*          NEWTON'S METHOD, THE SAME WAY THIS SHOP'S OLD MILEAGE-  *GCD00230
002300*          RATE LOOKUP ROUTINES WORKED A TABLE BY HAND INSTEAD OF  *GCD00240
002400*          CALLING OUT TO A LIBRARY ROUTINE.                       *GCD00250
002500*                                                                  *GCD00260
002600*------------------------------------------------------------------*GCD00270
002700*  HIST:  03/18/93  JS   ORIGINAL CODING - DISPATCH SYSTEM          GCD00280
002800*         07/22/99  RLW  Y2K REVIEW - NO DATE FIELDS IN THIS        GCD00290
002900*                       SUBPROGRAM, NO CHANGE REQUIRED              GCD00300
003000*         11/03/06  PDQ  WIDENED THE POWER-SERIES LOOP FROM FOUR   GCD00310
003100*                       TERMS TO SIX - TICKET DS-0398, DISTANCES   GCD00320
003200*                       OVER 400KM WERE DRIFTING PAST .01KM         GCD00330
003300*         02/14/12  JKS  ADDED THE DOMAIN CLAMP ON HAVERSINE-A -    GCD00340
003400*                       TICKET HD-2381, RANDOM ROUNDING ON THE      GCD00350
003500*                       POWER SERIES WAS PUSHING IT A HAIR PAST     GCD00360
003600*                       1.0 ON ANTIPODAL TEST DATA                 GCD00370
003700******************************************************************  GCD00380
003800                                                                    GCD00390
003900       ENVIRONMENT DIVISION.                                        GCD00400
004000       CONFIGURATION SECTION.                                       GCD00410
004100       SOURCE-COMPUTER. IBM-390.                                    GCD00420
004200       OBJECT-COMPUTER. IBM-390.                                    GCD00430
004300       SPECIAL-NAMES.                                               GCD00440
004400           C01 IS TOP-OF-FORM                                       GCD00450
004500           CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                   GCD00460
004600           UPSI-0 IS UPSI-TRACE-SWITCH.                             GCD00470
004700       INPUT-OUTPUT SECTION.                                        GCD00480
004800                                                                    GCD00490
004900       DATA DIVISION.                                               GCD00500
005000       FILE SECTION.                                                GCD00510
005100                                                                    GCD00520
005200       WORKING-STORAGE SECTION.                                     GCD00530
005210       77  WS-SERIES-IDX           PIC 9(02) COMP.                  GCD00535
005220       77  WS-SQRT-ITER            PIC 9(02) COMP.                  GCD00538
005300******************************************************************  GCD00540
005400*    CONSTANTS -- EARTH RADIUS AND THE DEGREES-TO-RADIANS FACTOR  *  GCD00550
005500*    CARRIED TO NINE DECIMALS, WHICH MEETS THE SPEC'S FIXED-POINT *  GCD00560
005600*    PRECISION FLOOR WITHOUT RESORTING TO BINARY FLOATING POINT.  *  GCD00570
005700******************************************************************  GCD00580
005800       01  TRIG-CONSTANTS.                                          GCD00590
005900           05  WS-DEG-TO-RAD           PIC S9(01)V9(09) COMP-3      GCD00600
006000                                       VALUE 0.017453293.           GCD00610
006100           05  WS-EARTH-RADIUS-KM      PIC 9(05)V9(01) COMP-3       GCD00620
006200                                       VALUE 6371.0.                 GCD00630
006300           05  FILLER                  PIC X(04).                   GCD00640
006400                                                                    GCD00650
006500       01  WS-RADIAN-FIELDS.                                        GCD00660
006600           05  WS-LAT1-RAD             PIC S9(03)V9(09) COMP-3.     GCD00670
006700           05  WS-LNG1-RAD             PIC S9(03)V9(09) COMP-3.     GCD00680
006800           05  WS-LAT2-RAD             PIC S9(03)V9(09) COMP-3.     GCD00690
006900           05  WS-LNG2-RAD             PIC S9(03)V9(09) COMP-3.     GCD00700
007000           05  WS-DLAT-RAD             PIC S9(03)V9(09) COMP-3.     GCD00710
007100           05  WS-DLON-RAD             PIC S9(03)V9(09) COMP-3.     GCD00720
007200           05  FILLER                  PIC X(04).                   GCD00730
007300******************************************************************  GCD00740
007400*    ALTERNATE VIEW -- X-DISPLAY OF THE FOUR RADIAN FIELDS, USED  *  GCD00750
007500*    ONLY WHEN UPSI-TRACE-SWITCH IS ON FOR A DEBUG DISPLAY LINE.  *  GCD00760
007600******************************************************************  GCD00770
007700       01  WS-RADIAN-FIELDS-ALT REDEFINES WS-RADIAN-FIELDS.          GCD00780
007800           05  RADALT-LAT1-X           PIC X(09).                   GCD00790
007900           05  RADALT-LNG1-X           PIC X(09).                   GCD00800
008000           05  RADALT-LAT2-X           PIC X(09).                   GCD00810
008100           05  RADALT-LNG2-X           PIC X(09).                   GCD00820
008200           05  RADALT-DLAT-X           PIC X(09).                   GCD00830
008300           05  RADALT-DLON-X           PIC X(09).                   GCD00840
008400           05  FILLER                  PIC X(04).                   GCD00850
008500                                                                    GCD00860
008600       01  WS-TRIG-WORK.                                            GCD00870
008700           05  WS-SIN-DLAT-HALF        PIC S9(03)V9(09) COMP-3.     GCD00880
008800           05  WS-SIN-DLON-HALF        PIC S9(03)V9(09) COMP-3.     GCD00890
008900           05  WS-COS-LAT1             PIC S9(03)V9(09) COMP-3.     GCD00900
009000           05  WS-COS-LAT2             PIC S9(03)V9(09) COMP-3.     GCD00910
009100           05  WS-HAVERSINE-A           PIC S9(03)V9(09) COMP-3.     GCD00920
009200           05  WS-HAVERSINE-C           PIC S9(03)V9(09) COMP-3.     GCD00930
009300           05  FILLER                  PIC X(04).                   GCD00940
009400******************************************************************  GCD00950
009500*    ALTERNATE VIEW -- NUMERIC-EDITED FOR THE OPTIONAL TRACE LINE *  GCD00960
009600*    JKS ADDED IN '12 WHEN HD-2381 WAS BEING CHASED DOWN.          *  GCD00970
009700******************************************************************  GCD00980
009800       01  WS-TRIG-WORK-ALT REDEFINES WS-TRIG-WORK.                  GCD00990
009900           05  TRIGALT-SIN-DLAT-E      PIC -9.999999999.             GCD01000
010000           05  TRIGALT-SIN-DLON-E      PIC -9.999999999.             GCD01010
010100           05  FILLER                  PIC X(18).                   GCD01020
010200                                                                    GCD01030
010300******************************************************************  GCD01040
010400*    SHARED SCRATCH FOR THE HAND-ROLLED SINE/COSINE POWER SERIES  *  GCD01050
010500*    -- ONE ANGLE IN, ONE SUM OUT, RE-USED BY EVERY CALLER SINCE  *  GCD01060
010600*    THIS IS A SINGLE-THREADED BATCH SUBPROGRAM.                  *  GCD01070
010700******************************************************************  GCD01080
010800       01  SERIES-WORK-FIELDS.                                      GCD01090
010900           05  WS-ANGLE-IN             PIC S9(03)V9(09) COMP-3.     GCD01100
011000           05  WS-ANGLE-SQ             PIC S9(05)V9(09) COMP-3.     GCD01110
011100           05  WS-SERIES-TERM          PIC S9(05)V9(09) COMP-3.     GCD01120
011200           05  WS-SERIES-SUM           PIC S9(03)V9(09) COMP-3.     GCD01130
011400           05  WS-SERIES-DENOM-A       PIC 9(04) COMP.              GCD01150
011500           05  WS-SERIES-DENOM-B       PIC 9(04) COMP.              GCD01160
011600           05  FILLER                  PIC X(06).                   GCD01170
011700                                                                    GCD01180
011800       01  SQRT-WORK-FIELDS.                                        GCD01190
011900           05  WS-SQRT-INPUT           PIC S9(03)V9(09) COMP-3.     GCD01200
012000           05  WS-SQRT-GUESS           PIC S9(03)V9(09) COMP-3.     GCD01210
012100           05  WS-SQRT-PREV            PIC S9(03)V9(09) COMP-3.     GCD01220
012300           05  FILLER                  PIC X(06).                   GCD01240
012310******************************************************************  GCD01241
012320*    ALTERNATE VIEW -- NUMERIC-EDITED GUESS FOR THE SAME OPTIONAL  *  GCD01242
012330*    TRACE LINE, ADDED ALONGSIDE THE OTHER TWO WHEN HD-2381 WAS    *  GCD01243
012340*    BEING CHASED DOWN.                                            *  GCD01244
012350******************************************************************  GCD01245
012360       01  SQRT-WORK-FIELDS-ALT REDEFINES SQRT-WORK-FIELDS.          GCD01246
012370           05  SQRTALT-GUESS-E         PIC -9.999999999.             GCD01247
012380           05  FILLER                  PIC X(15).                   GCD01248
012400                                                                    GCD01250
012500       01  ASIN-WORK-FIELDS.                                        GCD01260
012600           05  WS-ASIN-INPUT           PIC S9(03)V9(09) COMP-3.     GCD01270
012700           05  WS-ASIN-GUESS           PIC S9(03)V9(09) COMP-3.     GCD01280
012800           05  WS-ASIN-SIN-G           PIC S9(03)V9(09) COMP-3.     GCD01290
012900           05  WS-ASIN-COS-G           PIC S9(03)V9(09) COMP-3.     GCD01300
013000           05  WS-ASIN-ITER            PIC 9(02) COMP.              GCD01310
013100           05  FILLER                  PIC X(04).                   GCD01320
013200                                                                    GCD01330
013300       LINKAGE SECTION.                                             GCD01340
013400******************************************************************  GCD01350
013500*    CALLER PASSES THE TWO POINTS IN DECIMAL DEGREES AND GETS     *  GCD01360
013600*    THE DISTANCE BACK IN KM, CARRIED TO FOUR DECIMALS PER THE    *  GCD01370
013700*    SPEC'S ROUNDING RULE (ROUNDING TO TWO ONLY HAPPENS ON A      *  GCD01380
013800*    REPORT OR AUDIT RECORD, NEVER HERE).                         *  GCD01390
013900******************************************************************  GCD01400
014000       01  GCDIST-PARMS.                                            GCD01410
014100           05  GCD-LAT1                PIC S9(03)V9(06).             GCD01420
014200           05  GCD-LNG1                PIC S9(03)V9(06).             GCD01430
014300           05  GCD-LAT2                PIC S9(03)V9(06).             GCD01440
014400           05  GCD-LNG2                PIC S9(03)V9(06).             GCD01450
014500           05  GCD-DISTANCE-KM         PIC S9(05)V9(04).             GCD01460
014600           05  FILLER                  PIC X(01).                   GCD01470
014700                                                                    GCD01480
014800       PROCEDURE DIVISION USING GCDIST-PARMS.                        GCD01490
014850           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                   GCD01495
014870           PERFORM 100-MAINLINE THRU 100-EXIT.                       GCD01497
014890           GOBACK.                                                   GCD01499
014900                                                                    GCD01500
015000       000-HOUSEKEEPING.                                            GCD01510
015100           MOVE ZERO TO GCD-DISTANCE-KM.                            GCD01520
015200           COMPUTE WS-LAT1-RAD = GCD-LAT1 * WS-DEG-TO-RAD.           GCD01530
015300           COMPUTE WS-LNG1-RAD = GCD-LNG1 * WS-DEG-TO-RAD.           GCD01540
015400           COMPUTE WS-LAT2-RAD = GCD-LAT2 * WS-DEG-TO-RAD.           GCD01550
015500           COMPUTE WS-LNG2-RAD = GCD-LNG2 * WS-DEG-TO-RAD.           GCD01560
015600           COMPUTE WS-DLAT-RAD = WS-LAT2-RAD - WS-LAT1-RAD.          GCD01570
015700           COMPUTE WS-DLON-RAD = WS-LNG2-RAD - WS-LNG1-RAD.          GCD01580
015800       000-EXIT.                                                    GCD01590
015900           EXIT.                                                    GCD01600
016000                                                                    GCD01610
016100       100-MAINLINE.                                                GCD01620
016200      *  SIN OF HALF THE LATITUDE DELTA                             GCD01630
016300           COMPUTE WS-ANGLE-IN = WS-DLAT-RAD / 2.                   GCD01640
016400           PERFORM 600-CALC-SIN-RTN THRU 600-EXIT.                  GCD01650
016500           MOVE WS-SERIES-SUM TO WS-SIN-DLAT-HALF.                  GCD01660
016600      *  SIN OF HALF THE LONGITUDE DELTA                            GCD01670
016700           COMPUTE WS-ANGLE-IN = WS-DLON-RAD / 2.                   GCD01680
016800           PERFORM 600-CALC-SIN-RTN THRU 600-EXIT.                  GCD01690
016900           MOVE WS-SERIES-SUM TO WS-SIN-DLON-HALF.                  GCD01700
017000      *  COSINE OF EACH LATITUDE                                   GCD01710
017100           MOVE WS-LAT1-RAD TO WS-ANGLE-IN.                         GCD01720
017200           PERFORM 700-CALC-COS-RTN THRU 700-EXIT.                  GCD01730
017300           MOVE WS-SERIES-SUM TO WS-COS-LAT1.                       GCD01740
017400           MOVE WS-LAT2-RAD TO WS-ANGLE-IN.                         GCD01750
017500           PERFORM 700-CALC-COS-RTN THRU 700-EXIT.                  GCD01760
017600           MOVE WS-SERIES-SUM TO WS-COS-LAT2.                       GCD01770
017700      *  HAVERSINE A, CLAMPED TO 0/1 -- TICKET HD-2381             GCD01780
017800           COMPUTE WS-HAVERSINE-A =                                 GCD01790
017900               (WS-SIN-DLAT-HALF * WS-SIN-DLAT-HALF) +              GCD01800
018000               (WS-COS-LAT1 * WS-COS-LAT2 *                         GCD01810
018100                WS-SIN-DLON-HALF * WS-SIN-DLON-HALF).               GCD01820
018200           IF WS-HAVERSINE-A < ZERO                                  GCD01830
018300               MOVE ZERO TO WS-HAVERSINE-A                          GCD01840
018400           END-IF.                                                  GCD01850
018500           IF WS-HAVERSINE-A > 1                                    GCD01860
018600               MOVE 1 TO WS-HAVERSINE-A                             GCD01870
018700           END-IF.                                                  GCD01880
018800      *  C = 2 * ASIN(SQRT(A))                                      GCD01890
018900           MOVE WS-HAVERSINE-A TO WS-SQRT-INPUT.                    GCD01900
019000           PERFORM 800-CALC-SQRT-RTN THRU 800-EXIT.                 GCD01910
019100           MOVE WS-SQRT-GUESS TO WS-ASIN-INPUT.                     GCD01920
019200           PERFORM 900-CALC-ASIN-RTN THRU 900-EXIT.                 GCD01930
019300           COMPUTE WS-HAVERSINE-C = 2 * WS-ASIN-GUESS.              GCD01940
019400           COMPUTE GCD-DISTANCE-KM ROUNDED =                        GCD01950
019500               WS-EARTH-RADIUS-KM * WS-HAVERSINE-C.                 GCD01960
019600           IF UPSI-TRACE-SWITCH                                     GCD01970
019800               DISPLAY "GCDIST A=" TRIGALT-SIN-DLAT-E                GCD01990
019900                       " KM=" GCD-DISTANCE-KM                       GCD02000
020000           END-IF.                                                  GCD02010
020100       100-EXIT.                                                    GCD02020
020200           EXIT.                                                    GCD02030
020300                                                                    GCD02040
020400******************************************************************  GCD02050
020500*    600-CALC-SIN-RTN -- SIX-TERM MACLAURIN SERIES FOR SINE OF    *  GCD02060
020600*    WS-ANGLE-IN, RADIANS, LEFT IN WS-SERIES-SUM.  WIDENED FROM   *  GCD02070
020700*    FOUR TERMS TO SIX BY PDQ IN '06 PER TICKET DS-0398.          *  GCD02080
020800******************************************************************  GCD02090
020900       600-CALC-SIN-RTN.                                            GCD02100
021000           COMPUTE WS-ANGLE-SQ = WS-ANGLE-IN * WS-ANGLE-IN.          GCD02110
021100           MOVE WS-ANGLE-IN TO WS-SERIES-TERM.                       GCD02120
021200           MOVE WS-ANGLE-IN TO WS-SERIES-SUM.                        GCD02130
021300           PERFORM 650-SIN-TERM-RTN THRU 650-EXIT                    GCD02140
021400               VARYING WS-SERIES-IDX FROM 1 BY 1                     GCD02150
021500               UNTIL WS-SERIES-IDX > 6.                              GCD02160
021600       600-EXIT.                                                    GCD02170
021700           EXIT.                                                    GCD02180
021800                                                                    GCD02190
021900       650-SIN-TERM-RTN.                                            GCD02200
022000           COMPUTE WS-SERIES-DENOM-A = 2 * WS-SERIES-IDX.            GCD02210
022100           COMPUTE WS-SERIES-DENOM-B = (2 * WS-SERIES-IDX) + 1.      GCD02220
022200           COMPUTE WS-SERIES-TERM ROUNDED =                          GCD02230
022300               (WS-SERIES-TERM * WS-ANGLE-SQ * -1) /                 GCD02240
022400               (WS-SERIES-DENOM-A * WS-SERIES-DENOM-B).              GCD02250
022500           ADD WS-SERIES-TERM TO WS-SERIES-SUM.                      GCD02260
022600       650-EXIT.                                                    GCD02270
022700           EXIT.                                                    GCD02280
022800                                                                    GCD02290
022900******************************************************************  GCD02300
023000*    700-CALC-COS-RTN -- SAME SERIES TECHNIQUE FOR COSINE, FIRST  *  GCD02310
023100*    TERM IS 1 AND THE DENOMINATOR PAIR STARTS ONE LOWER.          *  GCD02320
023200******************************************************************  GCD02330
023300       700-CALC-COS-RTN.                                            GCD02340
023400           COMPUTE WS-ANGLE-SQ = WS-ANGLE-IN * WS-ANGLE-IN.          GCD02350
023500           MOVE 1 TO WS-SERIES-TERM.                                 GCD02360
023600           MOVE 1 TO WS-SERIES-SUM.                                  GCD02370
023700           PERFORM 750-COS-TERM-RTN THRU 750-EXIT                    GCD02380
023800               VARYING WS-SERIES-IDX FROM 1 BY 1                     GCD02390
023900               UNTIL WS-SERIES-IDX > 6.                              GCD02400
024000       700-EXIT.                                                    GCD02410
024100           EXIT.                                                    GCD02420
024200                                                                    GCD02430
024300       750-COS-TERM-RTN.                                            GCD02440
024400           COMPUTE WS-SERIES-DENOM-A = (2 * WS-SERIES-IDX) - 1.      GCD02450
024500           COMPUTE WS-SERIES-DENOM-B = 2 * WS-SERIES-IDX.            GCD02460
024600           COMPUTE WS-SERIES-TERM ROUNDED =                          GCD02470
024700               (WS-SERIES-TERM * WS-ANGLE-SQ * -1) /                 GCD02480
024800               (WS-SERIES-DENOM-A * WS-SERIES-DENOM-B).              GCD02490
024900           ADD WS-SERIES-TERM TO WS-SERIES-SUM.                      GCD02500
025000       750-EXIT.                                                    GCD02510
025100           EXIT.                                                    GCD02520
025200                                                                    GCD02530
025300******************************************************************  GCD02540
025400*    800-CALC-SQRT-RTN -- NEWTON-RAPHSON SQUARE ROOT OF           *  GCD02550
025500*    WS-SQRT-INPUT (ALWAYS 0 TO 1 HERE), LEFT IN WS-SQRT-GUESS.   *  GCD02560
025600******************************************************************  GCD02570
025700       800-CALC-SQRT-RTN.                                           GCD02580
025800           IF WS-SQRT-INPUT = ZERO                                   GCD02590
025900               MOVE ZERO TO WS-SQRT-GUESS                            GCD02600
026000               GO TO 800-EXIT.                                       GCD02610
026100           COMPUTE WS-SQRT-GUESS = (WS-SQRT-INPUT + 1) / 2.           GCD02620
026200           PERFORM 850-SQRT-ITER-RTN THRU 850-EXIT                   GCD02630
026300               VARYING WS-SQRT-ITER FROM 1 BY 1                      GCD02640
026400               UNTIL WS-SQRT-ITER > 10.                              GCD02650
026500       800-EXIT.                                                    GCD02660
026600           EXIT.                                                    GCD02670
026700                                                                    GCD02680
026800       850-SQRT-ITER-RTN.                                           GCD02690
026900           MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.                       GCD02700
027000           COMPUTE WS-SQRT-GUESS ROUNDED =                           GCD02710
027100               (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.  GCD02720
027200       850-EXIT.                                                    GCD02730
027300           EXIT.                                                    GCD02740
027400                                                                    GCD02750
027500******************************************************************  GCD02760
027600*    900-CALC-ASIN-RTN -- NEWTON-RAPHSON SOLVE OF SIN(X) = INPUT  *  GCD02770
027700*    FOR X, LEFT IN WS-ASIN-GUESS.  INPUT IS ALWAYS 0 TO 1 HERE   *GCD02780
027800*    (IT IS SQRT(HAVERSINE-A)), SO THE STARTING GUESS OF "INPUT"  *  GCD02790
027900*    ITSELF IS CLOSE ENOUGH TO CONVERGE IN TEN PASSES.            *  GCD02800
028000******************************************************************  GCD02810
028100       900-CALC-ASIN-RTN.                                           GCD02820
028200           MOVE WS-ASIN-INPUT TO WS-ASIN-GUESS.                      GCD02830
028300           PERFORM 950-ASIN-ITER-RTN THRU 950-EXIT                   GCD02840
028400               VARYING WS-ASIN-ITER FROM 1 BY 1                      GCD02850
028500               UNTIL WS-ASIN-ITER > 10.                              GCD02860
028600       900-EXIT.                                                    GCD02870
028700           EXIT.                                                    GCD02880
028800                                                                    GCD02890
028900       950-ASIN-ITER-RTN.                                           GCD02900
029000           MOVE WS-ASIN-GUESS TO WS-ANGLE-IN.                        GCD02910
029100           PERFORM 600-CALC-SIN-RTN THRU 600-EXIT.                   GCD02920
029200           MOVE WS-SERIES-SUM TO WS-ASIN-SIN-G.                      GCD02930
029300           MOVE WS-ASIN-GUESS TO WS-ANGLE-IN.                        GCD02940
029400           PERFORM 700-CALC-COS-RTN THRU 700-EXIT.                   GCD02950
029500           MOVE WS-SERIES-SUM TO WS-ASIN-COS-G.                      GCD02960
029600           IF WS-ASIN-COS-G = ZERO                                   GCD02970
029700               MOVE .000000001 TO WS-ASIN-COS-G                      GCD02980
029800           END-IF.                                                   GCD02990
029900           COMPUTE WS-ASIN-GUESS ROUNDED = WS-ASIN-GUESS -            GCD03000
030000               ((WS-ASIN-SIN-G - WS-ASIN-INPUT) / WS-ASIN-COS-G).     GCD03010
030100       950-EXIT.                                                    GCD03020
030200           EXIT.                                                    GCD03030
