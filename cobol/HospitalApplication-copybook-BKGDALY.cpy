000100******************************************************************  BKD00010
000200*    BKGDALY  --  DAILY BOOKING-REQUEST INTAKE RECORD             *  BKD00020
000300*    ONE RECORD PER CUSTOMER BOOKING REQUEST, IN ARRIVAL ORDER,   *  BKD00030
000400*    AS DROPPED BY THE INTAKE FRONT END.  THE FILE CARRIES A      *  BKD00040
000500*    SINGLE TRAILER RECORD AT THE END CARRYING THE RECORD COUNT   *  BKD00050
000600*    SO BKGINTK CAN BALANCE RECORDS-READ AGAINST IT, SAME AS THE  *  BKD00070
000700*    OLD DAILY-CHARGES FEED DID.                                 *  BKD00080
000800*------------------------------------------------------------------  BKD00090
000900*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  BKD00100
001000*         07/22/99  RLW  Y2K REVIEW - RQ-DATE ALREADY CCYYMMDD,   *  BKD00110
001100*                       NO CHANGE REQUIRED                       *  BKD00120
001200*         05/02/07  PDQ  TIGHTENED RQ-SLOT TO THE FIVE STANDARD   *  BKD00130
001300*                       CODES - TICKET DS-0602                    *  BKD00140
001400******************************************************************  BKD00150
001500  01  BOOKING-REQUEST-REC.                                          BKD00160
001600      05  RQ-RECORD-TYPE              PIC X(01).                   BKD00170
001700          88  RQ-DETAIL-REC              VALUE SPACE.               BKD00180
001800          88  RQ-TRAILER-REC             VALUE "T".                 BKD00190
001900      05  RQ-NAME                     PIC X(20).                   BKD00200
002000      05  RQ-PHONE                    PIC X(12).                   BKD00210
002100      05  RQ-CITY                     PIC X(15).                   BKD00220
002200      05  RQ-ADDRESS                  PIC X(40).                   BKD00230
002300      05  RQ-PINCODE                  PIC X(06).                   BKD00240
002400      05  RQ-DATE                     PIC X(08).                   BKD00250
002500      05  RQ-SLOT                     PIC X(05).                   BKD00260
002600      05  FILLER                      PIC X(01).                   BKD00270
002700******************************************************************  BKD00280
002800*    TRAILER RECORD -- SAME PHYSICAL SLOT, RECORD-TYPE "T".        * BKD00290
002900******************************************************************  BKD00300
003000  01  BOOKING-REQUEST-TRAILER REDEFINES BOOKING-REQUEST-REC.        BKD00310
003100      05  TRL-RECORD-TYPE             PIC X(01).                   BKD00320
003200      05  TRL-RECORD-COUNT            PIC 9(09).                   BKD00330
003300      05  FILLER                      PIC X(98).                   BKD00340
