000100******************************************************************  ASC00010
000200*    ASNCHG  --  ASSIGNMENT-CHANGE AUDIT RECORD                   *  ASC00020
000300*    ONE ROW PER BOOKING TOUCHED BY A GIVEN ASSIGNMENT-RUN.       *  ASC00030
000400*    SEQUENTIAL, FIXED, ORDERED RUN/SLOT/CUSTOMER NAME.  WRITTEN  *  ASC00040
000500*    BY THE OPTIMIZE-DAY DRIVER RIGHT AFTER ITS PARENT            *  ASC00060
000600*    ASSIGNMENT-RUN ROW, ONE PER OPTIMIZED BOOKING IN THE GROUP.  *  ASC00070
000700*------------------------------------------------------------------  ASC00080
000800*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  ASC00090
000900*         07/22/99  RLW  Y2K REVIEW - NO DATE FIELD IN THIS       *  ASC00100
001000*                       RECORD, NO CHANGE REQUIRED               *  ASC00110
001100******************************************************************  ASC00120
001200  01  ASSIGNMENT-CHANGE-REC.                                        ASC00130
001300      05  CHG-RUN-ID                  PIC 9(05).                   ASC00140
001400      05  CHG-BKG-ID                  PIC 9(06).                   ASC00150
001500      05  CHG-SLOT                    PIC X(05).                   ASC00160
001600      05  CHG-CUST-NAME               PIC X(20).                   ASC00170
001700      05  CHG-CUST-PIN                PIC X(06).                   ASC00180
001800      05  CHG-OLD-TECH                PIC X(20).                   ASC00190
001900      05  CHG-NEW-TECH                PIC X(20).                   ASC00200
002000      05  CHG-OLD-KM                  PIC S9(04)V9(04).             ASC00210
002100      05  CHG-NEW-KM                  PIC S9(04)V9(04).             ASC00220
002200      05  CHG-DELTA-KM                PIC S9(04)V9(04).             ASC00230
002250      05  CHG-CHANGED                 PIC X(01).                   ASC00235
002260          88  CHG-TECH-CHANGED           VALUE "Y".                 ASC00236
002270          88  CHG-TECH-UNCHANGED         VALUE "N".                 ASC00237
002300      05  FILLER                      PIC X(08).                   ASC00240
002400******************************************************************  ASC00250
002500*    ALTERNATE VIEW -- TESTS CHG-OLD-TECH FOR THE ALL-SPACES      *  ASC00260
002600*    "NO PRIOR TECHNICIAN" CASE WITHOUT A SEPARATE INDICATOR.      *  ASC00270
002700******************************************************************  ASC00280
002800  01  ASSIGNMENT-CHANGE-REC-ALT REDEFINES ASSIGNMENT-CHANGE-REC.    ASC00290
002900      05  CHGALT-RUN-ID               PIC X(05).                   ASC00300
003000      05  CHGALT-BKG-ID               PIC X(06).                   ASC00310
003100      05  CHGALT-SLOT                 PIC X(05).                   ASC00320
003200      05  CHGALT-CUST-NAME            PIC X(20).                   ASC00330
003300      05  CHGALT-CUST-PIN             PIC X(06).                   ASC00340
003400      05  CHGALT-OLD-TECH             PIC X(20).                   ASC00350
003500      05  FILLER                      PIC X(41).                   ASC00360
