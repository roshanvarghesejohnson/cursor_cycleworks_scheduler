000100******************************************************************  PCT00010
000200*    PINCODTB  --  PINCODE-COORDS GEOCODING LOOKUP TABLE          *  PCT00020
000300*    SEQUENTIAL, FIXED, ASCENDING BY PIN-CODE.  READ ONCE AT THE  *  PCT00030
000400*    START OF BKGINTK AND HELD IN CORE FOR THE LIFE OF THE RUN -- *  PCT00040
000500*    SAME LOAD-ONCE/SEARCH-IN-CORE IDIOM THIS SHOP USES FOR       *  PCT00050
000600*    EVERY OTHER SMALL LOOKUP TABLE.                              *  PCT00060
000700*------------------------------------------------------------------  PCT00070
000800*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  PCT00080
000900*         07/22/99  RLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE   *  PCT00090
001000*                       REQUIRED                                 *  PCT00100
001100******************************************************************  PCT00110
001200  01  PINCODE-COORDS-REC.                                           PCT00120
001300      05  PIN-CODE                    PIC X(06).                   PCT00130
001400      05  PIN-LAT                     PIC S9(03)V9(06).             PCT00140
001500      05  PIN-LNG                     PIC S9(03)V9(06).             PCT00150
001600      05  FILLER                      PIC X(02).                   PCT00160
001700******************************************************************  PCT00170
001800*    IN-CORE TABLE, SEARCHED BY PIN-CODE (SEQUENCE MATCHES THE    *  PCT00180
001900*    INPUT FILE -- PIN-CODE ASCENDING -- SO A SEARCH ALL COULD    *  PCT00190
002000*    BE SWAPPED FOR A BINARY SEARCH LATER IF VOLUME GROWS).       *  PCT00200
002100******************************************************************  PCT00210
002200  01  PINCODE-TABLE.                                                PCT00220
002300      05  PIN-TAB-ENTRY OCCURS 20000 TIMES                          PCT00230
002400                        INDEXED BY PIN-TAB-IDX.                     PCT00240
002500          10  PINT-CODE               PIC X(06).                   PCT00250
002600          10  PINT-LAT                PIC S9(03)V9(06).             PCT00260
002700          10  PINT-LNG                PIC S9(03)V9(06).             PCT00270
002800  01  PIN-TAB-COUNT                   PIC 9(05) COMP.               PCT00280
