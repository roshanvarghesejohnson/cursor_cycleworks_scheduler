000100******************************************************************  ASR00010
000200*    ASNRUN  --  ASSIGNMENT-RUN AUDIT RECORD                      *  ASR00020
000300*    ONE ROW PER CITY/DATE OPTIMIZATION PASS.  SEQUENTIAL, FIXED, *  ASR00030
000400*    ASCENDING BY RUN-ID.  WRITTEN BY THE OPTIMIZE-DAY DRIVER AS  *  ASR00050
000500*    EACH CITY IS FINISHED, FOR LATER AUDIT AGAINST THE DAILY     *  ASR00060
000600*    SUMMARY REPORT TOTALS.                                       *  ASR00070
000700*------------------------------------------------------------------  ASR00080
000800*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  ASR00090
000900*         07/22/99  RLW  Y2K REVIEW - RUN-DATE ALREADY CCYYMMDD,  *  ASR00100
001000*                       NO CHANGE REQUIRED                       *  ASR00110
001100******************************************************************  ASR00120
001200  01  ASSIGNMENT-RUN-REC.                                           ASR00130
001300      05  RUN-ID                      PIC 9(05).                   ASR00140
001400      05  RUN-CITY                    PIC X(15).                   ASR00150
001500      05  RUN-DATE                    PIC X(08).                   ASR00160
001600      05  RUN-BEFORE-KM               PIC S9(05)V9(04).             ASR00170
001700      05  RUN-AFTER-KM                PIC S9(05)V9(04).             ASR00180
001800      05  RUN-SAVED-KM                PIC S9(05)V9(04).             ASR00190
001900      05  RUN-GROUPS-OPT              PIC 9(03).                   ASR00200
002000      05  FILLER                      PIC X(04).                   ASR00210
002100******************************************************************  ASR00220
002200*    ALTERNATE VIEW -- RUN-DATE SPLIT FOR THE AUDIT EXTRACT THAT  *  ASR00230
002300*    GROUPS RUNS BY MONTH.                                        *  ASR00240
002400******************************************************************  ASR00250
002500  01  ASSIGNMENT-RUN-REC-ALT REDEFINES ASSIGNMENT-RUN-REC.          ASR00260
002600      05  RUNALT-ID                   PIC X(05).                   ASR00270
002700      05  RUNALT-CITY                 PIC X(15).                   ASR00280
002800      05  RUNALT-DATE.                                              ASR00290
002900          10  RUNALT-CCYY             PIC 9(04).                   ASR00300
003000          10  RUNALT-MM               PIC 9(02).                   ASR00310
003100          10  RUNALT-DD               PIC 9(02).                   ASR00320
003200      05  FILLER                      PIC X(21).                   ASR00330
