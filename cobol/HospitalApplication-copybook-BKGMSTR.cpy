000100******************************************************************  BKM00010
000200*    BKGMSTR  --  CUSTOMER-BOOKING MASTER RECORD                  *  BKM00020
000300*    ONE ROW PER ACCEPTED BOOKING.  SEQUENTIAL, FIXED, ASCENDING  *  BKM00030
000400*    BY BKG-ID.  BKGINTK APPENDS NEW ROWS AS REQUESTS ARE         *  BKM00040
000500*    ACCEPTED; OPTDAY REWRITES BKG-TECH-ID AND BKG-STATUS WHEN A  *  BKM00060
000600*    BOOKING IS MOVED TO A BETTER TECHNICIAN DURING OPTIMIZATION. *  BKM00070
000700*------------------------------------------------------------------  BKM00080
000800*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  BKM00090
000900*         07/22/99  RLW  Y2K REVIEW - BKG-DATE ALREADY CCYYMMDD,  *  BKM00100
001000*                       NO CHANGE REQUIRED                       *  BKM00110
001100*         09/30/05  PDQ  ADDED BKG-STATUS THREE-WAY SWITCH -      *  BKM00120
001200*                       TICKET DS-0441, REPLACES OLD ONE-BYTE     *  BKM00130
001300*                       Y/N DONE FLAG                             *  BKM00140
001400******************************************************************  BKM00150
001500  01  CUSTOMER-BOOKING-REC.                                         BKM00160
001600      05  BKG-ID                      PIC 9(06).                   BKM00170
001700      05  BKG-NAME                    PIC X(20).                   BKM00180
001800      05  BKG-PHONE                   PIC X(12).                   BKM00190
001900      05  BKG-CITY                    PIC X(15).                   BKM00200
002000      05  BKG-ADDRESS                 PIC X(40).                   BKM00210
002100      05  BKG-PINCODE                 PIC X(06).                   BKM00220
002200      05  BKG-LAT                     PIC S9(03)V9(06).             BKM00230
002300      05  BKG-LNG                     PIC S9(03)V9(06).             BKM00240
002400      05  BKG-DATE                    PIC X(08).                   BKM00250
002500      05  BKG-SLOT                    PIC X(05).                   BKM00260
002600      05  BKG-TECH-ID                 PIC 9(05).                   BKM00270
002700      05  BKG-STATUS                  PIC X(09).                   BKM00280
002800          88  BKG-IS-PENDING             VALUE "PENDING  ".         BKM00290
002900          88  BKG-IS-ASSIGNED            VALUE "ASSIGNED ".         BKM00300
003000          88  BKG-IS-COMPLETED           VALUE "COMPLETED".         BKM00310
003100      05  FILLER                      PIC X(07).                   BKM00320
003200******************************************************************  BKM00330
003300*    ALTERNATE VIEW -- CCYY/MM/DD DATE SPLIT AND HIGH-VALUES TEST * BKM00340
003400*    ON THE COORDINATE PAIR, SAME PURPOSE AS THE TECHNICIAN       *  BKM00350
003500*    MASTER'S ALTERNATE VIEW.                                     *  BKM00360
003600******************************************************************  BKM00370
003700  01  CUSTOMER-BOOKING-REC-ALT REDEFINES CUSTOMER-BOOKING-REC.      BKM00380
003800      05  BKGALT-ID                   PIC X(06).                   BKM00390
003900      05  BKGALT-NAME                 PIC X(20).                   BKM00400
004000      05  BKGALT-PHONE                PIC X(12).                   BKM00410
004100      05  BKGALT-CITY                 PIC X(15).                   BKM00420
004200      05  BKGALT-ADDRESS              PIC X(40).                   BKM00430
004300      05  BKGALT-PINCODE              PIC X(06).                   BKM00440
004400      05  BKGALT-LAT-X                PIC X(09).                   BKM00450
004500      05  BKGALT-LNG-X                PIC X(09).                   BKM00460
004600      05  BKGALT-DATE.                                              BKM00470
004700          10  BKGALT-CCYY             PIC 9(04).                   BKM00480
004800          10  BKGALT-MM               PIC 9(02).                   BKM00490
004900          10  BKGALT-DD               PIC 9(02).                   BKM00500
005000      05  FILLER                      PIC X(21).                   BKM00510
005100******************************************************************  BKM00520
005200*    IN-CORE TABLE -- OPTDAY LOADS THE BOOKINGS FOR THE RUN CITY  *  BKM00530
005300*    AND DATE HERE AND WORKS THE SLOT-GROUP PARTITION AND THE     *  BKM00540
005400*    BEFORE/AFTER DISTANCE ACCUMULATION AGAINST THE TABLE.        *  BKM00550
005500******************************************************************  BKM00560
005600  01  BOOKING-TABLE.                                                BKM00570
005700      05  BKGT-ENTRY OCCURS 3000 TIMES                              BKM00580
005800                     INDEXED BY BKGT-IDX.                           BKM00590
005900          10  BKGT-ID                 PIC 9(06).                   BKM00600
005910          10  BKGT-NAME               PIC X(20).                   BKM00601
005920          10  BKGT-PIN                PIC X(06).                   BKM00602
006000          10  BKGT-CITY               PIC X(15).                   BKM00610
006100          10  BKGT-LAT                PIC S9(03)V9(06).             BKM00620
006200          10  BKGT-LNG                PIC S9(03)V9(06).             BKM00630
006300          10  BKGT-DATE               PIC X(08).                   BKM00640
006400          10  BKGT-SLOT               PIC X(05).                   BKM00650
006500          10  BKGT-TECH-ID            PIC 9(05).                   BKM00660
006550          10  BKGT-OLD-TECH-ID        PIC 9(05).                   BKM00661
006600          10  BKGT-STATUS             PIC X(09).                   BKM00670
006700          10  BKGT-BEFORE-KM          PIC S9(05)V9(04) COMP-3.      BKM00680
006800          10  BKGT-AFTER-KM           PIC S9(05)V9(04) COMP-3.      BKM00690
006850          10  BKGT-HAS-LOC-SW         PIC X(01).                   BKM00691
006860              88  BKGT-LOC-KNOWN         VALUE "Y".                 BKM00692
006865          10  BKGT-ELIGIBLE-SW        PIC X(01).                   BKM00694
006866              88  BKGT-IS-ELIGIBLE       VALUE "Y".                 BKM00695
006870          10  FILLER                  PIC X(02).                   BKM00693
006900  01  BKGT-COUNT                      PIC 9(04) COMP.               BKM00700
