000100       IDENTIFICATION DIVISION.                                     BKI00010
000200******************************************************************  BKI00020
000300       PROGRAM-ID.  BKGINTK.                                        BKI00030
000400       AUTHOR. RAY WHITFIELD.                                       BKI00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                      BKI00050
000600       DATE-WRITTEN. 03/18/93.                                      BKI00060
000700       DATE-COMPILED. 03/18/93.                                     BKI00080
000800       SECURITY. NON-CONFIDENTIAL.                                  BKI00090
000900******************************************************************  BKI00100
001000*REMARKS.                                                          *BKI00110
001100*                                                                  *BKI00120
001200*          BOOKING INTAKE.  READS THE DAY'S BOOKING-REQUEST        *BKI00130
001300*          DETAIL RECORDS IN ARRIVAL ORDER, EDITS EACH ONE,        *BKI00140
001400*          GEOCODES THE PINCODE, PICKS THE NEAREST FREE            *BKI00150
001500*          TECHNICIAN IN THE REQUEST CITY/DATE/SLOT AND, ON        *BKI00160
001600*          SUCCESS, COMMITS ALL THREE OF: THE NEW BOOKING          *BKI00170
001700*          MASTER ROW, THE SLOT FLIP TO BOOKED, AND THE            *BKI00180
001800*          TECHNICIAN'S CURRENT LOCATION MOVING TO THE             *BKI00190
001900*          CUSTOMER'S ADDRESS -- SAME ALL-OR-NOTHING COMMIT        *BKI00200
002000*          SHAPE THIS SHOP ALWAYS USES WHEN A SINGLE EDIT PASS      *BKI00210
002100*          HAS TO APPLY TO MORE THAN ONE MASTER FILE AT ONCE.      *BKI00220
002200*                                                                  *BKI00230
002300*                                                                  *BKI00240
002400*          THE TECHNICIAN AND AVAILABILITY-SLOT FILES ARE          *BKI00250
002500*          SEQUENTIAL, NOT INDEXED, SO THE WHOLE OF EACH IS        *BKI00260
002600*          HELD IN CORE FOR THE RUN AND REWRITTEN IN FULL AT       *BKI00270
002700*          CLEANUP -- SAME TABLE-IN/TABLE-OUT SHAPE SLOTGEN        *BKI00280
002800*          USES FOR THE SLOT FILE.                                 *BKI00290
002900*------------------------------------------------------------------*BKI00300
003000*  HIST:  03/18/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM          BKI00310
003100*         07/22/99  RLW  Y2K REVIEW - RQ-DATE/BKG-DATE ALREADY      BKI00320
003200*                       CCYYMMDD, NO CHANGE REQUIRED                BKI00330
003300*         09/30/05  PDQ  REJECT REASONS NOW WRITTEN VERBATIM TO     BKI00340
003400*                       SYSOUT INSTEAD OF A NUMERIC REASON CODE -   BKI00350
003500*                       TICKET DS-0441, DISPATCH DESK WANTED THE    BKI00360
003600*                       TEXT ON THE CONSOLE, NOT A LOOKUP TABLE      BKI00370
003700*         02/21/12  JKS  ADDED THE UNKNOWN-LOCATION-RANKS-LAST       BKI00380
003800*                       TIEBREAK TO 450-NEAREST-TECH-RTN - TICKET    BKI00390
003900*                       HD-2381, A COLD-START TECH WAS BEING PICKED  BKI00400
004000*                       OVER A TECH WITH A REAL LAST-KNOWN SPOT      BKI00410
004050*         06/14/18  PDQ  240-FIND-HIGH-BKG-ID SPLIT INTO A DRIVER    BKI00415
004060*                       AND A SCAN PARAGRAPH - STANDARDS REVIEW      BKI00416
004070*                       FLAGGED THE IN-LINE PERFORM, TICKET HD-4410  BKI00417
004100******************************************************************  BKI00420
004200                                                                    BKI00430
004300       ENVIRONMENT DIVISION.                                        BKI00440
004400       CONFIGURATION SECTION.                                       BKI00450
004500       SOURCE-COMPUTER. IBM-390.                                    BKI00460
004600       OBJECT-COMPUTER. IBM-390.                                    BKI00470
004700       SPECIAL-NAMES.                                               BKI00480
004800           C01 IS TOP-OF-FORM                                       BKI00490
004900           CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                   BKI00500
005000           UPSI-0 IS UPSI-TRACE-SWITCH.                             BKI00510
005100       INPUT-OUTPUT SECTION.                                        BKI00520
005200       FILE-CONTROL.                                                BKI00530
005300           SELECT SYSOUT                                            BKI00540
005400           ASSIGN TO UT-S-SYSOUT                                    BKI00550
005500             ORGANIZATION IS SEQUENTIAL.                            BKI00560
005600                                                                    BKI00570
005700           SELECT BOOKING-REQUEST-FILE                              BKI00580
005800           ASSIGN TO BKGDALY                                        BKI00590
005900             ACCESS MODE IS SEQUENTIAL                              BKI00600
006000             FILE STATUS IS BKGDALY-STATUS.                        BKI00610
006100                                                                    BKI00620
006200           SELECT PINCODE-FILE                                      BKI00630
006300           ASSIGN TO PINCODTB                                       BKI00640
006400             ACCESS MODE IS SEQUENTIAL                              BKI00650
006500             FILE STATUS IS PINTAB-STATUS.                          BKI00660
006600                                                                    BKI00670
006700           SELECT TECHNICIAN-IN-FILE                                BKI00680
006800           ASSIGN TO TECHMSTR                                       BKI00690
006900             ACCESS MODE IS SEQUENTIAL                              BKI00700
007000             FILE STATUS IS TECIN-STATUS.                          BKI00710
007100                                                                    BKI00720
007200           SELECT TECHNICIAN-OUT-FILE                               BKI00730
007300           ASSIGN TO TECHOUT                                        BKI00740
007400             ACCESS MODE IS SEQUENTIAL                              BKI00750
007500             FILE STATUS IS TECOUT-STATUS.                         BKI00760
007600                                                                    BKI00770
007700           SELECT AVAILSLT-IN-FILE                                  BKI00780
007800           ASSIGN TO AVAILIN                                       BKI00790
007900             ACCESS MODE IS SEQUENTIAL                              BKI00800
008000             FILE STATUS IS AVAILIN-STATUS.                        BKI00810
008100                                                                    BKI00820
008200           SELECT AVAILSLT-OUT-FILE                                 BKI00830
008300           ASSIGN TO AVAILOUT                                      BKI00840
008400             ACCESS MODE IS SEQUENTIAL                              BKI00850
008500             FILE STATUS IS AVAILOUT-STATUS.                       BKI00860
008600                                                                    BKI00870
008700           SELECT CUSTOMER-BOOKING-FILE                             BKI00880
008800           ASSIGN TO BKGMSTR                                        BKI00890
008900             ACCESS MODE IS SEQUENTIAL                              BKI00900
009000             FILE STATUS IS BKGMSTR-STATUS.                        BKI00910
009100                                                                    BKI00920
009200       DATA DIVISION.                                               BKI00930
009300       FILE SECTION.                                                BKI00940
009400       FD  SYSOUT                                                   BKI00950
009500           RECORDING MODE IS F                                      BKI00960
009600           LABEL RECORDS ARE STANDARD                               BKI00970
009700           RECORD CONTAINS 130 CHARACTERS                           BKI00980
009800           BLOCK CONTAINS 0 RECORDS                                 BKI00990
009900           DATA RECORD IS SYSOUT-REC.                                BKI01000
010000       01  SYSOUT-REC                 PIC X(130).                   BKI01010
010100                                                                    BKI01020
010200      ****** ONE RECORD PER BOOKING REQUEST, A TRAILER RECORD       BKI01030
010300      ****** AT THE END CARRYING THE RECORD COUNT.                  BKI01040
010400       FD  BOOKING-REQUEST-FILE                                     BKI01050
010500           RECORDING MODE IS F                                      BKI01060
010600           LABEL RECORDS ARE STANDARD                               BKI01070
010700           RECORD CONTAINS 108 CHARACTERS                           BKI01080
010800           BLOCK CONTAINS 0 RECORDS                                 BKI01090
010900           DATA RECORD IS BKGDALY-FD-REC.                           BKI01100
011000       01  BKGDALY-FD-REC             PIC X(108).                   BKI01110
011100                                                                    BKI01120
011200       FD  PINCODE-FILE                                             BKI01130
011300           RECORDING MODE IS F                                      BKI01140
011400           LABEL RECORDS ARE STANDARD                               BKI01150
011500           RECORD CONTAINS 26 CHARACTERS                            BKI01160
011600           BLOCK CONTAINS 0 RECORDS                                 BKI01170
011700           DATA RECORD IS PINTAB-FD-REC.                            BKI01180
011800       01  PINTAB-FD-REC              PIC X(26).                    BKI01190
011900                                                                    BKI01200
012000       FD  TECHNICIAN-IN-FILE                                       BKI01210
012100           RECORDING MODE IS F                                      BKI01220
012200           LABEL RECORDS ARE STANDARD                               BKI01230
012300           RECORD CONTAINS 64 CHARACTERS                            BKI01240
012400           BLOCK CONTAINS 0 RECORDS                                 BKI01250
012500           DATA RECORD IS TECIN-FD-REC.                             BKI01260
012600       01  TECIN-FD-REC               PIC X(64).                    BKI01270
012700                                                                    BKI01280
012800       FD  TECHNICIAN-OUT-FILE                                      BKI01290
012900           RECORDING MODE IS F                                      BKI01300
013000           LABEL RECORDS ARE STANDARD                               BKI01310
013100           RECORD CONTAINS 64 CHARACTERS                            BKI01320
013200           BLOCK CONTAINS 0 RECORDS                                 BKI01330
013300           DATA RECORD IS TECOUT-FD-REC.                            BKI01340
013400       01  TECOUT-FD-REC              PIC X(64).                    BKI01350
013500                                                                    BKI01360
013600       FD  AVAILSLT-IN-FILE                                         BKI01370
013700           RECORDING MODE IS F                                      BKI01380
013800           LABEL RECORDS ARE STANDARD                               BKI01390
013900           RECORD CONTAINS 19 CHARACTERS                            BKI01400
014000           BLOCK CONTAINS 0 RECORDS                                 BKI01410
014100           DATA RECORD IS AVAILIN-FD-REC.                           BKI01420
014200       01  AVAILIN-FD-REC             PIC X(19).                    BKI01430
014300                                                                    BKI01440
014400       FD  AVAILSLT-OUT-FILE                                        BKI01450
014500           RECORDING MODE IS F                                      BKI01460
014600           LABEL RECORDS ARE STANDARD                               BKI01470
014700           RECORD CONTAINS 19 CHARACTERS                            BKI01480
014800           BLOCK CONTAINS 0 RECORDS                                 BKI01490
014900           DATA RECORD IS AVAILOUT-FD-REC.                          BKI01500
015000       01  AVAILOUT-FD-REC            PIC X(19).                    BKI01510
015100                                                                    BKI01520
015200      ****** BOOKING MASTER IS OPENED INPUT FIRST, JUST LONG        BKI01530
015300      ****** ENOUGH TO FIND THE HIGH BKG-ID ALREADY ON FILE, THEN   BKI01540
015400      ****** RE-OPENED EXTEND SO NEW ROWS ARE APPENDED AFTER IT.    BKI01550
015500       FD  CUSTOMER-BOOKING-FILE                                    BKI01560
015600           RECORDING MODE IS F                                      BKI01570
015700           LABEL RECORDS ARE STANDARD                               BKI01580
015800           RECORD CONTAINS 151 CHARACTERS                           BKI01590
015900           BLOCK CONTAINS 0 RECORDS                                 BKI01600
016000           DATA RECORD IS BKGMSTR-FD-REC.                           BKI01610
016100       01  BKGMSTR-FD-REC             PIC X(151).                   BKI01620
016200                                                                    BKI01630
016300       WORKING-STORAGE SECTION.                                     BKI01640
016320       77  MORE-BKGDALY-SW         PIC X(01) VALUE "Y".              BKI01645
016330           88  NO-MORE-BKGDALY-RECS    VALUE "N".                   BKI01646
016340       77  WS-HOLD-BKG-ID          PIC 9(06).                       BKI01648
016400       01  FILE-STATUS-CODES.                                       BKI01650
016500           05  BKGDALY-STATUS          PIC X(02).                   BKI01660
016600               88  BKGDALY-CODE-READ       VALUE "00".               BKI01670
016700           05  PINTAB-STATUS           PIC X(02).                   BKI01680
016800               88  PINTAB-CODE-READ        VALUE "00".               BKI01690
016900           05  TECIN-STATUS            PIC X(02).                   BKI01700
017000               88  TECIN-CODE-READ         VALUE "00".               BKI01710
017100           05  TECOUT-STATUS           PIC X(02).                   BKI01720
017200               88  TECOUT-CODE-WRITE       VALUE "00".               BKI01730
017300           05  AVAILIN-STATUS          PIC X(02).                   BKI01740
017400               88  AVAILIN-CODE-READ       VALUE "00".               BKI01750
017500           05  AVAILOUT-STATUS         PIC X(02).                   BKI01760
017600               88  AVAILOUT-CODE-WRITE     VALUE "00".               BKI01770
017700           05  BKGMSTR-STATUS          PIC X(02).                   BKI01780
017800               88  BKGMSTR-CODE-OK         VALUE "00".               BKI01790
017850           05  FILLER                  PIC X(02).                   BKI01795
017900                                                                    BKI01800
018000       01  MORE-DATA-SWITCHES.                                      BKI01810
018300           05  MORE-PINTAB-SW          PIC X(01) VALUE "Y".          BKI01840
018400               88  NO-MORE-PINTAB-RECS     VALUE "N".                BKI01850
018500           05  MORE-TECIN-SW           PIC X(01) VALUE "Y".          BKI01860
018600               88  NO-MORE-TECIN-RECS      VALUE "N".                BKI01870
018700           05  MORE-AVAILIN-SW         PIC X(01) VALUE "Y".          BKI01880
018800               88  NO-MORE-AVAILIN-RECS    VALUE "N".                BKI01890
018900           05  MORE-BKGMSTR-SW         PIC X(01) VALUE "Y".          BKI01900
019000               88  NO-MORE-BKGMSTR-RECS    VALUE "N".                BKI01910
019050           05  FILLER                  PIC X(02).                   BKI01915
019100                                                                    BKI01920
019200       01  WS-RUN-FIELDS.                                           BKI01930
019300           05  WS-NEXT-BKG-ID          PIC 9(06) COMP.               BKI01940
019400           05  WS-RECORDS-READ         PIC 9(09) COMP.               BKI01950
019600           05  FILLER                  PIC X(10).                   BKI01970
019700                                                                    BKI01980
019800       01  CONTROL-TOTALS.                                          BKI01990
019900           05  ACCEPTED-COUNT          PIC 9(07) COMP.               BKI02000
020000           05  REJECTED-COUNT          PIC 9(07) COMP.               BKI02010
020100           05  TOTAL-COUNT             PIC 9(07) COMP.               BKI02020
020200           05  WS-ZERO-VAL             PIC 9(01) COMP VALUE ZERO.   BKI02030
020300           05  WS-ONE-VAL              PIC 9(01) COMP VALUE 1.      BKI02040
020350           05  FILLER                  PIC X(02).                   BKI02045
020400                                                                    BKI02050
020500       01  WS-EDIT-FIELDS.                                          BKI02060
020600           05  WS-REJECT-REASON        PIC X(30).                   BKI02070
020700           05  WS-REJECT-SW            PIC X(01) VALUE "N".          BKI02080
020800               88  REQUEST-REJECTED        VALUE "Y".                BKI02090
020900           05  WS-SLOT-IDX             PIC 9(02) COMP.               BKI02100
021000           05  WS-SLOT-FOUND-SW        PIC X(01).                   BKI02110
021100               88  SLOT-CODE-FOUND         VALUE "Y".                BKI02120
021200           05  FILLER                  PIC X(05).                   BKI02130
021300                                                                    BKI02140
021400       01  WS-GEOCODE-FIELDS.                                       BKI02150
021500           05  WS-CUST-LAT             PIC S9(03)V9(06).             BKI02160
021600           05  WS-CUST-LNG             PIC S9(03)V9(06).             BKI02170
021700           05  FILLER                  PIC X(04).                   BKI02180
021800                                                                    BKI02190
021900******************************************************************  BKI02200
022000*    CANDIDATE-TABLE -- ONE ROW PER FREE TECHNICIAN-SLOT THAT     *  BKI02210
022100*    MATCHES THIS REQUEST'S CITY/DATE/SLOT, BUILT BY              *  BKI02220
022200*    400-SELECT-CANDIDATES IN SLOT-FILE ENCOUNTER ORDER.           *  BKI02230
022300******************************************************************  BKI02240
022400       01  CANDIDATE-TABLE.                                         BKI02250
022500           05  CAND-ENTRY OCCURS 500 TIMES.                         BKI02260
022600               10  CAND-TECH-ID        PIC 9(05).                   BKI02270
022700               10  CAND-TECH-TAB-SUB   PIC 9(04) COMP.               BKI02280
022800               10  CAND-SLOT-TAB-SUB   PIC 9(05) COMP.               BKI02290
022900               10  CAND-HAS-LOC        PIC X(01).                   BKI02300
023000               10  CAND-DIST           PIC S9(05)V9(04) COMP-3.      BKI02310
023050               10  FILLER              PIC X(02).                   BKI02315
023100       01  WS-CANDIDATE-COUNT          PIC 9(05) COMP.               BKI02320
023200       01  WS-CAND-SUB                 PIC 9(05) COMP.               BKI02330
023300       01  WS-BEST-SUB                 PIC 9(05) COMP.               BKI02340
023400       01  WS-FIRST-CAND-SUB           PIC 9(05) COMP.               BKI02350
023500       01  WS-BEST-DIST                PIC S9(05)V9(04) COMP-3.      BKI02360
023600       01  WS-KNOWN-LOC-FOUND-SW       PIC X(01).                    BKI02370
023700           88  KNOWN-LOC-WAS-FOUND        VALUE "Y".                 BKI02380
023800                                                                    BKI02390
023900******************************************************************  BKI02400
024000*    LOCAL COPY OF GCDIST'S LINKAGE RECORD -- SAME SHAPE EVERY    *  BKI02410
024100*    SUBPROGRAM CALL IN THIS SHOP USES, ONE WORKING-STORAGE       *  BKI02420
024200*    RECORD PASSED BY REFERENCE, NO SHARED COPYBOOK BETWEEN      *  BKI02430
024250*    CALLER AND CALLEE.                                          *  BKI02435
024300******************************************************************  BKI02440
024400       01  GCDIST-PARMS.                                            BKI02450
024500           05  GCD-LAT1                PIC S9(03)V9(06).             BKI02460
024600           05  GCD-LNG1                PIC S9(03)V9(06).             BKI02470
024700           05  GCD-LAT2                PIC S9(03)V9(06).             BKI02480
024800           05  GCD-LNG2                PIC S9(03)V9(06).             BKI02490
024900           05  GCD-DISTANCE-KM         PIC S9(05)V9(04).             BKI02500
025000           05  FILLER                  PIC X(01).                   BKI02510
025100                                                                    BKI02520
025200       COPY PINCODTB.                                               BKI02530
025300       COPY TECHMSTR.                                                BKI02540
025400       COPY AVAILSLT.                                                BKI02550
025500       COPY BKGDALY.                                                 BKI02560
025600       COPY BKGMSTR.                                                 BKI02570
025700       COPY ABENDREC.                                                BKI02580
025800                                                                    BKI02590
025900       PROCEDURE DIVISION.                                          BKI02600
026000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                  BKI02610
026100           PERFORM 100-MAINLINE THRU 100-EXIT                       BKI02620
026200               UNTIL NO-MORE-BKGDALY-RECS OR RQ-TRAILER-REC.        BKI02630
026300           PERFORM 900-CLEANUP THRU 900-EXIT.                       BKI02640
026400           MOVE ZERO TO RETURN-CODE.                                BKI02650
026500           GOBACK.                                                  BKI02660
026600                                                                    BKI02670
026700******************************************************************  BKI02680
026800*    000-HOUSEKEEPING -- OPENS EVERYTHING, LOADS THE PINCODE,     *  BKI02690
026900*    TECHNICIAN AND SLOT TABLES, SCANS THE EXISTING BOOKING       *  BKI02700
027000*    MASTER FOR ITS HIGH BKG-ID, THEN RE-OPENS THAT FILE EXTEND   *BKI02710
027100*    SO NEW ROWS LAND AFTER THE OLD ONES.  PRIMES THE FIRST       *BKI02720
027200*    BOOKING-REQUEST READ THE SAME WAY THE OLD DAILY-EDIT STEP    *BKI02730
027300*    PRIMED ITS SORTED INPUT.                                     *BKI02740
027400******************************************************************  BKI02750
027500       000-HOUSEKEEPING.                                            BKI02760
027600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                    BKI02770
027700           DISPLAY "******** BEGIN JOB BKGINTK ********".           BKI02780
027800           MOVE ZERO TO ACCEPTED-COUNT, REJECTED-COUNT,             BKI02790
027900               TOTAL-COUNT, WS-RECORDS-READ, TECH-TAB-COUNT,        BKI02800
028000               SLOT-TAB-COUNT, PIN-TAB-COUNT, WS-NEXT-BKG-ID.       BKI02810
028100           OPEN INPUT PINCODE-FILE, TECHNICIAN-IN-FILE,             BKI02820
028200               AVAILSLT-IN-FILE, BOOKING-REQUEST-FILE.              BKI02830
028300           OPEN OUTPUT TECHNICIAN-OUT-FILE, AVAILSLT-OUT-FILE,      BKI02840
028400               SYSOUT.                                             BKI02850
028500           PERFORM 210-LOAD-PIN-TABLE THRU 210-EXIT                 BKI02860
028600               UNTIL NO-MORE-PINTAB-RECS.                           BKI02870
028700           PERFORM 220-LOAD-TECH-TABLE THRU 220-EXIT                BKI02880
028800               UNTIL NO-MORE-TECIN-RECS.                            BKI02890
028900           PERFORM 230-LOAD-SLOT-TABLE THRU 230-EXIT                BKI02900
029000               UNTIL NO-MORE-AVAILIN-RECS.                         BKI02910
029100           PERFORM 240-FIND-HIGH-BKG-ID THRU 240-EXIT.              BKI02920
029200           READ BOOKING-REQUEST-FILE INTO BOOKING-REQUEST-REC      BKI02930
029300               AT END                                               BKI02940
029400               MOVE "N" TO MORE-BKGDALY-SW                         BKI02950
029500               GO TO 000-EXIT                                       BKI02960
029600           END-READ.                                               BKI02970
029700           ADD 1 TO WS-RECORDS-READ.                               BKI02980
029800       000-EXIT.                                                    BKI02990
029900           EXIT.                                                    BKI03000
030000                                                                    BKI03010
030100       210-LOAD-PIN-TABLE.                                          BKI03020
030200           MOVE "210-LOAD-PIN-TABLE" TO PARA-NAME.                  BKI03030
030300           READ PINCODE-FILE INTO PINCODE-COORDS-REC                BKI03040
030400               AT END                                               BKI03050
030500               MOVE "N" TO MORE-PINTAB-SW                          BKI03060
030600               GO TO 210-EXIT                                       BKI03070
030700           END-READ.                                                BKI03080
030800           ADD 1 TO PIN-TAB-COUNT.                                  BKI03090
030900           SET PIN-TAB-IDX TO PIN-TAB-COUNT.                       BKI03100
031000           MOVE PIN-CODE TO PINT-CODE(PIN-TAB-IDX).                 BKI03110
031100           MOVE PIN-LAT  TO PINT-LAT(PIN-TAB-IDX).                  BKI03120
031200           MOVE PIN-LNG  TO PINT-LNG(PIN-TAB-IDX).                  BKI03130
031300       210-EXIT.                                                    BKI03140
031400           EXIT.                                                    BKI03150
031500                                                                    BKI03160
031600       220-LOAD-TECH-TABLE.                                         BKI03170
031700           MOVE "220-LOAD-TECH-TABLE" TO PARA-NAME.                 BKI03180
031800           READ TECHNICIAN-IN-FILE INTO TECHNICIAN-REC             BKI03190
031900               AT END                                               BKI03200
032000               MOVE "N" TO MORE-TECIN-SW                           BKI03210
032100               GO TO 220-EXIT                                       BKI03220
032200           END-READ.                                                BKI03230
032300           ADD 1 TO TECH-TAB-COUNT.                                 BKI03240
032400           SET TECH-TAB-IDX TO TECH-TAB-COUNT.                      BKI03250
032500           MOVE TECH-ID         TO TECHT-ID(TECH-TAB-IDX).          BKI03260
032600           MOVE TECH-NAME       TO TECHT-NAME(TECH-TAB-IDX).        BKI03270
032700           MOVE TECH-CITY       TO TECHT-CITY(TECH-TAB-IDX).        BKI03280
032800           MOVE TECH-CUR-LAT    TO TECHT-CUR-LAT(TECH-TAB-IDX).     BKI03290
032900           MOVE TECH-CUR-LNG    TO TECHT-CUR-LNG(TECH-TAB-IDX).     BKI03300
033000           MOVE TECH-HAS-LOCATION                                   BKI03310
033100                                TO TECHT-HAS-LOCATION(TECH-TAB-IDX). BKI03320
033200           MOVE TECH-ACTIVE     TO TECHT-ACTIVE(TECH-TAB-IDX).      BKI03330
033300       220-EXIT.                                                    BKI03340
033400           EXIT.                                                    BKI03350
033500                                                                    BKI03360
033600       230-LOAD-SLOT-TABLE.                                         BKI03370
033700           MOVE "230-LOAD-SLOT-TABLE" TO PARA-NAME.                 BKI03380
033800           READ AVAILSLT-IN-FILE INTO AVAILABILITY-SLOT-REC        BKI03390
033900               AT END                                               BKI03400
034000               MOVE "N" TO MORE-AVAILIN-SW                         BKI03410
034100               GO TO 230-EXIT                                       BKI03420
034200           END-READ.                                                BKI03430
034300           ADD 1 TO SLOT-TAB-COUNT.                                 BKI03440
034400           SET SLOT-TAB-IDX TO SLOT-TAB-COUNT.                     BKI03450
034500           MOVE SLOT-TECH-ID    TO SLOTT-TECH-ID(SLOT-TAB-IDX).     BKI03460
034600           MOVE SLOT-DATE       TO SLOTT-DATE(SLOT-TAB-IDX).        BKI03470
034700           MOVE SLOT-CODE       TO SLOTT-CODE(SLOT-TAB-IDX).        BKI03480
034800           MOVE SLOT-BOOKED     TO SLOTT-BOOKED(SLOT-TAB-IDX).      BKI03490
034900       230-EXIT.                                                    BKI03500
035000           EXIT.                                                    BKI03510
035100                                                                    BKI03520
035200******************************************************************  BKI03530
035300*    240-FIND-HIGH-BKG-ID -- SCANS THE EXISTING BOOKING MASTER    *  BKI03540
035400*    FOR ITS HIGHEST BKG-ID SO APPENDED ROWS KEEP THE FILE IN     *  BKI03550
035500*    ASCENDING ORDER, THEN SWITCHES THE FILE TO EXTEND MODE.      *  BKI03560
035600******************************************************************  BKI03570
035700       240-FIND-HIGH-BKG-ID.                                        BKI03580
035800           MOVE "240-FIND-HIGH-BKG-ID" TO PARA-NAME.                BKI03590
035900           OPEN INPUT CUSTOMER-BOOKING-FILE.                       BKI03600
036000           MOVE "Y" TO MORE-BKGMSTR-SW.                            BKI03610
036050           PERFORM 245-SCAN-HIGH-KEY-RTN THRU 245-EXIT              BKI03615
036060               UNTIL NO-MORE-BKGMSTR-RECS.                         BKI03616
037200           CLOSE CUSTOMER-BOOKING-FILE.                            BKI03730
037300           ADD 1 TO WS-NEXT-BKG-ID.                                BKI03740
037400           OPEN EXTEND CUSTOMER-BOOKING-FILE.                      BKI03750
037500       240-EXIT.                                                    BKI03760
037600           EXIT.                                                    BKI03770
037650                                                                    BKI03775
037700       245-SCAN-HIGH-KEY-RTN.                                       BKI03780
037710           MOVE "245-SCAN-HIGH-KEY-RTN" TO PARA-NAME.                BKI03781
037720           READ CUSTOMER-BOOKING-FILE INTO CUSTOMER-BOOKING-REC     BKI03782
037730               AT END                                               BKI03783
037740               MOVE "N" TO MORE-BKGMSTR-SW                         BKI03784
037750               GO TO 245-EXIT                                       BKI03785
037760           END-READ.                                                BKI03786
037770           MOVE BKG-ID TO WS-HOLD-BKG-ID.                           BKI03787
037780           IF WS-HOLD-BKG-ID > WS-NEXT-BKG-ID                       BKI03788
037790               MOVE WS-HOLD-BKG-ID TO WS-NEXT-BKG-ID                 BKI03789
037795           END-IF.                                                  BKI03790
037796       245-EXIT.                                                    BKI03791
037797           EXIT.                                                    BKI03792
037700                                                                    BKI03780
037800******************************************************************  BKI03790
037900*    100-MAINLINE -- EDIT, GEOCODE, PICK A TECHNICIAN, COMMIT OR  *  BKI03800
038000*    REJECT, THEN READ AHEAD TO THE NEXT DETAIL RECORD.  STOPS    *  BKI03810
038100*    ON THE TRAILER RECORD THE SAME WAY THE OLD DAILY-EDIT STEP   *  BKI03820
038200*    STOPPED ON ITS OWN TRAILER.                                  *BKI03830
038300******************************************************************  BKI03840
038400       100-MAINLINE.                                                BKI03850
038500           MOVE "100-MAINLINE" TO PARA-NAME.                       BKI03860
038600           MOVE "N" TO WS-REJECT-SW.                               BKI03870
038700           PERFORM 300-FIELD-EDITS THRU 300-EXIT.                  BKI03880
038800           IF NOT REQUEST-REJECTED                                 BKI03890
038900               PERFORM 320-GEOCODE-PINCODE THRU 320-EXIT           BKI03900
039000           END-IF.                                                 BKI03910
039100           IF NOT REQUEST-REJECTED                                 BKI03920
039200               PERFORM 400-SELECT-CANDIDATES THRU 400-EXIT         BKI03930
039300           END-IF.                                                 BKI03940
039400           IF NOT REQUEST-REJECTED                                 BKI03950
039500               PERFORM 450-NEAREST-TECH-RTN THRU 450-EXIT          BKI03960
039600               PERFORM 500-COMMIT-BOOKING THRU 500-EXIT            BKI03970
039700               PERFORM 700-WRITE-ACCEPT THRU 700-EXIT              BKI03980
039800           ELSE                                                    BKI03990
039900               PERFORM 710-WRITE-REJECT THRU 710-EXIT              BKI04000
040000           END-IF.                                                 BKI04010
040100           READ BOOKING-REQUEST-FILE INTO BOOKING-REQUEST-REC      BKI04020
040200               AT END                                               BKI04030
040300               MOVE "N" TO MORE-BKGDALY-SW                         BKI04040
040400               GO TO 100-EXIT                                       BKI04050
040500           END-READ.                                                BKI04060
040600           ADD 1 TO WS-RECORDS-READ.                               BKI04070
040700       100-EXIT.                                                    BKI04080
040800           EXIT.                                                    BKI04090
040900                                                                    BKI04100
041000******************************************************************  BKI04110
041100*    300-FIELD-EDITS -- ALL SEVEN REQUEST FIELDS MANDATORY.       *  BKI04120
041200******************************************************************  BKI04130
041300       300-FIELD-EDITS.                                             BKI04140
041400           MOVE "300-FIELD-EDITS" TO PARA-NAME.                    BKI04150
041500           IF RQ-NAME = SPACES OR RQ-PHONE = SPACES                BKI04160
041600               OR RQ-CITY = SPACES OR RQ-ADDRESS = SPACES           BKI04170
041700               OR RQ-PINCODE = SPACES OR RQ-DATE = SPACES           BKI04180
041800               OR RQ-SLOT = SPACES                                  BKI04190
041900               MOVE "Y" TO WS-REJECT-SW                            BKI04200
042000               MOVE "MISSING FIELDS" TO WS-REJECT-REASON           BKI04210
042100               GO TO 300-EXIT                                       BKI04220
042200           END-IF.                                                 BKI04230
042300           PERFORM 310-EDIT-SLOT-CODE THRU 310-EXIT.               BKI04240
042400       300-EXIT.                                                    BKI04250
042500           EXIT.                                                    BKI04260
042600                                                                    BKI04270
042700       310-EDIT-SLOT-CODE.                                          BKI04280
042800           MOVE "310-EDIT-SLOT-CODE" TO PARA-NAME.                 BKI04290
042900           MOVE "N" TO WS-SLOT-FOUND-SW.                           BKI04300
043000           PERFORM 315-SLOT-CODE-SCAN-RTN THRU 315-EXIT            BKI04310
043100               VARYING WS-SLOT-IDX FROM 1 BY 1                     BKI04320
043150               UNTIL WS-SLOT-IDX > 5.                              BKI04325
043600           IF NOT SLOT-CODE-FOUND                                  BKI04370
043700               MOVE "Y" TO WS-REJECT-SW                            BKI04380
043800               MOVE "INVALID SLOT" TO WS-REJECT-REASON             BKI04390
043900           END-IF.                                                 BKI04400
044000       310-EXIT.                                                    BKI04410
044100           EXIT.                                                    BKI04420
044150                                                                    BKI04425
044160       315-SLOT-CODE-SCAN-RTN.                                      BKI04427
044170           MOVE "315-SLOT-CODE-SCAN-RTN" TO PARA-NAME.              BKI04428
044180           IF RQ-SLOT = STD-SLOT-CODE(WS-SLOT-IDX)                  BKI04429
044190               MOVE "Y" TO WS-SLOT-FOUND-SW                         BKI04430
044195           END-IF.                                                  BKI04431
044197       315-EXIT.                                                    BKI04432
044198           EXIT.                                                    BKI04433
044200                                                                    BKI04430
044300******************************************************************  BKI04440
044400*    320-GEOCODE-PINCODE -- PINCODE IS TRIMMED OF BLANKS (NONE    *  BKI04450
044500*    ACTUALLY CARRY EMBEDDED BLANKS IN THIS FILE'S SIX-BYTE       *  BKI04460
044600*    FIELD, BUT THE SEARCH COMPARES TRIMMED-EQUIVALENT VALUES THE *  BKI04470
044700*    SAME WAY EVERY KEY LOOKUP IN THIS SHOP ALWAYS HAS) BEFORE    *  BKI04480
044800*    THE TABLE SEARCH.                                            *BKI04490
044900******************************************************************  BKI04500
045000       320-GEOCODE-PINCODE.                                         BKI04510
045100           MOVE "320-GEOCODE-PINCODE" TO PARA-NAME.                 BKI04520
045200           SET PIN-TAB-IDX TO 1.                                    BKI04530
045300           SEARCH PIN-TAB-ENTRY                                     BKI04540
045400               AT END                                               BKI04550
045500                   MOVE "Y" TO WS-REJECT-SW                        BKI04560
045600                   MOVE "PINCODE NOT FOUND" TO WS-REJECT-REASON    BKI04570
045700               WHEN PINT-CODE(PIN-TAB-IDX) = RQ-PINCODE             BKI04580
045800                   MOVE PINT-LAT(PIN-TAB-IDX) TO WS-CUST-LAT        BKI04590
045900                   MOVE PINT-LNG(PIN-TAB-IDX) TO WS-CUST-LNG        BKI04600
046000           END-SEARCH.                                             BKI04610
046100       320-EXIT.                                                    BKI04620
046200           EXIT.                                                    BKI04630
046300                                                                    BKI04640
046400******************************************************************  BKI04650
046500*    400-SELECT-CANDIDATES -- WALKS THE IN-CORE SLOT TABLE ONCE,  *  BKI04660
046600*    COLLECTING EVERY FREE SLOT FOR THE REQUEST DATE/SLOT WHOSE   *BKI04670
046700*    TECHNICIAN'S CITY MATCHES THE REQUEST CITY.  SAME LOAD-AND-  *BKI04680
046800*    SCAN SHAPE THIS SHOP ALWAYS USES, JUST WITH A JOIN TO A       *BKI04690
046900*    SECOND TABLE INSTEAD OF A SINGLE LOOKUP.                     *BKI04700
047000******************************************************************  BKI04710
047100       400-SELECT-CANDIDATES.                                       BKI04720
047200           MOVE "400-SELECT-CANDIDATES" TO PARA-NAME.               BKI04730
047300           MOVE ZERO TO WS-CANDIDATE-COUNT.                        BKI04740
047400           PERFORM 410-CHECK-SLOT-RTN THRU 410-EXIT                BKI04750
047500               VARYING SLOT-TAB-IDX FROM 1 BY 1                    BKI04760
047600               UNTIL SLOT-TAB-IDX > SLOT-TAB-COUNT.                BKI04770
047700           IF WS-CANDIDATE-COUNT = ZERO                           BKI04780
047800               MOVE "Y" TO WS-REJECT-SW                           BKI04790
047900               MOVE "NO TECHNICIANS AVAILABLE" TO WS-REJECT-REASON BKI04800
048000           END-IF.                                                 BKI04810
048100       400-EXIT.                                                    BKI04820
048200           EXIT.                                                    BKI04830
048300                                                                    BKI04840
048400       410-CHECK-SLOT-RTN.                                          BKI04850
048500           MOVE "410-CHECK-SLOT-RTN" TO PARA-NAME.                 BKI04860
048600           IF SLOTT-DATE(SLOT-TAB-IDX) = RQ-DATE                   BKI04870
048700               AND SLOTT-CODE(SLOT-TAB-IDX) = RQ-SLOT               BKI04880
048800               AND SLOTT-IS-FREE(SLOT-TAB-IDX)                     BKI04890
048900               SET TECH-TAB-IDX TO 1                                BKI04900
049000               SEARCH TECH-TAB-ENTRY                                BKI04910
049100                   AT END                                           BKI04920
049200                       CONTINUE                                    BKI04930
049300                   WHEN TECHT-ID(TECH-TAB-IDX) =                   BKI04940
049400                            SLOTT-TECH-ID(SLOT-TAB-IDX)             BKI04950
049500                       IF TECHT-CITY(TECH-TAB-IDX) = RQ-CITY       BKI04960
049600                           PERFORM 420-ADD-CANDIDATE THRU 420-EXIT BKI04970
049700                       END-IF                                      BKI04980
049800               END-SEARCH                                          BKI04990
049900           END-IF.                                                 BKI05000
050000       410-EXIT.                                                    BKI05010
050100           EXIT.                                                    BKI05020
050200                                                                    BKI05030
050300       420-ADD-CANDIDATE.                                           BKI05040
050400           MOVE "420-ADD-CANDIDATE" TO PARA-NAME.                  BKI05050
050500           ADD 1 TO WS-CANDIDATE-COUNT.                            BKI05060
050600           MOVE WS-CANDIDATE-COUNT TO WS-CAND-SUB.                 BKI05070
050700           MOVE SLOTT-TECH-ID(SLOT-TAB-IDX)                        BKI05080
050800                                   TO CAND-TECH-ID(WS-CAND-SUB).    BKI05090
050900           SET CAND-SLOT-TAB-SUB(WS-CAND-SUB) TO SLOT-TAB-IDX.     BKI05100
051000           SET CAND-TECH-TAB-SUB(WS-CAND-SUB) TO TECH-TAB-IDX.     BKI05110
051100           MOVE TECHT-HAS-LOCATION(TECH-TAB-IDX)                   BKI05120
051200                                   TO CAND-HAS-LOC(WS-CAND-SUB).   BKI05130
051300       420-EXIT.                                                    BKI05140
051400           EXIT.                                                    BKI05150
051500                                                                    BKI05160
051600******************************************************************  BKI05170
051700*    450-NEAREST-TECH-RTN -- MINIMIZE HAVERSINE(CUSTOMER, TECH    *  BKI05180
051800*    CURRENT LOCATION); A TECHNICIAN WITH NO KNOWN LOCATION       *  BKI05190
051900*    RANKS LAST AND IS CHOSEN ONLY WHEN EVERY CANDIDATE IS        *  BKI05200
052000*    LOCATIONLESS.  TIES KEEP THE FIRST-ENCOUNTERED CANDIDATE     *BKI05210
052100*    BECAUSE THE COMPARE BELOW IS STRICTLY LESS-THAN.             *BKI05220
052200******************************************************************  BKI05230
052300       450-NEAREST-TECH-RTN.                                        BKI05240
052400           MOVE "450-NEAREST-TECH-RTN" TO PARA-NAME.                BKI05250
052500           MOVE ZERO TO WS-BEST-SUB.                               BKI05260
052600           MOVE ZERO TO WS-FIRST-CAND-SUB.                         BKI05270
052700           MOVE 999999.9999 TO WS-BEST-DIST.                       BKI05280
052800           MOVE "N" TO WS-KNOWN-LOC-FOUND-SW.                      BKI05290
052900           PERFORM 460-SCORE-CAND-RTN THRU 460-EXIT                BKI05300
053000               VARYING WS-CAND-SUB FROM 1 BY 1                     BKI05310
053100               UNTIL WS-CAND-SUB > WS-CANDIDATE-COUNT.             BKI05320
053200           IF NOT KNOWN-LOC-WAS-FOUND                             BKI05330
053300               MOVE WS-FIRST-CAND-SUB TO WS-BEST-SUB               BKI05340
053400           END-IF.                                                 BKI05350
053500       450-EXIT.                                                    BKI05360
053600           EXIT.                                                    BKI05370
053700                                                                    BKI05380
053800       460-SCORE-CAND-RTN.                                          BKI05390
053900           MOVE "460-SCORE-CAND-RTN" TO PARA-NAME.                 BKI05400
054000           IF WS-CAND-SUB = 1                                      BKI05410
054100               MOVE 1 TO WS-FIRST-CAND-SUB                         BKI05420
054200           END-IF.                                                 BKI05430
054300           IF CAND-HAS-LOC(WS-CAND-SUB) = "Y"                      BKI05440
054400               MOVE "Y" TO WS-KNOWN-LOC-FOUND-SW                   BKI05450
054500               MOVE WS-CUST-LAT TO GCD-LAT1                        BKI05460
054600               MOVE WS-CUST-LNG TO GCD-LNG1                        BKI05470
054700               MOVE TECHT-CUR-LAT(CAND-TECH-TAB-SUB(WS-CAND-SUB))  BKI05480
054800                                  TO GCD-LAT2                      BKI05490
054900               MOVE TECHT-CUR-LNG(CAND-TECH-TAB-SUB(WS-CAND-SUB))  BKI05500
055000                                  TO GCD-LNG2                      BKI05510
055100               CALL "GCDIST" USING GCDIST-PARMS                    BKI05520
055200               MOVE GCD-DISTANCE-KM TO CAND-DIST(WS-CAND-SUB)      BKI05530
055300               IF CAND-DIST(WS-CAND-SUB) < WS-BEST-DIST            BKI05540
055400                   MOVE CAND-DIST(WS-CAND-SUB) TO WS-BEST-DIST     BKI05550
055500                   MOVE WS-CAND-SUB TO WS-BEST-SUB                 BKI05560
055600               END-IF                                              BKI05570
055700           END-IF.                                                 BKI05580
055800       460-EXIT.                                                    BKI05590
055900           EXIT.                                                    BKI05600
056000                                                                    BKI05610
056100******************************************************************  BKI05620
056200*    500-COMMIT-BOOKING -- THE SLOT FLIP, THE MASTER WRITE AND    *  BKI05630
056300*    THE TECHNICIAN LOCATION MOVE ALL HAPPEN HERE, IN CORE,       *BKI05640
056400*    BEFORE ANY OF THE THREE FILES ARE REWRITTEN -- THEY RISE OR  *BKI05650
056500*    FALL TOGETHER BECAUSE NONE OF THEM IS COMMITTED TO DISK      *BKI05660
056600*    UNTIL 900-CLEANUP REWRITES THE WHOLE TABLE AT END OF JOB.    *BKI05670
056700******************************************************************  BKI05680
056800       500-COMMIT-BOOKING.                                          BKI05690
056900           MOVE "500-COMMIT-BOOKING" TO PARA-NAME.                  BKI05700
057000           SET SLOT-TAB-IDX TO CAND-SLOT-TAB-SUB(WS-BEST-SUB).     BKI05710
057100           SET TECH-TAB-IDX TO CAND-TECH-TAB-SUB(WS-BEST-SUB).     BKI05720
057200           MOVE "Y" TO SLOTT-BOOKED(SLOT-TAB-IDX).                 BKI05730
057300           MOVE WS-NEXT-BKG-ID  TO BKG-ID.                         BKI05740
057400           MOVE RQ-NAME         TO BKG-NAME.                        BKI05750
057500           MOVE RQ-PHONE        TO BKG-PHONE.                       BKI05760
057600           MOVE RQ-CITY         TO BKG-CITY.                        BKI05770
057700           MOVE RQ-ADDRESS      TO BKG-ADDRESS.                     BKI05780
057800           MOVE RQ-PINCODE      TO BKG-PINCODE.                    BKI05790
057900           MOVE WS-CUST-LAT     TO BKG-LAT.                         BKI05800
058000           MOVE WS-CUST-LNG     TO BKG-LNG.                         BKI05810
058100           MOVE RQ-DATE         TO BKG-DATE.                        BKI05820
058200           MOVE RQ-SLOT         TO BKG-SLOT.                        BKI05830
058300           MOVE CAND-TECH-ID(WS-BEST-SUB) TO BKG-TECH-ID.           BKI05840
058400           MOVE "ASSIGNED " TO BKG-STATUS.                         BKI05850
058500           WRITE BKGMSTR-FD-REC FROM CUSTOMER-BOOKING-REC.          BKI05860
058600           ADD 1 TO WS-NEXT-BKG-ID.                                 BKI05870
058700           MOVE WS-CUST-LAT TO TECHT-CUR-LAT(TECH-TAB-IDX).        BKI05880
058800           MOVE WS-CUST-LNG TO TECHT-CUR-LNG(TECH-TAB-IDX).        BKI05890
058900           MOVE "Y"         TO TECHT-HAS-LOCATION(TECH-TAB-IDX).   BKI05900
059000       500-EXIT.                                                    BKI05910
059100           EXIT.                                                    BKI05920
059200                                                                    BKI05930
059300       700-WRITE-ACCEPT.                                            BKI05940
059400           MOVE "700-WRITE-ACCEPT" TO PARA-NAME.                   BKI05950
059500           ADD 1 TO ACCEPTED-COUNT.                                 BKI05960
059600           DISPLAY "ACCEPTED " RQ-NAME " SLOT " RQ-SLOT            BKI05970
059700                   " TECH " CAND-TECH-ID(WS-BEST-SUB).              BKI05980
059800       700-EXIT.                                                    BKI05990
059900           EXIT.                                                    BKI06000
060000                                                                    BKI06010
060100       710-WRITE-REJECT.                                            BKI06020
060200           MOVE "710-WRITE-REJECT" TO PARA-NAME.                   BKI06030
060300           ADD 1 TO REJECTED-COUNT.                                 BKI06040
060400           DISPLAY "REJECTED " RQ-NAME " - " WS-REJECT-REASON.     BKI06050
060500       710-EXIT.                                                    BKI06060
060600           EXIT.                                                    BKI06070
060700                                                                    BKI06080
060800******************************************************************  BKI06090
060900*    900-CLEANUP -- BALANCES THE TRAILER RECORD COUNT, THEN       *BKI06100
061000*    REWRITES THE WHOLE TECHNICIAN AND SLOT TABLES BACK TO THEIR  *BKI06110
061100*    OUTPUT FILES, SAME "TABLE IN CORE, FILE REBUILT AT THE END"  *BKI06120
061200*    IDIOM SLOTGEN USES.                                          *BKI06130
061300******************************************************************  BKI06140
061400       900-CLEANUP.                                                 BKI06150
061500           MOVE "900-CLEANUP" TO PARA-NAME.                        BKI06160
061600           IF NOT RQ-TRAILER-REC                                   BKI06170
061700               MOVE "** INVALID FILE - NO TRAILER REC" TO          BKI06180
061800                    ABEND-REASON                                   BKI06190
061900               GO TO 1000-ABEND-RTN                                 BKI06200
062000           END-IF.                                                 BKI06210
062100           COMPUTE TOTAL-COUNT = ACCEPTED-COUNT + REJECTED-COUNT.   BKI06220
062200           IF WS-RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT        BKI06230
062300               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"   BKI06240
062400                    TO ABEND-REASON                                BKI06250
062500               MOVE WS-RECORDS-READ  TO ACTUAL-VAL                 BKI06260
062600               MOVE TRL-RECORD-COUNT TO EXPECTED-VAL               BKI06270
062700               WRITE SYSOUT-REC FROM ABEND-REC                     BKI06280
062800           END-IF.                                                 BKI06290
062900           PERFORM 800-REWRITE-TECH-TABLE THRU 800-EXIT             BKI06300
063000               VARYING TECH-TAB-IDX FROM 1 BY 1                    BKI06310
063100               UNTIL TECH-TAB-IDX > TECH-TAB-COUNT.                BKI06320
063200           PERFORM 850-REWRITE-SLOT-TABLE THRU 850-EXIT            BKI06330
063300               VARYING SLOT-TAB-IDX FROM 1 BY 1                    BKI06340
063400               UNTIL SLOT-TAB-IDX > SLOT-TAB-COUNT.                BKI06350
063500           CLOSE TECHNICIAN-IN-FILE, TECHNICIAN-OUT-FILE,          BKI06360
063600                 AVAILSLT-IN-FILE, AVAILSLT-OUT-FILE,              BKI06370
063700                 PINCODE-FILE, BOOKING-REQUEST-FILE,               BKI06380
063800                 CUSTOMER-BOOKING-FILE, SYSOUT.                    BKI06390
063900           DISPLAY "ACCEPTED: " ACCEPTED-COUNT " BOOKINGS".        BKI06400
064000           DISPLAY "REJECTED: " REJECTED-COUNT " REQUESTS".       BKI06410
064100           DISPLAY "TOTAL: " TOTAL-COUNT " REQUESTS PROCESSED".    BKI06420
064200           DISPLAY "******** NORMAL END OF JOB BKGINTK ********". BKI06430
064300       900-EXIT.                                                    BKI06440
064400           EXIT.                                                    BKI06450
064500                                                                    BKI06460
064600       800-REWRITE-TECH-TABLE.                                      BKI06470
064700           MOVE "800-REWRITE-TECH-TABLE" TO PARA-NAME.             BKI06480
064800           MOVE TECHT-ID(TECH-TAB-IDX)           TO TECH-ID.       BKI06490
064900           MOVE TECHT-NAME(TECH-TAB-IDX)         TO TECH-NAME.     BKI06500
065000           MOVE TECHT-CITY(TECH-TAB-IDX)         TO TECH-CITY.     BKI06510
065100           MOVE TECHT-CUR-LAT(TECH-TAB-IDX)      TO TECH-CUR-LAT.  BKI06520
065200           MOVE TECHT-CUR-LNG(TECH-TAB-IDX)      TO TECH-CUR-LNG.  BKI06530
065300           MOVE TECHT-HAS-LOCATION(TECH-TAB-IDX)                  BKI06540
065400                                     TO TECH-HAS-LOCATION.        BKI06550
065500           MOVE TECHT-ACTIVE(TECH-TAB-IDX)       TO TECH-ACTIVE.  BKI06560
065600           WRITE TECOUT-FD-REC FROM TECHNICIAN-REC.                BKI06570
065700       800-EXIT.                                                    BKI06580
065800           EXIT.                                                    BKI06590
065900                                                                    BKI06600
066000       850-REWRITE-SLOT-TABLE.                                      BKI06610
066100           MOVE "850-REWRITE-SLOT-TABLE" TO PARA-NAME.             BKI06620
066200           MOVE SLOTT-TECH-ID(SLOT-TAB-IDX) TO SLOT-TECH-ID.        BKI06630
066300           MOVE SLOTT-DATE(SLOT-TAB-IDX)    TO SLOT-DATE.          BKI06640
066400           MOVE SLOTT-CODE(SLOT-TAB-IDX)    TO SLOT-CODE.          BKI06650
066500           MOVE SLOTT-BOOKED(SLOT-TAB-IDX)  TO SLOT-BOOKED.        BKI06660
066600           WRITE AVAILOUT-FD-REC FROM AVAILABILITY-SLOT-REC.        BKI06670
066700       850-EXIT.                                                    BKI06680
066800           EXIT.                                                    BKI06690
066900                                                                    BKI06700
067000       1000-ABEND-RTN.                                              BKI06710
067100           WRITE SYSOUT-REC FROM ABEND-REC.                        BKI06720
067200           CLOSE TECHNICIAN-IN-FILE, TECHNICIAN-OUT-FILE,          BKI06730
067300                 AVAILSLT-IN-FILE, AVAILSLT-OUT-FILE,              BKI06740
067400                 PINCODE-FILE, BOOKING-REQUEST-FILE,               BKI06750
067500                 CUSTOMER-BOOKING-FILE, SYSOUT.                    BKI06760
067600           DISPLAY "*** ABNORMAL END OF JOB-BKGINTK ***"           BKI06770
067700                   UPON CONSOLE.                                   BKI06780
067800           DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.                     BKI06790
