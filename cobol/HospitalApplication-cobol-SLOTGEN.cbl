000100       IDENTIFICATION DIVISION.                                     SLG00010
000200******************************************************************  SLG00020
000300       PROGRAM-ID.  SLOTGEN.                                        SLG00030
000400       AUTHOR. RAY WHITFIELD.                                       SLG00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                      SLG00050
000600       DATE-WRITTEN. 03/22/93.                                      SLG00060
000700       DATE-COMPILED. 03/22/93.                                     SLG00080
000800       SECURITY. NON-CONFIDENTIAL.                                  SLG00090
000900******************************************************************  SLG00100
001000*REMARKS.                                                          *SLG00110
001100*                                                                  *SLG00120
001200*          DAILY SLOT GENERATOR.  FOR THE RUN DATE ON THE PARM     *SLG00130
001300*          CARD, WALKS EVERY ACTIVE TECHNICIAN AND THE FIVE        *SLG00140
001400*          STANDARD TWO-HOUR WINDOWS, CREATING AN UNBOOKED         *SLG00150
001500*          AVAILABILITY-SLOT ROW FOR ANY (TECH, DATE, CODE) THAT   *SLG00160
001600*          DOES NOT ALREADY EXIST ON THE SLOT FILE.  EXISTING      *SLG00170
001700*          SLOT ROWS ARE CARRIED THROUGH TO THE OUTPUT FILE        *SLG00180
001800*          UNCHANGED -- A TECH WHO ALREADY HAS A BOOKED SLOT NEVER *SLG00190
001900*          LOSES IT BY RUNNING THIS JOB TWICE.                     *SLG00200
002000*                                                                  *SLG00210
002100*          ASSUMES THE INBOUND SLOT FILE HAS ALREADY BEEN          *SLG00220
002200*          EXTRACTED TO JUST THE PARM-CARD RUN DATE, SAME AS EVERY *SLG00230
002300*          OTHER DAILY EXTRACT THIS SHOP RUNS -- IT NEVER HAS TO   *SLG00240
002400*          CARE ABOUT ANY OTHER DATE ON THE FILE.                  *SLG00250
002500*                                                                  *SLG00260
002600*                                                                  *SLG00270
002700*------------------------------------------------------------------*SLG00280
002800*  HIST:  03/22/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM          SLG00290
002900*         07/22/99  RLW  Y2K REVIEW - PARM-CARD DATE ALREADY        SLG00300
003000*                       CCYYMMDD, NO CHANGE REQUIRED                SLG00310
003100*         09/30/05  PDQ  SWITCHED THE EXISTENCE CHECK FROM A        SLG00320
003200*                       SORTED MERGE TO A TABLE SEARCH - TICKET     SLG00330
003300*                       DS-0441, FAR FEWER MOVING PARTS NOW THAT    SLG00340
003400*                       THE SLOT FILE IS ONE DAY AT A TIME          SLG00350
003500*         05/02/07  PDQ  FROZE SLOT CODE LIST AT FIVE STANDARD      SLG00360
003600*                       WINDOWS - TICKET DS-0602, SAME CHANGE AS    SLG00370
003700*                       THE AVAILSLT COPYBOOK                       SLG00380
003800******************************************************************  SLG00390
003900                                                                    SLG00400
004000       ENVIRONMENT DIVISION.                                        SLG00410
004100       CONFIGURATION SECTION.                                       SLG00420
004200       SOURCE-COMPUTER. IBM-390.                                    SLG00430
004300       OBJECT-COMPUTER. IBM-390.                                    SLG00440
004400       SPECIAL-NAMES.                                               SLG00450
004500           C01 IS TOP-OF-FORM                                       SLG00460
004600           CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                   SLG00470
004700           UPSI-0 IS UPSI-TRACE-SWITCH.                             SLG00480
004800       INPUT-OUTPUT SECTION.                                        SLG00490
004900       FILE-CONTROL.                                                SLG00500
005000           SELECT SYSOUT                                            SLG00510
005100           ASSIGN TO UT-S-SYSOUT                                    SLG00520
005200             ORGANIZATION IS SEQUENTIAL.                            SLG00530
005300                                                                    SLG00540
005400           SELECT PARM-FILE                                         SLG00550
005500           ASSIGN TO PARMCARD                                       SLG00560
005600             ACCESS MODE IS SEQUENTIAL                              SLG00570
005700             FILE STATUS IS PARM-STATUS.                            SLG00580
005800                                                                    SLG00590
005900           SELECT TECHNICIAN-FILE                                   SLG00600
006000           ASSIGN TO TECHMSTR                                       SLG00610
006100             ACCESS MODE IS SEQUENTIAL                              SLG00620
006200             FILE STATUS IS TECMSTR-STATUS.                         SLG00630
006300                                                                    SLG00640
006400           SELECT AVAILSLT-IN-FILE                                  SLG00650
006500           ASSIGN TO AVAILIN                                        SLG00660
006600             ACCESS MODE IS SEQUENTIAL                               SLG00670
006700             FILE STATUS IS AVAILIN-STATUS.                          SLG00680
006800                                                                    SLG00690
006900           SELECT AVAILSLT-OUT-FILE                                  SLG00700
007000           ASSIGN TO AVAILOUT                                       SLG00710
007100             ACCESS MODE IS SEQUENTIAL                               SLG00720
007200             FILE STATUS IS AVAILOUT-STATUS.                        SLG00730
007300                                                                    SLG00740
007400       DATA DIVISION.                                               SLG00750
007500       FILE SECTION.                                                SLG00760
007600       FD  SYSOUT                                                   SLG00770
007700           RECORDING MODE IS F                                      SLG00780
007800           LABEL RECORDS ARE STANDARD                               SLG00790
007900           RECORD CONTAINS 130 CHARACTERS                           SLG00800
008000           BLOCK CONTAINS 0 RECORDS                                 SLG00810
008100           DATA RECORD IS SYSOUT-REC.                                SLG00820
008200       01  SYSOUT-REC                 PIC X(130).                   SLG00830
008300                                                                    SLG00840
008400      ****** ONE 80-BYTE PARM CARD, RUN-DATE IN THE FIRST EIGHT     SLG00850
008500      ****** COLUMNS, JCL SUPPLIES IT EVERY NIGHT.                  SLG00860
008600       FD  PARM-FILE                                                SLG00870
008700           RECORDING MODE IS F                                      SLG00880
008800           LABEL RECORDS ARE STANDARD                               SLG00890
008900           RECORD CONTAINS 80 CHARACTERS                            SLG00900
009000           BLOCK CONTAINS 0 RECORDS                                 SLG00910
009100           DATA RECORD IS PARM-FD-REC.                              SLG00920
009200       01  PARM-FD-REC                PIC X(80).                    SLG00930
009300                                                                    SLG00940
009400       FD  TECHNICIAN-FILE                                          SLG00950
009500           RECORDING MODE IS F                                      SLG00960
009600           LABEL RECORDS ARE STANDARD                               SLG00970
009700           RECORD CONTAINS 64 CHARACTERS                            SLG00980
009800           BLOCK CONTAINS 0 RECORDS                                 SLG00990
009900           DATA RECORD IS TECMSTR-FD-REC.                           SLG01000
010000       01  TECMSTR-FD-REC             PIC X(64).                    SLG01010
010100                                                                    SLG01020
010200       FD  AVAILSLT-IN-FILE                                         SLG01030
010300           RECORDING MODE IS F                                      SLG01040
010400           LABEL RECORDS ARE STANDARD                               SLG01050
010500           RECORD CONTAINS 19 CHARACTERS                            SLG01060
010600           BLOCK CONTAINS 0 RECORDS                                 SLG01070
010700           DATA RECORD IS AVAILIN-FD-REC.                           SLG01080
010800       01  AVAILIN-FD-REC             PIC X(19).                    SLG01090
010900                                                                    SLG01100
011000       FD  AVAILSLT-OUT-FILE                                        SLG01110
011100           RECORDING MODE IS F                                      SLG01120
011200           LABEL RECORDS ARE STANDARD                               SLG01130
011300           RECORD CONTAINS 19 CHARACTERS                            SLG01140
011400           BLOCK CONTAINS 0 RECORDS                                 SLG01150
011500           DATA RECORD IS AVAILOUT-FD-REC.                          SLG01160
011600       01  AVAILOUT-FD-REC            PIC X(19).                    SLG01170
011700                                                                    SLG01180
011800       WORKING-STORAGE SECTION.                                     SLG01190
011820       77  WS-RUN-DATE             PIC X(08).                       SLG01195
011840       77  MORE-TECH-SW            PIC X(01) VALUE "Y".              SLG01197
011850           88  NO-MORE-TECH-RECS      VALUE "N".                     SLG01198
011860       77  MORE-AVAILIN-SW         PIC X(01) VALUE "Y".              SLG01199
011870           88  NO-MORE-AVAILIN-RECS    VALUE "N".                    SLG01199A
011900       01  FILE-STATUS-CODES.                                       SLG01200
012000           05  PARM-STATUS             PIC X(02).                   SLG01210
012100               88  PARM-CODE-READ         VALUE "00".                SLG01220
012200           05  TECMSTR-STATUS          PIC X(02).                   SLG01230
012300               88  TECMSTR-CODE-READ      VALUE "00".                SLG01240
012400           05  AVAILIN-STATUS          PIC X(02).                   SLG01250
012500               88  AVAILIN-CODE-READ      VALUE "00".                SLG01260
012600           05  AVAILOUT-STATUS         PIC X(02).                   SLG01270
012700               88  AVAILOUT-CODE-WRITE    VALUE "00".                SLG01280
012750           05  FILLER                  PIC X(02).                   SLG01285
012800                                                                    SLG01290
012900       01  WS-PARM-CARD.                                            SLG01300
013000           05  PARM-RUN-DATE           PIC X(08).                   SLG01310
013100           05  FILLER                  PIC X(72).                   SLG01320
013200                                                                    SLG01330
013300       01  WS-RUN-FIELDS.                                           SLG01340
013500           05  WS-TARGET-TECH-ID       PIC 9(05).                   SLG01360
013600           05  WS-TARGET-CODE          PIC X(05).                   SLG01370
013700           05  WS-CODE-IDX             PIC 9(02) COMP.              SLG01380
013800           05  FILLER                  PIC X(12).                   SLG01390
013900                                                                    SLG01400
014400       01  CONTROL-TOTALS.                                          SLG01450
014500           05  CREATED-COUNT           PIC 9(07) COMP.              SLG01460
014600           05  SKIPPED-COUNT           PIC 9(07) COMP.              SLG01470
014700           05  TOTAL-COUNT             PIC 9(07) COMP.              SLG01480
014800           05  WS-ZERO-VAL             PIC 9(01) COMP VALUE ZERO.   SLG01490
014900           05  WS-ONE-VAL              PIC 9(01) COMP VALUE 1.      SLG01500
014950           05  FILLER                  PIC X(02).                   SLG01505
015000                                                                    SLG01510
015100       COPY TECHMSTR.                                               SLG01520
015200       COPY AVAILSLT.                                               SLG01530
015300       COPY ABENDREC.                                               SLG01540
015400                                                                    SLG01550
015500       PROCEDURE DIVISION.                                          SLG01560
015600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                  SLG01570
015700           PERFORM 100-MAINLINE THRU 100-EXIT                       SLG01580
015800               VARYING TECH-TAB-IDX FROM 1 BY 1                     SLG01590
015900               UNTIL TECH-TAB-IDX > TECH-TAB-COUNT.                 SLG01600
016000           PERFORM 900-CLEANUP THRU 900-EXIT.                       SLG01610
016100           MOVE ZERO TO RETURN-CODE.                                SLG01620
016200           GOBACK.                                                  SLG01630
016300                                                                    SLG01640
016400       000-HOUSEKEEPING.                                            SLG01650
016500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                    SLG01660
016600           DISPLAY "******** BEGIN JOB SLOTGEN ********".           SLG01670
016700           OPEN INPUT PARM-FILE.                                    SLG01680
016800           READ PARM-FILE INTO WS-PARM-CARD                        SLG01690
016900               AT END                                               SLG01700
017000               MOVE "** NO PARM CARD SUPPLIED" TO ABEND-REASON      SLG01710
017100               GO TO 1000-ABEND-RTN                                  SLG01720
017200           END-READ.                                                SLG01730
017300           CLOSE PARM-FILE.                                         SLG01740
017400           MOVE PARM-RUN-DATE TO WS-RUN-DATE.                       SLG01750
017500           OPEN INPUT TECHNICIAN-FILE, AVAILSLT-IN-FILE.            SLG01760
017600           OPEN OUTPUT AVAILSLT-OUT-FILE, SYSOUT.                   SLG01770
017700           MOVE ZERO TO CREATED-COUNT, SKIPPED-COUNT, TOTAL-COUNT,  SLG01780
017800               TECH-TAB-COUNT, SLOT-TAB-COUNT.                      SLG01790
017900           PERFORM 200-LOAD-TECH-TABLE THRU 200-EXIT                SLG01800
018000               UNTIL NO-MORE-TECH-RECS.                             SLG01810
018100           PERFORM 250-LOAD-SLOT-TABLE THRU 250-EXIT                SLG01820
018200               UNTIL NO-MORE-AVAILIN-RECS.                          SLG01830
018300       000-EXIT.                                                    SLG01840
018400           EXIT.                                                    SLG01850
018500                                                                    SLG01860
018600       200-LOAD-TECH-TABLE.                                         SLG01870
018700           MOVE "200-LOAD-TECH-TABLE" TO PARA-NAME.                 SLG01880
018800           READ TECHNICIAN-FILE INTO TECHNICIAN-REC                SLG01890
018900               AT END                                               SLG01900
019000               MOVE "N" TO MORE-TECH-SW                            SLG01910
019100               GO TO 200-EXIT                                       SLG01920
019200           END-READ.                                                SLG01930
019300           ADD 1 TO TECH-TAB-COUNT.                                 SLG01940
019400           SET TECH-TAB-IDX TO TECH-TAB-COUNT.                      SLG01950
019500           MOVE TECH-ID         TO TECHT-ID(TECH-TAB-IDX).          SLG01960
019600           MOVE TECH-NAME       TO TECHT-NAME(TECH-TAB-IDX).        SLG01970
019700           MOVE TECH-CITY       TO TECHT-CITY(TECH-TAB-IDX).        SLG01980
019800           MOVE TECH-CUR-LAT    TO TECHT-CUR-LAT(TECH-TAB-IDX).     SLG01990
019900           MOVE TECH-CUR-LNG    TO TECHT-CUR-LNG(TECH-TAB-IDX).     SLG02000
020000           MOVE TECH-HAS-LOCATION                                   SLG02010
020100                                TO TECHT-HAS-LOCATION(TECH-TAB-IDX). SLG02020
020200           MOVE TECH-ACTIVE     TO TECHT-ACTIVE(TECH-TAB-IDX).      SLG02030
020300       200-EXIT.                                                    SLG02040
020400           EXIT.                                                    SLG02050
020500                                                                    SLG02060
020600       250-LOAD-SLOT-TABLE.                                         SLG02070
020700           MOVE "250-LOAD-SLOT-TABLE" TO PARA-NAME.                 SLG02080
020800           READ AVAILSLT-IN-FILE INTO AVAILABILITY-SLOT-REC         SLG02090
020900               AT END                                               SLG02100
020950               MOVE "N" TO MORE-AVAILIN-SW                          SLG02105
021000               GO TO 250-EXIT                                       SLG02110
021100           END-READ.                                                SLG02120
021200           ADD 1 TO SLOT-TAB-COUNT.                                 SLG02130
021300           SET SLOT-TAB-IDX TO SLOT-TAB-COUNT.                      SLG02140
021400           MOVE SLOT-TECH-ID    TO SLOTT-TECH-ID(SLOT-TAB-IDX).     SLG02150
021500           MOVE SLOT-DATE       TO SLOTT-DATE(SLOT-TAB-IDX).        SLG02160
021600           MOVE SLOT-CODE       TO SLOTT-CODE(SLOT-TAB-IDX).        SLG02170
021700           MOVE SLOT-BOOKED     TO SLOTT-BOOKED(SLOT-TAB-IDX).      SLG02180
021800       250-EXIT.                                                    SLG02190
021900           EXIT.                                                    SLG02200
022000                                                                    SLG02210
022100******************************************************************  SLG02220
022200*    100-MAINLINE -- ONE PASS PER TECHNICIAN IN TECHNICIAN-TABLE, *  SLG02230
022300*    SKIPPING ANYONE NOT ACTIVE.  THE FIVE-CODE DRIVE IS HANDLED  *  SLG02240
022400*    BY 300-MATCH-MERGE-RTN BELOW IT.                             *  SLG02250
022500******************************************************************  SLG02260
022600       100-MAINLINE.                                                SLG02270
022700           MOVE "100-MAINLINE" TO PARA-NAME.                        SLG02280
022800           IF TECHT-IS-ACTIVE(TECH-TAB-IDX)                         SLG02290
022900               MOVE TECHT-ID(TECH-TAB-IDX) TO WS-TARGET-TECH-ID     SLG02300
023000               PERFORM 300-MATCH-MERGE-RTN THRU 300-EXIT            SLG02310
023100                   VARYING WS-CODE-IDX FROM 1 BY 1                  SLG02320
023200                   UNTIL WS-CODE-IDX > 5                           SLG02330
023300           END-IF.                                                 SLG02340
023400       100-EXIT.                                                    SLG02350
023500           EXIT.                                                    SLG02360
023600                                                                    SLG02370
023700******************************************************************  SLG02380
023800*    300-MATCH-MERGE-RTN -- SEARCH THE IN-CORE SLOT TABLE FOR      *  SLG02390
023900*    THIS (TECH, DATE, CODE).  FOUND MEANS CARRY THE EXISTING ROW  *  SLG02400
024000*    THROUGH UNCHANGED; NOT FOUND MEANS GENERATE A NEW ONE.  SAME  *  SLG02410
024100*    LOAD-TABLE-THEN-SEARCH SHAPE THIS SHOP ALWAYS USES, JUST      *  SLG02420
024200*    WITH A COMPOUND SEARCH KEY.                                  *  SLG02430
024300******************************************************************  SLG02440
024400       300-MATCH-MERGE-RTN.                                         SLG02450
024500           MOVE "300-MATCH-MERGE-RTN" TO PARA-NAME.                 SLG02460
024600           MOVE STD-SLOT-CODE(WS-CODE-IDX) TO WS-TARGET-CODE.       SLG02470
024700           SET SLOT-TAB-IDX TO 1.                                   SLG02480
024800           SEARCH SLOT-TAB-ENTRY                                    SLG02490
024900               AT END                                               SLG02500
025000                   PERFORM 350-WRITE-NEW-SLOT THRU 350-EXIT         SLG02510
025100               WHEN SLOTT-TECH-ID(SLOT-TAB-IDX) = WS-TARGET-TECH-ID SLG02520
025200                AND SLOTT-DATE(SLOT-TAB-IDX) = WS-RUN-DATE          SLG02530
025300                AND SLOTT-CODE(SLOT-TAB-IDX) = WS-TARGET-CODE       SLG02540
025400                   PERFORM 400-WRITE-EXISTING-SLOT THRU 400-EXIT    SLG02550
025500           END-SEARCH.                                              SLG02560
025600       300-EXIT.                                                    SLG02570
025700           EXIT.                                                    SLG02580
025800                                                                    SLG02590
025900       350-WRITE-NEW-SLOT.                                          SLG02600
026000           MOVE "350-WRITE-NEW-SLOT" TO PARA-NAME.                  SLG02610
026100           MOVE WS-TARGET-TECH-ID TO SLOT-TECH-ID.                  SLG02620
026200           MOVE WS-RUN-DATE       TO SLOT-DATE.                     SLG02630
026300           MOVE WS-TARGET-CODE    TO SLOT-CODE.                     SLG02640
026400           MOVE "N"               TO SLOT-BOOKED.                   SLG02650
026500           WRITE AVAILOUT-FD-REC FROM AVAILABILITY-SLOT-REC.        SLG02660
026600           ADD 1 TO CREATED-COUNT.                                  SLG02670
026700       350-EXIT.                                                    SLG02680
026800           EXIT.                                                    SLG02690
026900                                                                    SLG02700
027000       400-WRITE-EXISTING-SLOT.                                     SLG02710
027100           MOVE "400-WRITE-EXISTING-SLOT" TO PARA-NAME.             SLG02720
027200           MOVE SLOTT-TECH-ID(SLOT-TAB-IDX) TO SLOT-TECH-ID.        SLG02730
027300           MOVE SLOTT-DATE(SLOT-TAB-IDX)    TO SLOT-DATE.           SLG02740
027400           MOVE SLOTT-CODE(SLOT-TAB-IDX)    TO SLOT-CODE.           SLG02750
027500           MOVE SLOTT-BOOKED(SLOT-TAB-IDX)  TO SLOT-BOOKED.         SLG02760
027600           WRITE AVAILOUT-FD-REC FROM AVAILABILITY-SLOT-REC.        SLG02770
027700           ADD 1 TO SKIPPED-COUNT.                                  SLG02780
027800       400-EXIT.                                                    SLG02790
027900           EXIT.                                                    SLG02800
028000                                                                    SLG02810
028100       900-CLEANUP.                                                 SLG02820
028200           MOVE "900-CLEANUP" TO PARA-NAME.                        SLG02830
028300           COMPUTE TOTAL-COUNT = CREATED-COUNT + SKIPPED-COUNT.     SLG02840
028400           CLOSE TECHNICIAN-FILE, AVAILSLT-IN-FILE,                 SLG02850
028500                 AVAILSLT-OUT-FILE, SYSOUT.                         SLG02860
028600           DISPLAY "SUCCESSFULLY GENERATED SLOTS FOR " WS-RUN-DATE. SLG02870
028700           DISPLAY "CREATED: " CREATED-COUNT " NEW SLOTS".          SLG02880
028800           DISPLAY "SKIPPED: " SKIPPED-COUNT                       SLG02890
028900                   " EXISTING SLOTS (DUPLICATES)".                 SLG02900
029000           DISPLAY "TOTAL: " TOTAL-COUNT " SLOTS PROCESSED".        SLG02910
029100           DISPLAY "******** NORMAL END OF JOB SLOTGEN ********".   SLG02920
029200       900-EXIT.                                                    SLG02930
029300           EXIT.                                                    SLG02940
029400                                                                    SLG02950
029500       1000-ABEND-RTN.                                              SLG02960
029600           WRITE SYSOUT-REC FROM ABEND-REC.                         SLG02970
029700           CLOSE TECHNICIAN-FILE, AVAILSLT-IN-FILE,                 SLG02980
029800                 AVAILSLT-OUT-FILE, SYSOUT.                         SLG02990
029900           DISPLAY "*** ABNORMAL END OF JOB-SLOTGEN ***"            SLG03000
030000                   UPON CONSOLE.                                    SLG03010
030100           DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.                       SLG03020
