000100******************************************************************  ABR00010
000200*    ABENDREC  --  STANDARD DUMP-ON-ERROR RECORD                  *  ABR00020
000300*    SHARED BY EVERY BATCH PROGRAM IN THE SCHEDULING SUITE.       *  ABR00030
000400*    WRITTEN TO SYSOUT WHEN A JOB STEP CANNOT CONTINUE.           *  ABR00040
000500*------------------------------------------------------------------  ABR00050
000600*  HIST:  02/09/91  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  ABR00060
000700*         11/14/98  RLW  WIDENED ACTUAL-VAL/EXPECTED-VAL FOR Y2K  *  ABR00070
000800*                        DATE-COMPARE ABENDS (9(4) TO 9(8))       *  ABR00080
000900*         06/02/03  PDQ  ADDED PARA-NAME TO DUMP LINE - TICKET    *  ABR00090
001000*                        HD-1140, OPS COULDN'T TELL WHICH PARA    *  ABR00100
001100*         04/19/11  JKS  NO LOGIC CHANGE, RECOMPILE ONLY - TICKET *  ABR00110
001200*                        HD-2207                                 *  ABR00120
001300******************************************************************  ABR00130
001400  01  ABEND-REC.                                                    ABR00140
001500      05  ABEND-TIME-STAMP            PIC X(08).                    ABR00150
001600      05  FILLER                      PIC X(01).                    ABR00160
001700      05  PARA-NAME                   PIC X(32).                    ABR00170
001800      05  FILLER                      PIC X(01).                    ABR00180
001900      05  ABEND-REASON                PIC X(60).                    ABR00190
002000      05  FILLER                      PIC X(01).                    ABR00200
002100      05  EXPECTED-VAL                PIC 9(08).                    ABR00210
002200      05  FILLER                      PIC X(01).                    ABR00220
002300      05  ACTUAL-VAL                  PIC 9(08).                    ABR00230
002400      05  FILLER                      PIC X(16).                    ABR00240
