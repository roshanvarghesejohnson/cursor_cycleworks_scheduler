000100******************************************************************  TEM00010
000200*    TECHMSTR  --  TECHNICIAN MASTER RECORD                       *  TEM00020
000300*    ONE ROW PER FIELD-SERVICE TECHNICIAN.  SEQUENTIAL, FIXED,    *  TEM00030
000400*    ASCENDING BY TECH-ID.  SLOTGEN READS IT; BKGINTK READS AND   *  TEM00040
000500*    REWRITES TECH-CUR-LAT/TECH-CUR-LNG AS TECHNICIANS ARE MOVED  *  TEM00050
000600*    TO THE LAST CUSTOMER THEY WERE ASSIGNED.                     *  TEM00060
000700*------------------------------------------------------------------  TEM00070
000800*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  TEM00080
000900*         07/22/99  RLW  Y2K REVIEW - NO DATE FIELDS IN THIS      *  TEM00090
001000*                       RECORD, NO CHANGE REQUIRED               *  TEM00100
001100*         09/30/05  PDQ  ADDED TECH-HAS-LOCATION - TICKET DS-0441 *  TEM00110
001200*                       SO COLD-START TECHS DON'T GET A BOGUS     *  TEM00120
001300*                       ZERO/ZERO COORDINATE                      *  TEM00130
001400******************************************************************  TEM00140
001500  01  TECHNICIAN-REC.                                               TEM00150
001600      05  TECH-ID                     PIC 9(05).                   TEM00160
001700      05  TECH-NAME                   PIC X(20).                   TEM00170
001800      05  TECH-CITY                   PIC X(15).                   TEM00180
001900      05  TECH-CUR-LAT                PIC S9(03)V9(06).             TEM00190
002000      05  TECH-CUR-LNG                PIC S9(03)V9(06).             TEM00200
002100      05  TECH-HAS-LOCATION           PIC X(01).                   TEM00210
002200          88  TECH-LOCATION-KNOWN       VALUE "Y".                 TEM00220
002300          88  TECH-LOCATION-UNKNOWN     VALUE "N".                 TEM00230
002400      05  TECH-ACTIVE                 PIC X(01).                   TEM00240
002500          88  TECH-IS-ACTIVE            VALUE "Y".                 TEM00250
002600          88  TECH-IS-INACTIVE          VALUE "N".                 TEM00260
002700      05  FILLER                      PIC X(04).                   TEM00270
002800******************************************************************  TEM00280
002900*    ALTERNATE VIEW OF THE COORDINATE PAIR -- USED ONLY TO TEST   *  TEM00290
003000*    FOR THE HIGH-VALUES/SPACES "UNKNOWN LOCATION" FILL THAT A    *  TEM00300
003100*    COLD-START OR NEWLY-HIRED TECHNICIAN RECORD CARRIES.         *  TEM00310
003200******************************************************************  TEM00320
003300  01  TECHNICIAN-REC-ALT REDEFINES TECHNICIAN-REC.                  TEM00330
003400      05  TECHALT-ID                  PIC X(05).                   TEM00340
003500      05  TECHALT-NAME                PIC X(20).                   TEM00350
003600      05  TECHALT-CITY                PIC X(15).                   TEM00360
003700      05  TECHALT-LAT-X               PIC X(09).                   TEM00370
003800      05  TECHALT-LNG-X               PIC X(09).                   TEM00380
003900      05  FILLER                      PIC X(06).                   TEM00390
004000******************************************************************  TEM00400
004100*    IN-CORE TABLE -- SLOTGEN/BKGINTK/SLTAVAIL LOAD THE WHOLE     *  TEM00410
004200*    TECHNICIAN FILE HERE ONCE PER RUN AND WORK AGAINST THE TABLE *  TEM00420
004300*    INSTEAD OF RE-READING THE QSAM FILE FOR EVERY REQUEST.       *  TEM00430
004400******************************************************************  TEM00440
004500  01  TECHNICIAN-TABLE.                                             TEM00450
004600      05  TECH-TAB-ENTRY OCCURS 2000 TIMES                          TEM00460
004700                         INDEXED BY TECH-TAB-IDX.                   TEM00470
004800          10  TECHT-ID                PIC 9(05).                   TEM00480
004900          10  TECHT-NAME               PIC X(20).                  TEM00490
005000          10  TECHT-CITY               PIC X(15).                  TEM00500
005100          10  TECHT-CUR-LAT            PIC S9(03)V9(06).            TEM00510
005200          10  TECHT-CUR-LNG            PIC S9(03)V9(06).            TEM00520
005300          10  TECHT-HAS-LOCATION       PIC X(01).                  TEM00530
005400              88  TECHT-LOCATION-KNOWN   VALUE "Y".                 TEM00540
005500          10  TECHT-ACTIVE             PIC X(01).                  TEM00550
005600              88  TECHT-IS-ACTIVE        VALUE "Y".                 TEM00560
005700  01  TECH-TAB-COUNT                  PIC 9(04) COMP.               TEM00570
