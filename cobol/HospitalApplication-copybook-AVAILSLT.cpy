000100******************************************************************  AVS00010
000200*    AVAILSLT  --  AVAILABILITY-SLOT RECORD                       *  AVS00020
000300*    ONE ROW PER (TECHNICIAN, SERVICE-DATE, TIME-SLOT).  KEYED    *  AVS00030
000400*    SEQUENCE IS TECH-ID, THEN SLOT-DATE, THEN SLOT-CODE.         *  AVS00040
000500*    SLOTGEN CREATES THE FIVE STANDARD SLOTS A DAY AT A TIME;     *  AVS00050
000600*    BKGINTK FLIPS SLOT-BOOKED WHEN A JOB IS ASSIGNED; OPTDAY     *  AVS00060
000700*    MOVES SLOT-BOOKED BETWEEN TECHNICIANS WHEN IT RE-ASSIGNS.    *  AVS00070
000800*------------------------------------------------------------------  AVS00080
000900*  HIST:  03/11/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM        *  AVS00090
001000*         07/22/99  RLW  Y2K REVIEW - SLOT-DATE ALREADY CCYYMMDD, *  AVS00100
001100*                       NO CHANGE REQUIRED                       *  AVS00110
001200*         05/02/07  PDQ  FROZE SLOT CODE LIST AT FIVE STANDARD    *  AVS00120
001300*                       WINDOWS - TICKET DS-0602                  *  AVS00130
001400******************************************************************  AVS00140
001500  01  AVAILABILITY-SLOT-REC.                                        AVS00150
001600      05  SLOT-TECH-ID                PIC 9(05).                   AVS00160
001700      05  SLOT-DATE                   PIC X(08).                   AVS00170
001800      05  SLOT-CODE                   PIC X(05).                   AVS00180
001900          88  SLOT-CODE-VALID           VALUES "09_11" "11_13"      AVS00190
002000                                               "13_15" "15_17"      AVS00200
002100                                               "17_19".              AVS00210
002200      05  SLOT-BOOKED                 PIC X(01).                   AVS00220
002300          88  SLOT-IS-BOOKED            VALUE "Y".                 AVS00230
002400          88  SLOT-IS-FREE              VALUE "N".                 AVS00240
002500      05  FILLER                      PIC X(01).                   AVS00250
002600******************************************************************  AVS00260
002700*    ALTERNATE VIEW OF SLOT-DATE -- CENTURY/YEAR/MONTH/DAY SPLIT  *  AVS00270
002800*    USED WHEN A CONTROL REPORT NEEDS TO EDIT THE DATE FOR PRINT. *  AVS00280
002900******************************************************************  AVS00300
003000  01  AVAILABILITY-SLOT-REC-ALT REDEFINES AVAILABILITY-SLOT-REC.    AVS00310
003100      05  SLOTALT-TECH-ID             PIC 9(05).                   AVS00320
003200      05  SLOTALT-DATE.                                            AVS00330
003300          10  SLOTALT-CCYY            PIC 9(04).                   AVS00340
003400          10  SLOTALT-MM              PIC 9(02).                   AVS00350
003500          10  SLOTALT-DD              PIC 9(02).                   AVS00360
003600      05  FILLER                      PIC X(07).                   AVS00370
003700******************************************************************  AVS00380
003800*    IN-CORE TABLE -- BKGINTK/SLTAVAIL/OPTDAY LOAD THE SLOT FILE  *  AVS00390
003900*    FOR THE RUN DATE HERE AND WORK THE CANDIDATE SEARCH, THE     *  AVS00400
004000*    REASSIGNMENT POOL AND THE DISTINCT-CODE SCAN AGAINST IT.     *  AVS00410
004100******************************************************************  AVS00420
004200  01  SLOT-TABLE.                                                   AVS00430
004300      05  SLOT-TAB-ENTRY OCCURS 10000 TIMES                         AVS00440
004400                         INDEXED BY SLOT-TAB-IDX.                   AVS00450
004500          10  SLOTT-TECH-ID           PIC 9(05).                   AVS00460
004600          10  SLOTT-DATE              PIC X(08).                   AVS00470
004700          10  SLOTT-CODE              PIC X(05).                   AVS00480
004800          10  SLOTT-BOOKED            PIC X(01).                   AVS00490
004900              88  SLOTT-IS-BOOKED        VALUE "Y".                 AVS00500
005000              88  SLOTT-IS-FREE          VALUE "N".                 AVS00510
005100  01  SLOT-TAB-COUNT                  PIC 9(05) COMP.               AVS00520
005200******************************************************************  AVS00530
005400*    THE FIVE STANDARD SLOT CODES AND THEIR PRINT LABELS, IN      *  AVS00540
005500*    ASCENDING ORDER.  SLOTGEN WALKS THIS LIST FOR EVERY          *  AVS00550
005600*    TECHNICIAN; SLTAVAIL AND OPTDAY USE IT TO PRINT LABELS.      *  AVS00560
005700******************************************************************  AVS00570
005800  01  STANDARD-SLOT-CODES.                                          AVS00580
005900      05  FILLER                      PIC X(15) VALUE               AVS00590
006000                 "09_1111_1313_15".                                  AVS00600
006100      05  FILLER                      PIC X(10) VALUE "15_1717_19".  AVS00610
006200  01  STD-SLOT-TABLE REDEFINES STANDARD-SLOT-CODES.                 AVS00620
006300      05  STD-SLOT-CODE OCCURS 5 TIMES PIC X(05).                   AVS00630
006400  01  STANDARD-SLOT-LABELS.                                         AVS00640
006500      05  STD-SLOT-LABEL-01           PIC X(11) VALUE               AVS00650
006600                 "09:00-11:00".                                      AVS00660
006700      05  STD-SLOT-LABEL-02           PIC X(11) VALUE               AVS00670
006800                 "11:00-13:00".                                      AVS00680
006900      05  STD-SLOT-LABEL-03           PIC X(11) VALUE               AVS00690
007000                 "13:00-15:00".                                      AVS00700
007100      05  STD-SLOT-LABEL-04           PIC X(11) VALUE               AVS00710
007200                 "15:00-17:00".                                      AVS00720
007300      05  STD-SLOT-LABEL-05           PIC X(11) VALUE               AVS00730
007400                 "17:00-19:00".                                      AVS00740
007500  01  STD-SLOT-LABEL-TABLE REDEFINES STANDARD-SLOT-LABELS.          AVS00750
007600      05  STD-SLOT-LABEL OCCURS 5 TIMES PIC X(11).                  AVS00760
