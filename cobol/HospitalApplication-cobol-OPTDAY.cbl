000100       IDENTIFICATION DIVISION.                                     OPD00010
000200******************************************************************  OPD00020
000300       PROGRAM-ID.  OPTDAY.                                         OPD00030
000400       AUTHOR. RAY WHITFIELD.                                       OPD00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                      OPD00050
000600       DATE-WRITTEN. 04/16/93.                                      OPD00060
000700       DATE-COMPILED. 04/16/93.                                     OPD00080
000800       SECURITY. NON-CONFIDENTIAL.                                  OPD00090
000900******************************************************************  OPD00100
001000*REMARKS.                                                          *OPD00110
001100*                                                                  *OPD00120
001200*          OPTIMIZE-DAY DRIVER AND OPTIMIZER.  FOR THE RUN DATE    *OPD00130
001300*          (AND OPTIONAL CITY FILTER) ON THE PARM CARD, FINDS      *OPD00140
001400*          EVERY CITY WITH ELIGIBLE BOOKINGS, RE-SOLVES EACH       *OPD00150
001500*          TWO-HOUR SLOT GROUP AS A MINIMUM-COST ONE-TO-ONE        *OPD00160
001600*          ASSIGNMENT OF TECHNICIANS TO BOOKINGS (CALLING          *OPD00170
001700*          ASNSLV), REWRITES THE BOOKINGS AND SLOT FLAGS THAT      *OPD00180
001800*          MOVED, AND PRINTS THE OPTIMIZATION SUMMARY REPORT.      *OPD00190
001900*          CITIES ARE PROCESSED IN ASCENDING NAME ORDER, SAME AS   *OPD00200
002000*          EVERY CONTROL-BREAK REPORT THIS SHOP RUNS IN ASCENDING  *OPD00210
002100*          KEY ORDER.  ONE ASSIGNMENT-RUN ROW AND ONE ASSIGNMENT-  *OPD00220
002200*          CHANGE ROW PER ELIGIBLE BOOKING ARE WRITTEN PER CITY.   *OPD00230
002300*          LOCATIONS ARE NEVER MOVED HERE -- THAT IS BKGINTK'S     *OPD00240
002400*          JOB, NOT THIS ONE'S.                                    *OPD00250
002500*------------------------------------------------------------------*OPD00260
002600*  HIST:  04/16/93  RLW  ORIGINAL CODING - DISPATCH SYSTEM          OPD00270
002700*         07/22/99  RLW  Y2K REVIEW - PARM-CARD DATE ALREADY        OPD00280
002800*                       CCYYMMDD, NO CHANGE REQUIRED                OPD00290
002900*         09/30/05  PDQ  WRITES A CHANGE ROW FOR EVERY ELIGIBLE     OPD00300
003000*                       BOOKING, NOT JUST THE ONES THAT MOVED -     OPD00310
003100*                       TICKET DS-0441, AUDIT WANTED A COMPLETE     OPD00320
003200*                       PICTURE OF EACH RUN                        OPD00330
003300*         02/21/12  JKS  CITY LIST NOW BUILT WITH AN ASCENDING      OPD00340
003400*                       INSERTION INSTEAD OF ASSUMING THE MASTER    OPD00350
003500*                       WAS ALREADY IN CITY ORDER - TICKET HD-2381  OPD00360
003550*         06/14/18  PDQ  WIDENED EVERY KM ACCUMULATOR AND THE       OPD00365
003560*                       ASSIGNMENT COST CELL TO FOUR DECIMALS SO    OPD00366
003570*                       THE SAVINGS TEST AND THE COST MATRIX BOTH   OPD00367
003580*                       WORK OFF THE SAME PRECISION GCDIST HANDS    OPD00368
003590*                       BACK - TICKET HD-4412, ROUNDING TO TWO      OPD00369
003600*                       NOW HAPPENS ONLY WHEN THE REPORT LINE IS    OPD00370
003610*                       BUILT                                      OPD00371
003620******************************************************************  OPD00372
003700                                                                    OPD00380
003800       ENVIRONMENT DIVISION.                                        OPD00390
003900       CONFIGURATION SECTION.                                       OPD00400
004000       SOURCE-COMPUTER. IBM-390.                                    OPD00410
004100       OBJECT-COMPUTER. IBM-390.                                    OPD00420
004200       SPECIAL-NAMES.                                               OPD00430
004300           C01 IS TOP-OF-FORM                                       OPD00440
004400           CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                   OPD00450
004500           UPSI-0 IS UPSI-TRACE-SWITCH.                             OPD00460
004600       INPUT-OUTPUT SECTION.                                        OPD00470
004700       FILE-CONTROL.                                                OPD00480
004800           SELECT SYSOUT                                            OPD00490
004900           ASSIGN TO UT-S-SYSOUT                                    OPD00500
005000             ORGANIZATION IS SEQUENTIAL.                            OPD00510
005100                                                                    OPD00520
005200           SELECT PARM-FILE                                         OPD00530
005300           ASSIGN TO PARMCARD                                       OPD00540
005400             ACCESS MODE IS SEQUENTIAL                              OPD00550
005500             FILE STATUS IS PARM-STATUS.                            OPD00560
005600                                                                    OPD00570
005700           SELECT TECHNICIAN-FILE                                   OPD00580
005800           ASSIGN TO TECHMSTR                                       OPD00590
005900             ACCESS MODE IS SEQUENTIAL                              OPD00600
006000             FILE STATUS IS TECMSTR-STATUS.                         OPD00610
006100                                                                    OPD00620
006200           SELECT AVAILSLT-IN-FILE                                  OPD00630
006300           ASSIGN TO AVAILIN                                        OPD00640
006400             ACCESS MODE IS SEQUENTIAL                              OPD00650
006500             FILE STATUS IS AVAILIN-STATUS.                         OPD00660
006600                                                                    OPD00670
006700           SELECT AVAILSLT-OUT-FILE                                 OPD00680
006800           ASSIGN TO AVAILOUT                                       OPD00690
006900             ACCESS MODE IS SEQUENTIAL                              OPD00700
007000             FILE STATUS IS AVAILOUT-STATUS.                        OPD00710
007100                                                                    OPD00720
007200           SELECT CUSTOMER-BOOKING-IN-FILE                          OPD00730
007300           ASSIGN TO BKGMSTR                                        OPD00740
007400             ACCESS MODE IS SEQUENTIAL                              OPD00750
007500             FILE STATUS IS BKGIN-STATUS.                           OPD00760
007600                                                                    OPD00770
007700           SELECT CUSTOMER-BOOKING-OUT-FILE                         OPD00780
007800           ASSIGN TO BKGOUT                                         OPD00790
007900             ACCESS MODE IS SEQUENTIAL                              OPD00800
008000             FILE STATUS IS BKGOUT-STATUS.                         OPD00810
008100                                                                    OPD00820
008200           SELECT ASSIGNMENT-RUN-FILE                               OPD00830
008300           ASSIGN TO ASNRUN                                        OPD00840
008400             ACCESS MODE IS SEQUENTIAL                              OPD00850
008500             FILE STATUS IS ASNRUN-STATUS.                         OPD00860
008600                                                                    OPD00870
008700           SELECT ASSIGNMENT-CHANGE-FILE                            OPD00880
008800           ASSIGN TO ASNCHG                                        OPD00890
008900             ACCESS MODE IS SEQUENTIAL                              OPD00900
009000             FILE STATUS IS ASNCHG-STATUS.                         OPD00910
009100                                                                    OPD00920
009200           SELECT SUMMARY-RPT                                       OPD00930
009300           ASSIGN TO OPTRPT                                        OPD00940
009400             ACCESS MODE IS SEQUENTIAL                              OPD00950
009500             FILE STATUS IS OPTRPT-STATUS.                         OPD00960
009600                                                                    OPD00970
009700       DATA DIVISION.                                               OPD00980
009800       FILE SECTION.                                                OPD00990
009900       FD  SYSOUT                                                   OPD01000
010000           RECORDING MODE IS F                                      OPD01010
010100           LABEL RECORDS ARE STANDARD                               OPD01020
010200           RECORD CONTAINS 130 CHARACTERS                           OPD01030
010300           BLOCK CONTAINS 0 RECORDS                                 OPD01040
010400           DATA RECORD IS SYSOUT-REC.                                OPD01050
010500       01  SYSOUT-REC                 PIC X(130).                   OPD01060
010600                                                                    OPD01070
010700      ****** ONE 80-BYTE PARM CARD -- RUN DATE IN THE FIRST EIGHT   OPD01080
010800      ****** BYTES, AN OPTIONAL CITY FILTER IN THE NEXT FIFTEEN     OPD01090
010900      ****** (SPACES MEANS EVERY CITY WITH ELIGIBLE BOOKINGS).      OPD01100
011000       FD  PARM-FILE                                                OPD01110
011100           RECORDING MODE IS F                                      OPD01120
011200           LABEL RECORDS ARE STANDARD                               OPD01130
011300           RECORD CONTAINS 80 CHARACTERS                            OPD01140
011400           BLOCK CONTAINS 0 RECORDS                                 OPD01150
011500           DATA RECORD IS PARM-FD-REC.                              OPD01160
011600       01  PARM-FD-REC                PIC X(80).                    OPD01170
011700                                                                    OPD01180
011800       FD  TECHNICIAN-FILE                                          OPD01190
011900           RECORDING MODE IS F                                      OPD01200
012000           LABEL RECORDS ARE STANDARD                               OPD01210
012100           RECORD CONTAINS 64 CHARACTERS                            OPD01220
012200           BLOCK CONTAINS 0 RECORDS                                 OPD01230
012300           DATA RECORD IS TECMSTR-FD-REC.                           OPD01240
012400       01  TECMSTR-FD-REC             PIC X(64).                    OPD01250
012500                                                                    OPD01260
012600       FD  AVAILSLT-IN-FILE                                         OPD01270
012700           RECORDING MODE IS F                                      OPD01280
012800           LABEL RECORDS ARE STANDARD                               OPD01290
012900           RECORD CONTAINS 19 CHARACTERS                            OPD01300
013000           BLOCK CONTAINS 0 RECORDS                                 OPD01310
013100           DATA RECORD IS AVAILIN-FD-REC.                           OPD01320
013200       01  AVAILIN-FD-REC             PIC X(19).                    OPD01330
013300                                                                    OPD01340
013400       FD  AVAILSLT-OUT-FILE                                        OPD01350
013500           RECORDING MODE IS F                                      OPD01360
013600           LABEL RECORDS ARE STANDARD                               OPD01370
013700           RECORD CONTAINS 19 CHARACTERS                            OPD01380
013800           BLOCK CONTAINS 0 RECORDS                                 OPD01390
013900           DATA RECORD IS AVAILOUT-FD-REC.                          OPD01400
014000       01  AVAILOUT-FD-REC            PIC X(19).                    OPD01410
014100                                                                    OPD01420
014200       FD  CUSTOMER-BOOKING-IN-FILE                                 OPD01430
014300           RECORDING MODE IS F                                      OPD01440
014400           LABEL RECORDS ARE STANDARD                               OPD01450
014500           RECORD CONTAINS 151 CHARACTERS                           OPD01460
014600           BLOCK CONTAINS 0 RECORDS                                 OPD01470
014700           DATA RECORD IS BKGIN-FD-REC.                             OPD01480
014800       01  BKGIN-FD-REC               PIC X(151).                   OPD01490
014900                                                                    OPD01500
015000       FD  CUSTOMER-BOOKING-OUT-FILE                                OPD01510
015100           RECORDING MODE IS F                                      OPD01520
015200           LABEL RECORDS ARE STANDARD                               OPD01530
015300           RECORD CONTAINS 151 CHARACTERS                           OPD01540
015400           BLOCK CONTAINS 0 RECORDS                                 OPD01550
015500           DATA RECORD IS BKGOUT-FD-REC.                            OPD01560
015600       01  BKGOUT-FD-REC              PIC X(151).                   OPD01570
015700                                                                    OPD01580
015800       FD  ASSIGNMENT-RUN-FILE                                      OPD01590
015900           RECORDING MODE IS F                                      OPD01600
016000           LABEL RECORDS ARE STANDARD                               OPD01610
016100           RECORD CONTAINS 62 CHARACTERS                            OPD01620
016200           BLOCK CONTAINS 0 RECORDS                                 OPD01630
016300           DATA RECORD IS ASNRUN-FD-REC.                            OPD01640
016400       01  ASNRUN-FD-REC              PIC X(62).                    OPD01650
016500                                                                    OPD01660
016600       FD  ASSIGNMENT-CHANGE-FILE                                   OPD01670
016700           RECORDING MODE IS F                                      OPD01680
016800           LABEL RECORDS ARE STANDARD                               OPD01690
016900           RECORD CONTAINS 115 CHARACTERS                           OPD01700
017000           BLOCK CONTAINS 0 RECORDS                                 OPD01710
017100           DATA RECORD IS ASNCHG-FD-REC.                            OPD01720
017200       01  ASNCHG-FD-REC              PIC X(115).                   OPD01730
017300                                                                    OPD01740
017400       FD  SUMMARY-RPT                                              OPD01750
017500           RECORDING MODE IS F                                      OPD01760
017600           LABEL RECORDS ARE STANDARD                               OPD01770
017700           RECORD CONTAINS 80 CHARACTERS                            OPD01780
017800           BLOCK CONTAINS 0 RECORDS                                 OPD01790
017900           DATA RECORD IS RPT-REC.                                  OPD01800
018000       01  RPT-REC                    PIC X(80).                    OPD01810
018100                                                                    OPD01820
018200       WORKING-STORAGE SECTION.                                     OPD01830
018210       77  WS-RUN-DATE             PIC X(08).                       OPD01835
018220       77  MORE-BKGIN-SW           PIC X(01) VALUE "Y".              OPD01838
018230           88  NO-MORE-BKGIN-RECS      VALUE "N".                    OPD01839
018300       01  FILE-STATUS-CODES.                                       OPD01840
018400           05  PARM-STATUS             PIC X(02).                   OPD01850
018500               88  PARM-CODE-READ          VALUE "00".               OPD01860
018600           05  TECMSTR-STATUS          PIC X(02).                   OPD01870
018700               88  TECMSTR-CODE-READ       VALUE "00".               OPD01880
018800           05  AVAILIN-STATUS          PIC X(02).                   OPD01890
018900               88  AVAILIN-CODE-READ       VALUE "00".               OPD01900
019000           05  AVAILOUT-STATUS         PIC X(02).                   OPD01910
019100               88  AVAILOUT-CODE-READ      VALUE "00".               OPD01920
019200           05  BKGIN-STATUS            PIC X(02).                   OPD01930
019300               88  BKGIN-CODE-READ         VALUE "00".               OPD01940
019400           05  BKGOUT-STATUS           PIC X(02).                   OPD01950
019500               88  BKGOUT-CODE-READ        VALUE "00".               OPD01960
019600           05  ASNRUN-STATUS           PIC X(02).                   OPD01970
019700               88  ASNRUN-CODE-READ        VALUE "00".               OPD01980
019800           05  ASNCHG-STATUS           PIC X(02).                   OPD01990
019900               88  ASNCHG-CODE-READ        VALUE "00".               OPD02000
020000           05  OPTRPT-STATUS           PIC X(02).                   OPD02010
020100               88  OPTRPT-CODE-READ        VALUE "00".               OPD02020
020200           05  FILLER                  PIC X(02).                   OPD02030
020300                                                                    OPD02040
020400       01  MORE-DATA-SWITCHES.                                      OPD02050
020500           05  MORE-TECMSTR-SW         PIC X(01) VALUE "Y".          OPD02060
020600               88  NO-MORE-TECMSTR-RECS    VALUE "N".                 OPD02070
020700           05  MORE-AVAILIN-SW         PIC X(01) VALUE "Y".          OPD02080
020800               88  NO-MORE-AVAILIN-RECS    VALUE "N".                 OPD02090
021100           05  WS-TECH-FOUND-SW        PIC X(01).                   OPD02120
021200               88  TECH-WAS-FOUND          VALUE "Y".                 OPD02130
021300           05  WS-CITY-KNOWN-SW        PIC X(01).                   OPD02140
021400               88  CITY-ALREADY-LISTED     VALUE "Y".                 OPD02150
021500           05  FILLER                  PIC X(03).                   OPD02160
021600                                                                    OPD02170
021700       01  WS-PARM-CARD.                                            OPD02180
021800           05  PARM-DATE               PIC X(08).                   OPD02190
021900           05  PARM-CITY               PIC X(15).                   OPD02200
022000           05  FILLER                  PIC X(57).                   OPD02210
022100                                                                    OPD02220
022200       01  WS-RUN-FIELDS.                                           OPD02230
022400           05  WS-CITY-FILTER          PIC X(15).                   OPD02250
022500           05  WS-RUN-CITY             PIC X(15).                   OPD02260
022600           05  WS-NEXT-RUN-ID          PIC 9(05) COMP.               OPD02270
022700           05  WS-CUR-RUN-ID           PIC 9(05) COMP.               OPD02280
022750           05  WS-SEARCH-TECH-ID       PIC 9(05) COMP.               OPD02285
022800           05  FILLER                  PIC X(12).                   OPD02290
022900                                                                    OPD02300
023000       01  CONTROL-TOTALS.                                          OPD02310
023100           05  TOTAL-BEFORE-KM         PIC S9(07)V9(04) COMP-3.      OPD02320
023200           05  TOTAL-AFTER-KM          PIC S9(07)V9(04) COMP-3.      OPD02330
023300           05  TOTAL-SAVED-KM          PIC S9(07)V9(04) COMP-3.      OPD02340
023400           05  TOTAL-GROUPS            PIC 9(05) COMP.               OPD02350
023500           05  TOTAL-RUNS              PIC 9(05) COMP.               OPD02360
023600           05  WS-ZERO-VAL             PIC 9(01) COMP VALUE ZERO.    OPD02370
023700           05  WS-ONE-VAL              PIC 9(01) COMP VALUE 1.       OPD02380
023800           05  FILLER                  PIC X(02).                   OPD02390
023900                                                                    OPD02400
024000******************************************************************  OPD02410
024100*    DISTINCT-CITY-TABLE -- BUILT BY 100-FIND-CITIES-RTN WITH AN  *  OPD02420
024200*    ASCENDING INSERTION AS EACH NEW CITY IS ENCOUNTERED, SO      *  OPD02430
024300*    150-PROCESS-CITY-RTN NEVER HAS TO SORT IT ITSELF.            *  OPD02440
024400******************************************************************  OPD02450
024500       01  DISTINCT-CITY-TABLE.                                      OPD02460
024600           05  CITY-ENTRY OCCURS 50 TIMES PIC X(15).                 OPD02470
024700       01  WS-CITY-COUNT               PIC 9(02) COMP.               OPD02480
024800       01  WS-CITY-IDX                 PIC 9(02) COMP.               OPD02490
024900       01  WS-CITY-SUB                 PIC 9(02) COMP.               OPD02500
025000       01  WS-INS-SUB                  PIC 9(02) COMP.               OPD02510
025100                                                                    OPD02520
025200       01  CITY-RUN-FIELDS.                                          OPD02530
025300           05  CITY-BEFORE-TOTAL       PIC S9(07)V9(04) COMP-3.      OPD02540
025400           05  CITY-AFTER-TOTAL        PIC S9(07)V9(04) COMP-3.      OPD02550
025500           05  CITY-SAVED-KM           PIC S9(07)V9(04) COMP-3.      OPD02560
025600           05  CITY-GROUPS-OPT         PIC 9(03) COMP.               OPD02570
025700           05  FILLER                  PIC X(02).                   OPD02580
025800                                                                    OPD02590
025900       01  SLOT-GROUP-FIELDS.                                       OPD02600
026000           05  WS-SLOT-IDX             PIC 9(02) COMP.               OPD02610
026100           05  WS-CUR-SLOT-CODE        PIC X(05).                   OPD02620
026200           05  WS-GROUP-OLD-TOTAL      PIC S9(07)V9(04) COMP-3.      OPD02630
026300           05  WS-GROUP-NEW-TOTAL      PIC S9(07)V9(04) COMP-3.      OPD02640
026400           05  WS-GROUP-IMPROVEMENT    PIC S9(07)V9(04) COMP-3.      OPD02650
026500           05  FILLER                  PIC X(02).                   OPD02660
026600                                                                    OPD02670
026700******************************************************************  OPD02680
026800*    TECH-POOL-TABLE -- DISTINCT TECHNICIANS HOLDING A BOOKED     *  OPD02690
026900*    SLOT FOR THE CURRENT CITY/DATE/CODE, IN THE ORDER THEIR      *  OPD02700
027000*    SLOT RECORDS TURNED UP.  CAPPED AT EIGHT, SAME AS ASNSLV'S   *  OPD02710
027100*    COST TABLE.                                                  *OPD02720
027200******************************************************************  OPD02730
027300       01  TECH-POOL-TABLE.                                         OPD02740
027400           05  TCP-ENTRY OCCURS 8 TIMES.                            OPD02750
027500               10  TCP-TECH-ID         PIC 9(05).                   OPD02760
027600               10  TCP-LAT             PIC S9(03)V9(06).             OPD02770
027700               10  TCP-LNG             PIC S9(03)V9(06).             OPD02780
027800               10  TCP-HAS-LOC         PIC X(01).                   OPD02790
027900                   88  TCP-LOC-KNOWN       VALUE "Y".                 OPD02800
028000               10  FILLER              PIC X(02).                   OPD02810
028100       01  TECH-POOL-COUNT             PIC 9(02) COMP.               OPD02820
028200                                                                    OPD02830
028300******************************************************************  OPD02840
028400*    BKG-POOL-TABLE -- THE GROUP'S ELIGIBLE BOOKINGS, CAPPED AT   *  OPD02850
028500*    EIGHT.  BGP-BKGT-SUB POINTS BACK INTO BOOKING-TABLE SO A     *  OPD02860
028600*    WINNING PAIR CAN BE POSTED STRAIGHT TO THE BOOKING ROW.      *  OPD02870
028700******************************************************************  OPD02880
028800       01  BKG-POOL-TABLE.                                          OPD02890
028900           05  BGP-ENTRY OCCURS 8 TIMES.                            OPD02900
029000               10  BGP-BKGT-SUB        PIC 9(04) COMP.               OPD02910
029100               10  BGP-LAT             PIC S9(03)V9(06).             OPD02920
029200               10  BGP-LNG             PIC S9(03)V9(06).             OPD02930
029300               10  FILLER              PIC X(02).                   OPD02940
029400       01  BKG-POOL-COUNT              PIC 9(02) COMP.               OPD02950
029500                                                                    OPD02960
029600       01  WS-SCORE-FIELDS.                                          OPD02970
029700           05  WS-ROW-IDX              PIC 9(02) COMP.               OPD02980
029800           05  WS-COL-IDX              PIC 9(02) COMP.               OPD02990
029900           05  WS-MAX-SIZE             PIC 9(02) COMP.               OPD03000
030000           05  WS-ASSIGN-COL           PIC 9(02) COMP.               OPD03010
030100           05  WS-BKG-SUB              PIC 9(04) COMP.               OPD03020
030200           05  WS-NEW-KM               PIC S9(05)V9(04) COMP-3.      OPD03030
030300           05  WS-OLD-KM               PIC S9(05)V9(04) COMP-3.      OPD03040
030350           05  WS-DISP-SAVED-KM        PIC ZZZ9.99.                  OPD03045
030400           05  FILLER                  PIC X(02).                   OPD03050
030500                                                                    OPD03060
030600       01  HIGH-PENALTY-COST           PIC S9(07)V9(04) COMP-3       OPD03070
030700                                       VALUE 1000000.0000.          OPD03080
030800                                                                    OPD03090
030900       01  WS-ROUTE-FIELDS.                                          OPD03100
031000           05  WS-ROUTE-KM             PIC S9(05)V9(04) COMP-3.      OPD03110
031100           05  WS-ROUTE-LAT            PIC S9(03)V9(06).             OPD03120
031200           05  WS-ROUTE-LNG            PIC S9(03)V9(06).             OPD03130
031300           05  WS-ROUTE-SLOT-IDX       PIC 9(02) COMP.               OPD03140
031400           05  WS-TECH-TAB-SUB         PIC 9(04) COMP.               OPD03150
031500           05  WS-BKGT-SCAN-SUB        PIC 9(04) COMP.               OPD03160
031600           05  FILLER                  PIC X(02).                   OPD03170
031700                                                                    OPD03180
031800******************************************************************  OPD03190
031900*    LOCAL COPY OF ASNSLV'S LINKAGE RECORD.  THIS SHOP'S SHAPE -- *  OPD03200
032000*    EVERY CALLER DUPLICATES THE CALLED SUBPROGRAM'S LINKAGE      *  OPD03210
032100*    LAYOUT IN ITS OWN WORKING-STORAGE RATHER THAN SHARING A      *  OPD03220
032200*    COPYBOOK.                                                    *OPD03230
032300******************************************************************  OPD03240
032400       01  ASNSLV-PARMS.                                            OPD03250
032500           05  ASN-SIZE                PIC 9(02) COMP.               OPD03260
032600               88  ASN-SIZE-TOO-LARGE     VALUE 9 THRU 99.           OPD03270
032700           05  ASN-COST-MATRIX.                                     OPD03280
032800               10  ASN-COST-ROW OCCURS 8 TIMES.                      OPD03290
032900                   15  ASN-COST-CELL OCCURS 8 TIMES                  OPD03300
033000                                 PIC S9(07)V9(04) COMP-3.             OPD03310
033100           05  ASN-ASSIGN-COL OCCURS 8 TIMES                        OPD03320
033200                            PIC 9(02) COMP.                          OPD03330
033300           05  ASN-TOTAL-COST          PIC S9(08)V9(04) COMP-3.      OPD03340
033400           05  ASN-RETURN-CD           PIC 9(02) COMP.               OPD03350
033500           05  FILLER                  PIC X(01).                   OPD03360
033600                                                                    OPD03370
033700      ****** LOCAL COPY OF GCDIST'S LINKAGE RECORD, SAME REASON.    OPD03380
033800       01  GCDIST-PARMS.                                            OPD03390
033900           05  GCD-LAT1                PIC S9(03)V9(06).             OPD03400
034000           05  GCD-LNG1                PIC S9(03)V9(06).             OPD03410
034100           05  GCD-LAT2                PIC S9(03)V9(06).             OPD03420
034200           05  GCD-LNG2                PIC S9(03)V9(06).             OPD03430
034300           05  GCD-DISTANCE-KM         PIC S9(05)V9(04).             OPD03440
034400           05  FILLER                  PIC X(01).                   OPD03450
034500                                                                    OPD03460
034600******************************************************************  OPD03470
034700*    REPORT PRINT LINES -- OPTIMIZATION SUMMARY, SAME WRITE-RPT-  *  OPD03480
034800*    REC-FROM-WS-xxx-LINE SHAPE EVERY REPORT IN THIS SHOP USES.   *  OPD03490
034900******************************************************************  OPD03500
035000       01  WS-EQ-LINE.                                              OPD03510
035100           05  FILLER                  PIC X(80) VALUE ALL "=".      OPD03520
035200                                                                    OPD03530
035300       01  WS-DASH-LINE.                                            OPD03540
035400           05  FILLER                  PIC X(80) VALUE ALL "-".      OPD03550
035500                                                                    OPD03560
035600       01  WS-TITLE-LINE.                                           OPD03570
035700           05  FILLER                  PIC X(29) VALUE SPACES.      OPD03580
035800           05  FILLER                  PIC X(21) VALUE              OPD03590
035900                       "OPTIMIZATION SUMMARY".                       OPD03600
036000           05  FILLER                  PIC X(30) VALUE SPACES.      OPD03610
036100                                                                    OPD03620
036200       01  WS-COLM-HDR-REC.                                         OPD03630
036300           05  FILLER                  PIC X(20) VALUE "City".       OPD03640
036400           05  FILLER                  PIC X(15) VALUE               OPD03650
036500                       "Before (km)" JUSTIFIED RIGHT.                OPD03660
036600           05  FILLER                  PIC X(15) VALUE               OPD03670
036700                       "After (km)" JUSTIFIED RIGHT.                 OPD03680
036800           05  FILLER                  PIC X(15) VALUE               OPD03690
036900                       "Saved (km)" JUSTIFIED RIGHT.                 OPD03700
037000           05  FILLER                  PIC X(10) VALUE               OPD03710
037100                       "Groups" JUSTIFIED RIGHT.                     OPD03720
037200           05  FILLER                  PIC X(05) VALUE SPACES.       OPD03730
037300                                                                    OPD03740
037400       01  WS-DETAIL-REC.                                           OPD03750
037500           05  RPT-CITY                PIC X(20).                   OPD03760
037600           05  RPT-BEFORE-KM           PIC Z,ZZZ,ZZ9.99-.            OPD03770
037700           05  FILLER                  PIC X(03) VALUE SPACES.       OPD03780
037800           05  RPT-AFTER-KM            PIC Z,ZZZ,ZZ9.99-.            OPD03790
037900           05  FILLER                  PIC X(03) VALUE SPACES.       OPD04000
038000           05  RPT-SAVED-KM            PIC Z,ZZZ,ZZ9.99-.            OPD04010
038100           05  FILLER                  PIC X(03) VALUE SPACES.       OPD04020
038200           05  RPT-GROUPS              PIC ZZZ9.                     OPD04030
038300           05  FILLER                  PIC X(04) VALUE SPACES.       OPD04040
038400                                                                    OPD04050
038500       01  WS-NO-OPT-LINE.                                           OPD04060
038600           05  FILLER                  PIC X(27) VALUE               OPD04070
038700                       "No optimizations applied.".                 OPD04080
038800           05  FILLER                  PIC X(53) VALUE SPACES.       OPD04090
038900                                                                    OPD04100
039000       01  WS-FOOTER-SAVED-LINE.                                    OPD04110
039100           05  FILLER                  PIC X(22) VALUE               OPD04120
039200                       "Total distance saved:".                     OPD04130
039300           05  FILLER                  PIC X(01) VALUE SPACES.       OPD04140
039400           05  FTR-SAVED-KM            PIC Z,ZZZ,ZZ9.99-.            OPD04150
039500           05  FILLER                  PIC X(01) VALUE SPACES.       OPD04160
039600           05  FILLER                  PIC X(02) VALUE "km".         OPD04170
039700           05  FILLER                  PIC X(41) VALUE SPACES.       OPD04180
039800                                                                    OPD04190
039900       01  WS-FOOTER-GROUPS-LINE.                                   OPD04200
040000           05  FILLER                  PIC X(24) VALUE               OPD04210
040100                       "Total groups optimized:".                   OPD04220
040200           05  FILLER                  PIC X(01) VALUE SPACES.       OPD04230
040300           05  FTR-GROUPS-CNT          PIC ZZZZ9.                   OPD04240
040400           05  FILLER                  PIC X(44) VALUE SPACES.       OPD04250
040500                                                                    OPD04260
040600       01  WS-FOOTER-RUNS-LINE.                                     OPD04270
040700           05  FILLER                  PIC X(14) VALUE               OPD04280
040800                       "Runs created:".                             OPD04290
040900           05  FILLER                  PIC X(01) VALUE SPACES.       OPD04300
041000           05  FTR-RUNS-CNT            PIC ZZZZ9.                   OPD04310
041100           05  FILLER                  PIC X(54) VALUE SPACES.       OPD04320
041200                                                                    OPD04330
041300       COPY TECHMSTR.                                                OPD04340
041400       COPY AVAILSLT.                                                OPD04350
041500       COPY BKGMSTR.                                                 OPD04360
041600       COPY ASNRUN.                                                  OPD04370
041700       COPY ASNCHG.                                                  OPD04380
041800       COPY ABENDREC.                                                OPD04390
041900                                                                    OPD04400
042000       PROCEDURE DIVISION.                                          OPD04410
042100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                  OPD04420
042200           PERFORM 700-PRINT-BANNER THRU 700-EXIT.                  OPD04430
042300           IF WS-CITY-COUNT = ZERO                                  OPD04440
042400               DISPLAY "NO CITIES WITH ELIGIBLE BOOKINGS FOR "      OPD04450
042500                       WS-RUN-DATE                                  OPD04460
042600           ELSE                                                    OPD04470
042700               PERFORM 150-PROCESS-CITY-RTN THRU 150-EXIT           OPD04480
042800                   VARYING WS-CITY-IDX FROM 1 BY 1                 OPD04490
042900                   UNTIL WS-CITY-IDX > WS-CITY-COUNT                OPD04500
043000           END-IF.                                                  OPD04510
043100           PERFORM 750-PRINT-FOOTER THRU 750-EXIT.                  OPD04520
043200           PERFORM 900-CLEANUP THRU 900-EXIT.                       OPD04530
043300           MOVE ZERO TO RETURN-CODE.                                OPD04540
043400           GOBACK.                                                  OPD04550
043500                                                                    OPD04560
043600******************************************************************  OPD04570
043700*    000-HOUSEKEEPING -- READS THE PARM CARD, LOADS THE THREE     *  OPD04580
043800*    IN-CORE TABLES, AND BUILDS THE DISTINCT-CITY LIST.           *OPD04590
043900******************************************************************  OPD04600
044000       000-HOUSEKEEPING.                                            OPD04610
044100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                    OPD04620
044200           DISPLAY "******** BEGIN JOB OPTDAY ********".            OPD04630
044300           OPEN INPUT PARM-FILE.                                    OPD04640
044400           READ PARM-FILE INTO WS-PARM-CARD                        OPD04650
044500               AT END                                               OPD04660
044600               MOVE "** NO PARM CARD SUPPLIED" TO ABEND-REASON      OPD04670
044700               GO TO 1000-ABEND-RTN                                  OPD04680
044800           END-READ.                                                OPD04690
044900           CLOSE PARM-FILE.                                         OPD04700
045000           MOVE PARM-DATE TO WS-RUN-DATE.                           OPD04710
045100           MOVE PARM-CITY TO WS-CITY-FILTER.                        OPD04720
045200           OPEN INPUT TECHNICIAN-FILE, AVAILSLT-IN-FILE,            OPD04730
045300                      CUSTOMER-BOOKING-IN-FILE.                     OPD04740
045400           OPEN OUTPUT AVAILSLT-OUT-FILE, CUSTOMER-BOOKING-OUT-FILE, OPD04750
045500                      ASSIGNMENT-RUN-FILE, ASSIGNMENT-CHANGE-FILE,  OPD04760
045600                      SUMMARY-RPT, SYSOUT.                          OPD04770
045700           MOVE ZERO TO TOTAL-BEFORE-KM, TOTAL-AFTER-KM,            OPD04780
045800               TOTAL-SAVED-KM, TOTAL-GROUPS, TOTAL-RUNS,            OPD04790
045900               TECH-TAB-COUNT, SLOT-TAB-COUNT, BKGT-COUNT,          OPD04800
046000               WS-CITY-COUNT.                                       OPD04810
046100           MOVE 1 TO WS-NEXT-RUN-ID.                                 OPD04820
046200           PERFORM 010-LOAD-TECH-TABLE THRU 010-EXIT                 OPD04830
046300               UNTIL NO-MORE-TECMSTR-RECS.                          OPD04840
046400           PERFORM 020-LOAD-SLOT-TABLE THRU 020-EXIT                 OPD04850
046500               UNTIL NO-MORE-AVAILIN-RECS.                          OPD04860
046600           PERFORM 030-LOAD-BKG-TABLE THRU 030-EXIT                  OPD04870
046700               UNTIL NO-MORE-BKGIN-RECS.                            OPD04880
046800           PERFORM 100-FIND-CITIES-RTN THRU 100-EXIT.                OPD04890
046900       000-EXIT.                                                    OPD04900
047000           EXIT.                                                    OPD04910
047100                                                                    OPD04920
047200       010-LOAD-TECH-TABLE.                                         OPD04930
047300           MOVE "010-LOAD-TECH-TABLE" TO PARA-NAME.                 OPD04940
047400           READ TECHNICIAN-FILE INTO TECHNICIAN-REC                OPD04950
047500               AT END                                               OPD04960
047600               MOVE "N" TO MORE-TECMSTR-SW                         OPD04970
047700               GO TO 010-EXIT                                       OPD04980
047800           END-READ.                                                OPD04990
047900           ADD 1 TO TECH-TAB-COUNT.                                 OPD05000
048000           SET TECH-TAB-IDX TO TECH-TAB-COUNT.                      OPD05010
048100           MOVE TECH-ID         TO TECHT-ID(TECH-TAB-IDX).          OPD05020
048200           MOVE TECH-NAME       TO TECHT-NAME(TECH-TAB-IDX).        OPD05030
048300           MOVE TECH-CITY       TO TECHT-CITY(TECH-TAB-IDX).        OPD05040
048400           MOVE TECH-CUR-LAT    TO TECHT-CUR-LAT(TECH-TAB-IDX).     OPD05050
048500           MOVE TECH-CUR-LNG    TO TECHT-CUR-LNG(TECH-TAB-IDX).     OPD05060
048600           MOVE TECH-HAS-LOCATION                                   OPD05070
048700                                TO TECHT-HAS-LOCATION(TECH-TAB-IDX). OPD05080
048800           MOVE TECH-ACTIVE     TO TECHT-ACTIVE(TECH-TAB-IDX).      OPD05090
048900       010-EXIT.                                                    OPD05100
049000           EXIT.                                                    OPD05110
049100                                                                    OPD05120
049200       020-LOAD-SLOT-TABLE.                                         OPD05130
049300           MOVE "020-LOAD-SLOT-TABLE" TO PARA-NAME.                 OPD05140
049400           READ AVAILSLT-IN-FILE INTO AVAILABILITY-SLOT-REC        OPD05150
049500               AT END                                               OPD05160
049600               MOVE "N" TO MORE-AVAILIN-SW                         OPD05170
049700               GO TO 020-EXIT                                       OPD05180
049800           END-READ.                                                OPD05190
049900           ADD 1 TO SLOT-TAB-COUNT.                                 OPD05200
050000           SET SLOT-TAB-IDX TO SLOT-TAB-COUNT.                      OPD05210
050100           MOVE SLOT-TECH-ID   TO SLOTT-TECH-ID(SLOT-TAB-IDX).      OPD05220
050200           MOVE SLOT-DATE      TO SLOTT-DATE(SLOT-TAB-IDX).         OPD05230
050300           MOVE SLOT-CODE      TO SLOTT-CODE(SLOT-TAB-IDX).         OPD05240
050400           MOVE SLOT-BOOKED    TO SLOTT-BOOKED(SLOT-TAB-IDX).       OPD05250
050500       020-EXIT.                                                    OPD05260
050600           EXIT.                                                    OPD05270
050700                                                                    OPD05280
050800******************************************************************  OPD05290
050900*    030-LOAD-BKG-TABLE -- LOADS EVERY BOOKING ROW (NOT JUST       *OPD05300
051000*    ELIGIBLE ONES) SO 810-REWRITE-BKG-TABLE CAN PUT THE WHOLE     *OPD05310
051100*    MASTER BACK OUT IN ORIGINAL ORDER WITH ONLY THE CHANGED       *OPD05320
051200*    ROWS' TECH-ID DIFFERENT.  OLD-TECH-ID IS CAPTURED HERE,       *OPD05330
051300*    BEFORE ANYTHING HAS A CHANCE TO TOUCH TECH-ID.                *OPD05340
051400******************************************************************  OPD05350
051500       030-LOAD-BKG-TABLE.                                          OPD05360
051600           MOVE "030-LOAD-BKG-TABLE" TO PARA-NAME.                  OPD05370
051700           READ CUSTOMER-BOOKING-IN-FILE INTO CUSTOMER-BOOKING-REC OPD05380
051800               AT END                                               OPD05390
051900               MOVE "N" TO MORE-BKGIN-SW                           OPD05400
052000               GO TO 030-EXIT                                       OPD05410
052100           END-READ.                                                OPD05420
052200           ADD 1 TO BKGT-COUNT.                                     OPD05430
052300           SET BKGT-IDX TO BKGT-COUNT.                              OPD05440
052400           MOVE BKG-ID          TO BKGT-ID(BKGT-IDX).               OPD05450
052500           MOVE BKG-NAME        TO BKGT-NAME(BKGT-IDX).             OPD05460
052600           MOVE BKG-PINCODE     TO BKGT-PIN(BKGT-IDX).              OPD05470
052700           MOVE BKG-CITY        TO BKGT-CITY(BKGT-IDX).             OPD05480
052800           MOVE BKG-LAT         TO BKGT-LAT(BKGT-IDX).              OPD05490
052900           MOVE BKG-LNG         TO BKGT-LNG(BKGT-IDX).              OPD05500
053000           MOVE BKG-DATE        TO BKGT-DATE(BKGT-IDX).             OPD05510
053100           MOVE BKG-SLOT        TO BKGT-SLOT(BKGT-IDX).             OPD05520
053200           MOVE BKG-TECH-ID     TO BKGT-TECH-ID(BKGT-IDX).          OPD05530
053300           MOVE BKG-TECH-ID     TO BKGT-OLD-TECH-ID(BKGT-IDX).      OPD05540
053400           MOVE BKG-STATUS      TO BKGT-STATUS(BKGT-IDX).           OPD05550
053500           MOVE ZERO            TO BKGT-BEFORE-KM(BKGT-IDX)         OPD05560
053600                                   BKGT-AFTER-KM(BKGT-IDX).         OPD05570
053700           MOVE "N"             TO BKGT-HAS-LOC-SW(BKGT-IDX).       OPD05580
053800       030-EXIT.                                                    OPD05590
053900           EXIT.                                                    OPD05600
054000                                                                    OPD05610
054100******************************************************************  OPD05620
054200*    100-FIND-CITIES-RTN -- ONE PASS OVER BOOKING-TABLE, ADDING   *OPD05630
054300*    EACH NEWLY-SEEN ELIGIBLE CITY TO DISTINCT-CITY-TABLE IN       *OPD05640
054400*    ASCENDING ORDER AS IT IS FOUND.                              *OPD05650
054500******************************************************************  OPD05660
054600       100-FIND-CITIES-RTN.                                         OPD05670
054700           MOVE "100-FIND-CITIES-RTN" TO PARA-NAME.                 OPD05680
054800           PERFORM 110-CITY-SCAN-RTN THRU 110-EXIT                  OPD05690
054900               VARYING BKGT-IDX FROM 1 BY 1                        OPD05700
055000               UNTIL BKGT-IDX > BKGT-COUNT.                         OPD05710
055100       100-EXIT.                                                    OPD05720
055200           EXIT.                                                    OPD05730
055300                                                                    OPD05740
055400       110-CITY-SCAN-RTN.                                           OPD05750
055500           MOVE "110-CITY-SCAN-RTN" TO PARA-NAME.                   OPD05760
055600           IF BKGT-DATE(BKGT-IDX) = WS-RUN-DATE                     OPD05770
055700               AND BKGT-STATUS(BKGT-IDX) = "ASSIGNED "              OPD05780
055800               AND BKGT-TECH-ID(BKGT-IDX) NOT = ZERO                OPD05790
055900               AND (BKGT-LAT(BKGT-IDX) NOT = ZERO                   OPD05800
056000                    OR BKGT-LNG(BKGT-IDX) NOT = ZERO)               OPD05810
056100               AND (WS-CITY-FILTER = SPACES                        OPD05820
056200                    OR BKGT-CITY(BKGT-IDX) = WS-CITY-FILTER)       OPD05830
056300               MOVE "N" TO WS-CITY-KNOWN-SW                        OPD05840
056350               PERFORM 115-CITY-DEDUP-SCAN-RTN THRU 115-EXIT        OPD05845
056360                   VARYING WS-CITY-SUB FROM 1 BY 1                  OPD05846
056370                   UNTIL WS-CITY-SUB > WS-CITY-COUNT                OPD05847
056380                   OR CITY-ENTRY(WS-CITY-SUB) =                    OPD05848
056390                                   BKGT-CITY(BKGT-IDX)              OPD05849
056900               IF WS-CITY-SUB <= WS-CITY-COUNT                      OPD05900
057000                   MOVE "Y" TO WS-CITY-KNOWN-SW                    OPD05910
057100               END-IF                                              OPD05920
057200               IF NOT CITY-ALREADY-LISTED                          OPD05930
057300                   PERFORM 120-INSERT-CITY-RTN THRU 120-EXIT        OPD05940
057400               END-IF                                              OPD05950
057500           END-IF.                                                  OPD05960
057600       110-EXIT.                                                    OPD05970
057700           EXIT.                                                    OPD05980
057750                                                                    OPD05985
057760       115-CITY-DEDUP-SCAN-RTN.                                     OPD05986
057770           MOVE "115-CITY-DEDUP-SCAN-RTN" TO PARA-NAME.             OPD05987
057780           CONTINUE.                                                 OPD05988
057790       115-EXIT.                                                    OPD05989
057795           EXIT.                                                    OPD05989A
057800                                                                    OPD05990
057900******************************************************************  OPD06000
058000*    120-INSERT-CITY-RTN -- SIMPLE ASCENDING INSERTION, ONE SLOT  *OPD06010
058100*    AT A TIME.  THE CITY COUNT PER RUN IS SMALL (A HANDFUL OF     *OPD06020
058200*    METROS), SO A SHIFT-AND-INSERT IS CHEAP ENOUGH.              *OPD06030
058300******************************************************************  OPD06040
058400       120-INSERT-CITY-RTN.                                         OPD06050
058500           MOVE "120-INSERT-CITY-RTN" TO PARA-NAME.                 OPD06060
058550           PERFORM 125-FIND-INS-SUB-RTN THRU 125-EXIT              OPD06065
058560               VARYING WS-INS-SUB FROM 1 BY 1                      OPD06066
058570               UNTIL WS-INS-SUB > WS-CITY-COUNT                     OPD06067
058580               OR CITY-ENTRY(WS-INS-SUB) > BKGT-CITY(BKGT-IDX).    OPD06068
059000           PERFORM 130-SHIFT-CITY-RTN THRU 130-EXIT                 OPD06110
059010               VARYING WS-CITY-SUB FROM WS-CITY-COUNT BY -1         OPD06111
059020               UNTIL WS-CITY-SUB < WS-INS-SUB.                      OPD06112
059500           MOVE BKGT-CITY(BKGT-IDX) TO CITY-ENTRY(WS-INS-SUB).      OPD06160
059600           ADD 1 TO WS-CITY-COUNT.                                  OPD06170
059700       120-EXIT.                                                    OPD06180
059800           EXIT.                                                    OPD06190
059850                                                                    OPD06195
059860       125-FIND-INS-SUB-RTN.                                        OPD06196
059870           MOVE "125-FIND-INS-SUB-RTN" TO PARA-NAME.                OPD06197
059880           CONTINUE.                                                 OPD06198
059890       125-EXIT.                                                    OPD06199
059895           EXIT.                                                    OPD06199A
059900                                                                    OPD06200
059910       130-SHIFT-CITY-RTN.                                          OPD06201
059920           MOVE "130-SHIFT-CITY-RTN" TO PARA-NAME.                  OPD06202
059930           MOVE CITY-ENTRY(WS-CITY-SUB)                            OPD06203
059940                              TO CITY-ENTRY(WS-CITY-SUB + 1).      OPD06204
059950       130-EXIT.                                                    OPD06205
059960           EXIT.                                                    OPD06206
060000******************************************************************  OPD06210
060100*    150-PROCESS-CITY-RTN -- RUNS ONE CITY THROUGH BEFORE-STATE,  *OPD06220
060200*    ALL FIVE SLOT GROUPS, ROUTE DISTANCES, THE SLOT/BOOKING       *OPD06230
060300*    APPLY, AND ITS AUDIT RECORDS.                                *OPD06240
060400******************************************************************  OPD06250
060500       150-PROCESS-CITY-RTN.                                        OPD06260
060600           MOVE "150-PROCESS-CITY-RTN" TO PARA-NAME.                OPD06270
060700           MOVE CITY-ENTRY(WS-CITY-IDX) TO WS-RUN-CITY.             OPD06280
060800           DISPLAY "Processing " WS-RUN-CITY "...".                OPD06290
060900           MOVE ZERO TO CITY-BEFORE-TOTAL, CITY-AFTER-TOTAL,       OPD06300
061000               CITY-GROUPS-OPT.                                     OPD06310
061100           PERFORM 200-BUILD-BEFORE-STATE THRU 200-EXIT.            OPD06320
061200           MOVE CITY-BEFORE-TOTAL TO CITY-AFTER-TOTAL.              OPD06330
061300           PERFORM 250-GROUP-BY-SLOT THRU 250-EXIT                  OPD06340
061400               VARYING WS-SLOT-IDX FROM 1 BY 1                     OPD06350
061500               UNTIL WS-SLOT-IDX > 5.                               OPD06360
061600           PERFORM 400-CALC-ROUTE-DISTANCES THRU 400-EXIT.          OPD06370
061700           PERFORM 500-APPLY-CHANGES THRU 500-EXIT.                 OPD06380
061800           COMPUTE CITY-SAVED-KM = CITY-BEFORE-TOTAL -             OPD06390
061900                                   CITY-AFTER-TOTAL.                OPD06400
062000           PERFORM 550-WRITE-RUN-REC THRU 550-EXIT.                 OPD06410
062100           PERFORM 560-WRITE-CHANGE-REC THRU 560-EXIT.              OPD06420
062150           COMPUTE WS-DISP-SAVED-KM ROUNDED = CITY-SAVED-KM.   OPD06425
062200           DISPLAY WS-RUN-CITY ": Saved " WS-DISP-SAVED-KM " km ("OPD06430
062300                   CITY-GROUPS-OPT " groups optimized)".           OPD06440
062400           PERFORM 710-PRINT-CITY-LINE THRU 710-EXIT.               OPD06450
062500           ADD CITY-BEFORE-TOTAL TO TOTAL-BEFORE-KM.                OPD06460
062600           ADD CITY-AFTER-TOTAL  TO TOTAL-AFTER-KM.                 OPD06470
062700           ADD CITY-GROUPS-OPT   TO TOTAL-GROUPS.                   OPD06480
062800           ADD 1 TO TOTAL-RUNS.                                     OPD06490
062900       150-EXIT.                                                    OPD06500
063000           EXIT.                                                    OPD06510
063100                                                                    OPD06520
063200******************************************************************  OPD06530
063300*    200/210 -- BEFORE STATE.  EVERY ELIGIBLE BOOKING FOR THIS    *OPD06540
063400*    CITY/DATE GETS ITS STRAIGHT-LINE DISTANCE (0 IF THE          *OPD06550
063500*    TECHNICIAN'S LOCATION IS UNKNOWN) AND ENTERS THE RUN'S       *OPD06560
063600*    CITY-BEFORE-TOTAL.                                           *OPD06570
063700******************************************************************  OPD06580
063800       200-BUILD-BEFORE-STATE.                                      OPD06590
063900           MOVE "200-BUILD-BEFORE-STATE" TO PARA-NAME.              OPD06600
064000           PERFORM 210-BEFORE-ROW-RTN THRU 210-EXIT                 OPD06610
064100               VARYING BKGT-IDX FROM 1 BY 1                        OPD06620
064200               UNTIL BKGT-IDX > BKGT-COUNT.                         OPD06630
064300       200-EXIT.                                                    OPD06640
064400           EXIT.                                                    OPD06650
064500                                                                    OPD06660
064600       210-BEFORE-ROW-RTN.                                          OPD06670
064700           MOVE "210-BEFORE-ROW-RTN" TO PARA-NAME.                  OPD06800
064800           IF BKGT-CITY(BKGT-IDX) = WS-RUN-CITY                    OPD06810
064900               AND BKGT-DATE(BKGT-IDX) = WS-RUN-DATE                OPD06820
065000               AND BKGT-STATUS(BKGT-IDX) = "ASSIGNED "              OPD06830
065100               AND BKGT-TECH-ID(BKGT-IDX) NOT = ZERO                OPD06840
065200               AND (BKGT-LAT(BKGT-IDX) NOT = ZERO                   OPD06850
065300                    OR BKGT-LNG(BKGT-IDX) NOT = ZERO)               OPD06860
065400               MOVE "Y" TO BKGT-ELIGIBLE-SW(BKGT-IDX)               OPD06870
065450               MOVE BKGT-TECH-ID(BKGT-IDX) TO WS-SEARCH-TECH-ID     OPD06875
065500               PERFORM 215-FIND-TECH-BY-ID-RTN THRU 215-EXIT        OPD06880
065600               IF TECH-WAS-FOUND                                    OPD06890
065700                    AND TECHT-LOCATION-KNOWN(WS-TECH-TAB-SUB)      OPD06900
065800                   MOVE TECHT-CUR-LAT(WS-TECH-TAB-SUB) TO GCD-LAT1  OPD06910
065900                   MOVE TECHT-CUR-LNG(WS-TECH-TAB-SUB) TO GCD-LNG1  OPD06920
066000                   MOVE BKGT-LAT(BKGT-IDX) TO GCD-LAT2              OPD06930
066100                   MOVE BKGT-LNG(BKGT-IDX) TO GCD-LNG2              OPD06940
066200                   CALL "GCDIST" USING GCDIST-PARMS                OPD06950
066300                   MOVE GCD-DISTANCE-KM TO BKGT-BEFORE-KM(BKGT-IDX) OPD06960
066400                   MOVE GCD-DISTANCE-KM TO BKGT-AFTER-KM(BKGT-IDX)  OPD06970
066500                   MOVE "Y" TO BKGT-HAS-LOC-SW(BKGT-IDX)           OPD06980
066600                   ADD BKGT-BEFORE-KM(BKGT-IDX) TO CITY-BEFORE-TOTAL OPD06990
066700               ELSE                                                 OPD07000
066800                   MOVE ZERO TO BKGT-BEFORE-KM(BKGT-IDX)           OPD07010
066900                                BKGT-AFTER-KM(BKGT-IDX)            OPD07020
067000                   MOVE "N" TO BKGT-HAS-LOC-SW(BKGT-IDX)           OPD07030
067100               END-IF                                              OPD07040
067200           ELSE                                                    OPD07050
067300               MOVE "N" TO BKGT-ELIGIBLE-SW(BKGT-IDX)               OPD07060
067400           END-IF.                                                 OPD07070
067500       210-EXIT.                                                    OPD07080
067600           EXIT.                                                    OPD07090
067700                                                                    OPD07100
067800       215-FIND-TECH-BY-ID-RTN.                                     OPD07110
067900           MOVE "215-FIND-TECH-BY-ID-RTN" TO PARA-NAME.             OPD07120
068000           MOVE "N" TO WS-TECH-FOUND-SW.                            OPD07130
068100           SET TECH-TAB-IDX TO 1.                                   OPD07140
068200           SEARCH TECH-TAB-ENTRY                                    OPD07150
068300               AT END                                               OPD07160
068400                   CONTINUE                                         OPD07170
068500               WHEN TECHT-ID(TECH-TAB-IDX) = WS-SEARCH-TECH-ID      OPD07180
068600                   MOVE "Y" TO WS-TECH-FOUND-SW                     OPD07190
068700                   SET WS-TECH-TAB-SUB TO TECH-TAB-IDX              OPD07200
068800           END-SEARCH.                                              OPD07210
068900       215-EXIT.                                                    OPD07220
069000           EXIT.                                                    OPD07230
069100                                                                    OPD07240
069200******************************************************************  OPD07250
069300*    250 -- ONE SLOT GROUP.  SKIPPED ENTIRELY (NO RESULT, NO      *OPD07260
069400*    PAIRS) IF EITHER POOL COMES UP EMPTY, PER THE HUNGARIAN       *OPD07270
069500*    ASSIGNMENT RULE.                                             *OPD07280
069600******************************************************************  OPD07290
069700       250-GROUP-BY-SLOT.                                           OPD07300
069800           MOVE "250-GROUP-BY-SLOT" TO PARA-NAME.                   OPD07310
069900           MOVE STD-SLOT-CODE(WS-SLOT-IDX) TO WS-CUR-SLOT-CODE.     OPD07320
070000           PERFORM 255-BUILD-POOLS-RTN THRU 255-EXIT.               OPD07330
070100           IF TECH-POOL-COUNT > ZERO AND BKG-POOL-COUNT > ZERO      OPD07340
070200               PERFORM 300-BUILD-COST-MATRIX THRU 300-EXIT          OPD07350
070300               PERFORM 320-CALL-ASNSLV THRU 320-EXIT                OPD07360
070400               PERFORM 350-BUILD-AFTER-STATE THRU 350-EXIT          OPD07370
070500               COMPUTE WS-GROUP-IMPROVEMENT = WS-GROUP-OLD-TOTAL -  OPD07380
070600                                               WS-GROUP-NEW-TOTAL   OPD07390
070700               IF WS-GROUP-IMPROVEMENT >= 0.01                      OPD07400
070800                   ADD 1 TO CITY-GROUPS-OPT                        OPD07410
070900               END-IF                                              OPD07420
071000           END-IF.                                                 OPD07430
071100       250-EXIT.                                                    OPD07440
071200           EXIT.                                                    OPD07450
071300                                                                    OPD07460
071400******************************************************************  OPD07470
071500*    255/260/270 -- BUILDS THE TECHNICIAN POOL (FROM BOOKED SLOT  *OPD07480
071600*    RECORDS, NOT FROM BOOKINGS) AND THE BOOKING POOL FOR THE     *OPD07490
071700*    CURRENT CITY/DATE/CODE.  ALSO SEEDS WS-GROUP-OLD-TOTAL/NEW-  *OPD07500
071800*    TOTAL FROM THE POOL BOOKINGS' OWN BEFORE-KM.                 *OPD07510
071900******************************************************************  OPD07520
072000       255-BUILD-POOLS-RTN.                                         OPD07530
072100           MOVE "255-BUILD-POOLS-RTN" TO PARA-NAME.                 OPD07540
072200           MOVE ZERO TO TECH-POOL-COUNT, BKG-POOL-COUNT,            OPD07550
072300               WS-GROUP-OLD-TOTAL, WS-GROUP-NEW-TOTAL.              OPD07560
072400           PERFORM 260-TECH-POOL-SCAN-RTN THRU 260-EXIT             OPD07570
072500               VARYING SLOT-TAB-IDX FROM 1 BY 1                    OPD07580
072600               UNTIL SLOT-TAB-IDX > SLOT-TAB-COUNT                  OPD07590
072700               OR TECH-POOL-COUNT = 8.                              OPD07600
072800           PERFORM 270-BKG-POOL-SCAN-RTN THRU 270-EXIT              OPD07610
072900               VARYING BKGT-IDX FROM 1 BY 1                        OPD07620
073000               UNTIL BKGT-IDX > BKGT-COUNT                         OPD07630
073100               OR BKG-POOL-COUNT = 8.                               OPD07640
073200       255-EXIT.                                                    OPD07650
073300           EXIT.                                                    OPD07660
073400                                                                    OPD07670
073500       260-TECH-POOL-SCAN-RTN.                                      OPD07680
073600           MOVE "260-TECH-POOL-SCAN-RTN" TO PARA-NAME.              OPD07690
073700           IF SLOTT-DATE(SLOT-TAB-IDX) = WS-RUN-DATE                OPD07700
073800               AND SLOTT-CODE(SLOT-TAB-IDX) = WS-CUR-SLOT-CODE      OPD07710
073900               AND SLOTT-IS-BOOKED(SLOT-TAB-IDX)                   OPD07720
074000               MOVE "N" TO WS-TECH-FOUND-SW                        OPD07730
074100               SET TECH-TAB-IDX TO 1                                OPD07740
074200               SEARCH TECH-TAB-ENTRY                                OPD07750
074300                   AT END                                           OPD07760
074400                       CONTINUE                                     OPD07770
074500                   WHEN TECHT-ID(TECH-TAB-IDX) =                   OPD07780
074600                               SLOTT-TECH-ID(SLOT-TAB-IDX)          OPD07790
074700                       MOVE "Y" TO WS-TECH-FOUND-SW                OPD07800
074800                       SET WS-TECH-TAB-SUB TO TECH-TAB-IDX          OPD07810
074900               END-SEARCH                                          OPD07820
075000               IF TECH-WAS-FOUND                                    OPD07830
075100                    AND TECHT-CITY(WS-TECH-TAB-SUB) = WS-RUN-CITY  OPD07840
075200                   ADD 1 TO TECH-POOL-COUNT                        OPD07850
075300                   MOVE TECHT-ID(WS-TECH-TAB-SUB)                  OPD07860
075400                              TO TCP-TECH-ID(TECH-POOL-COUNT)       OPD07870
075500                   MOVE TECHT-CUR-LAT(WS-TECH-TAB-SUB)             OPD07880
075600                              TO TCP-LAT(TECH-POOL-COUNT)           OPD07890
075700                   MOVE TECHT-CUR-LNG(WS-TECH-TAB-SUB)             OPD07900
075800                              TO TCP-LNG(TECH-POOL-COUNT)           OPD07910
075900                   MOVE TECHT-HAS-LOCATION(WS-TECH-TAB-SUB)        OPD07920
076000                              TO TCP-HAS-LOC(TECH-POOL-COUNT)      OPD07930
076100               END-IF                                              OPD07940
076200           END-IF.                                                 OPD07950
076300       260-EXIT.                                                    OPD07960
076400           EXIT.                                                    OPD07970
076500                                                                    OPD07980
076600       270-BKG-POOL-SCAN-RTN.                                       OPD07990
076700           MOVE "270-BKG-POOL-SCAN-RTN" TO PARA-NAME.               OPD08000
076800           IF BKGT-ELIGIBLE-SW(BKGT-IDX) = "Y"                     OPD08010
076900               AND BKGT-CITY(BKGT-IDX) = WS-RUN-CITY                OPD08020
077000               AND BKGT-DATE(BKGT-IDX) = WS-RUN-DATE                OPD08030
077100               AND BKGT-SLOT(BKGT-IDX) = WS-CUR-SLOT-CODE           OPD08040
077200               ADD 1 TO BKG-POOL-COUNT                             OPD08050
077300               MOVE BKGT-IDX TO BGP-BKGT-SUB(BKG-POOL-COUNT)        OPD08060
077400               MOVE BKGT-LAT(BKGT-IDX) TO BGP-LAT(BKG-POOL-COUNT)  OPD08070
077500               MOVE BKGT-LNG(BKGT-IDX) TO BGP-LNG(BKG-POOL-COUNT)  OPD08080
077600               ADD BKGT-BEFORE-KM(BKGT-IDX) TO WS-GROUP-OLD-TOTAL, OPD08090
077700                   WS-GROUP-NEW-TOTAL                              OPD08100
077800           END-IF.                                                 OPD08110
077900       270-EXIT.                                                    OPD08120
078000           EXIT.                                                    OPD08130
078100                                                                    OPD08140
078200******************************************************************  OPD08150
078300*    300/305/308/310/315 -- COST MATRIX.  EVERY CELL STARTS AT    *OPD08160
078400*    THE PENALTY VALUE; A CELL IS SCORED ONLY WHEN ITS ROW'S      *OPD08170
078500*    TECHNICIAN HAS A KNOWN LOCATION.                             *OPD08180
078600******************************************************************  OPD08190
078700       300-BUILD-COST-MATRIX.                                       OPD08200
078800           MOVE "300-BUILD-COST-MATRIX" TO PARA-NAME.               OPD08210
078900           MOVE TECH-POOL-COUNT TO WS-MAX-SIZE.                     OPD08220
079000           IF BKG-POOL-COUNT > WS-MAX-SIZE                         OPD08230
079100               MOVE BKG-POOL-COUNT TO WS-MAX-SIZE                   OPD08240
079200           END-IF.                                                 OPD08250
079300           MOVE WS-MAX-SIZE TO ASN-SIZE.                            OPD08260
079400           PERFORM 305-INIT-ROW-RTN THRU 305-EXIT                   OPD08270
079500               VARYING WS-ROW-IDX FROM 1 BY 1                      OPD08280
079600               UNTIL WS-ROW-IDX > 8.                                OPD08290
079700           PERFORM 310-SCORE-ROW-RTN THRU 310-EXIT                  OPD08300
079800               VARYING WS-ROW-IDX FROM 1 BY 1                      OPD08310
079900               UNTIL WS-ROW-IDX > TECH-POOL-COUNT.                  OPD08320
080000       300-EXIT.                                                    OPD08330
080100           EXIT.                                                    OPD08340
080200                                                                    OPD08350
080300       305-INIT-ROW-RTN.                                            OPD08360
080400           MOVE "305-INIT-ROW-RTN" TO PARA-NAME.                   OPD08370
080500           PERFORM 308-INIT-CELL-RTN THRU 308-EXIT                  OPD08380
080600               VARYING WS-COL-IDX FROM 1 BY 1                      OPD08390
080700               UNTIL WS-COL-IDX > 8.                                OPD08400
080800       305-EXIT.                                                    OPD08410
080900           EXIT.                                                    OPD08420
081000                                                                    OPD08430
081100       308-INIT-CELL-RTN.                                           OPD08440
081200           MOVE "308-INIT-CELL-RTN" TO PARA-NAME.                  OPD08450
081300           MOVE HIGH-PENALTY-COST                                   OPD08460
081400                TO ASN-COST-CELL(WS-ROW-IDX, WS-COL-IDX).           OPD08470
081500       308-EXIT.                                                    OPD08480
081600           EXIT.                                                    OPD08490
081700                                                                    OPD08500
081800       310-SCORE-ROW-RTN.                                           OPD08510
081900           MOVE "310-SCORE-ROW-RTN" TO PARA-NAME.                  OPD08520
082000           IF TCP-LOC-KNOWN(WS-ROW-IDX)                            OPD08530
082100               PERFORM 315-SCORE-CELL-RTN THRU 315-EXIT             OPD08540
082200                   VARYING WS-COL-IDX FROM 1 BY 1                  OPD08550
082300                   UNTIL WS-COL-IDX > BKG-POOL-COUNT               OPD08560
082400           END-IF.                                                 OPD08570
082500       310-EXIT.                                                    OPD08580
082600           EXIT.                                                    OPD08590
082700                                                                    OPD08600
082800       315-SCORE-CELL-RTN.                                         OPD08610
082900           MOVE "315-SCORE-CELL-RTN" TO PARA-NAME.                 OPD08620
083000           MOVE TCP-LAT(WS-ROW-IDX) TO GCD-LAT1.                    OPD08630
083100           MOVE TCP-LNG(WS-ROW-IDX) TO GCD-LNG1.                    OPD08640
083200           MOVE BGP-LAT(WS-COL-IDX) TO GCD-LAT2.                    OPD08650
083300           MOVE BGP-LNG(WS-COL-IDX) TO GCD-LNG2.                    OPD08660
083400           CALL "GCDIST" USING GCDIST-PARMS.                        OPD08670
083500           MOVE GCD-DISTANCE-KM                                     OPD08680
083600                TO ASN-COST-CELL(WS-ROW-IDX, WS-COL-IDX).           OPD08690
083700       315-EXIT.                                                    OPD08700
083800           EXIT.                                                    OPD08710
083900                                                                    OPD08720
084000       320-CALL-ASNSLV.                                             OPD08730
084100           MOVE "320-CALL-ASNSLV" TO PARA-NAME.                    OPD08740
084200           CALL "ASNSLV" USING ASNSLV-PARMS.                       OPD08750
084300       320-EXIT.                                                    OPD08760
084400           EXIT.                                                    OPD08770
084500                                                                    OPD08780
084600******************************************************************  OPD08790
084700*    350/355/360 -- AFTER STATE.  ONLY REAL ROW/REAL COLUMN       *OPD08800
084800*    PAIRS WHOSE TECHNICIAN HAS A KNOWN LOCATION ARE KEPT; A      *OPD08810
084900*    BOOKING PAIRED WITH A DUMMY ROW/COLUMN OR A LOCATIONLESS     *OPD08820
085000*    TECHNICIAN KEEPS ITS OLD ASSIGNMENT (NOTHING TO DO HERE --   *OPD08830
085100*    IT ALREADY HAS ITS OLD KM AS ITS AFTER-KM FROM 210).         *OPD08840
085200******************************************************************  OPD08850
085300       350-BUILD-AFTER-STATE.                                       OPD08860
085400           MOVE "350-BUILD-AFTER-STATE" TO PARA-NAME.               OPD08870
085500           PERFORM 355-AFTER-ROW-RTN THRU 355-EXIT                  OPD08880
085600               VARYING WS-ROW-IDX FROM 1 BY 1                      OPD08890
085700               UNTIL WS-ROW-IDX > TECH-POOL-COUNT.                  OPD08900
085800       350-EXIT.                                                    OPD08910
085900           EXIT.                                                    OPD08920
086000                                                                    OPD08930
086100       355-AFTER-ROW-RTN.                                           OPD08940
086200           MOVE "355-AFTER-ROW-RTN" TO PARA-NAME.                  OPD08950
086300           MOVE ASN-ASSIGN-COL(WS-ROW-IDX) TO WS-ASSIGN-COL.        OPD08960
086400           IF WS-ASSIGN-COL <= BKG-POOL-COUNT                      OPD08970
086500                AND TCP-LOC-KNOWN(WS-ROW-IDX)                      OPD08980
086600               PERFORM 360-APPLY-PAIR-RTN THRU 360-EXIT             OPD08990
086700           END-IF.                                                 OPD09000
086800       355-EXIT.                                                    OPD09010
086900           EXIT.                                                    OPD09020
087000                                                                    OPD09030
087100       360-APPLY-PAIR-RTN.                                          OPD09040
087200           MOVE "360-APPLY-PAIR-RTN" TO PARA-NAME.                  OPD09050
087300           MOVE BGP-BKGT-SUB(WS-ASSIGN-COL) TO WS-BKG-SUB.          OPD09060
087400           MOVE ASN-COST-CELL(WS-ROW-IDX, WS-ASSIGN-COL)           OPD09070
087500                TO WS-NEW-KM.                                      OPD09080
087600           MOVE BKGT-BEFORE-KM(WS-BKG-SUB) TO WS-OLD-KM.            OPD09090
087700           SUBTRACT WS-OLD-KM FROM CITY-AFTER-TOTAL,                OPD09100
087800                    WS-GROUP-NEW-TOTAL.                             OPD09110
087900           ADD WS-NEW-KM TO CITY-AFTER-TOTAL, WS-GROUP-NEW-TOTAL.   OPD09120
088000           MOVE WS-NEW-KM TO BKGT-AFTER-KM(WS-BKG-SUB).             OPD09130
088100           MOVE TCP-TECH-ID(WS-ROW-IDX) TO BKGT-TECH-ID(WS-BKG-SUB). OPD09140
088200       360-EXIT.                                                    OPD09150
088300           EXIT.                                                    OPD09160
088400                                                                    OPD09170
088500******************************************************************  OPD09180
088600*    400/410/420 -- CHAINED ROUTE DISTANCE PER TECHNICIAN, FOR    *OPD09190
088700*    THE FLOOR SUPERVISOR'S OWN TRACKING -- NOT CARRIED TO ANY    *OPD09200
088800*    FILE OR REPORT, JUST DISPLAYED.                              *OPD09210
088900******************************************************************  OPD09300
089000       400-CALC-ROUTE-DISTANCES.                                    OPD09310
089100           MOVE "400-CALC-ROUTE-DISTANCES" TO PARA-NAME.            OPD09320
089200           PERFORM 410-ROUTE-TECH-RTN THRU 410-EXIT                 OPD09330
089300               VARYING WS-TECH-TAB-SUB FROM 1 BY 1                 OPD09340
089400               UNTIL WS-TECH-TAB-SUB > TECH-TAB-COUNT.              OPD09350
089500       400-EXIT.                                                    OPD09360
089600           EXIT.                                                    OPD09370
089700                                                                    OPD09380
089800       410-ROUTE-TECH-RTN.                                          OPD09390
089900           MOVE "410-ROUTE-TECH-RTN" TO PARA-NAME.                  OPD09400
090000           IF TECHT-CITY(WS-TECH-TAB-SUB) = WS-RUN-CITY            OPD09410
090100               AND TECHT-IS-ACTIVE(WS-TECH-TAB-SUB)                OPD09420
090200               MOVE ZERO TO WS-ROUTE-KM                            OPD09430
090300               IF TECHT-LOCATION-KNOWN(WS-TECH-TAB-SUB)            OPD09440
090400                   MOVE TECHT-CUR-LAT(WS-TECH-TAB-SUB)             OPD09450
091000                              TO WS-ROUTE-LAT                      OPD09460
091100                   MOVE TECHT-CUR-LNG(WS-TECH-TAB-SUB)             OPD09470
091200                              TO WS-ROUTE-LNG                      OPD09480
091300               ELSE                                                 OPD09490
091400                   MOVE ZERO TO WS-ROUTE-LAT, WS-ROUTE-LNG         OPD09500
091500               END-IF                                              OPD09510
091600               PERFORM 420-ROUTE-LEG-RTN THRU 420-EXIT              OPD09520
091700                   VARYING WS-ROUTE-SLOT-IDX FROM 1 BY 1           OPD09530
091800                   UNTIL WS-ROUTE-SLOT-IDX > 5                     OPD09540
091900               DISPLAY "  ROUTE " TECHT-NAME(WS-TECH-TAB-SUB)      OPD09550
092000                       ": " WS-ROUTE-KM " KM"                      OPD09560
092100           END-IF.                                                 OPD09570
092200       410-EXIT.                                                    OPD09580
092300           EXIT.                                                    OPD09590
092400                                                                    OPD09600
092500       420-ROUTE-LEG-RTN.                                           OPD09610
092600           MOVE "420-ROUTE-LEG-RTN" TO PARA-NAME.                  OPD09620
092650           PERFORM 425-BKG-SCAN-RTN THRU 425-EXIT                  OPD09625
092660               VARYING WS-BKGT-SCAN-SUB FROM 1 BY 1                OPD09626
092670               UNTIL WS-BKGT-SCAN-SUB > BKGT-COUNT                 OPD09627
092680               OR (BKGT-ELIGIBLE-SW(WS-BKGT-SCAN-SUB) = "Y"        OPD09628
092690                   AND BKGT-CITY(WS-BKGT-SCAN-SUB) = WS-RUN-CITY   OPD09629
092700                   AND BKGT-DATE(WS-BKGT-SCAN-SUB) = WS-RUN-DATE   OPD09630
092710                   AND BKGT-SLOT(WS-BKGT-SCAN-SUB) =               OPD09631
092720                               STD-SLOT-CODE(WS-ROUTE-SLOT-IDX)    OPD09632
092730                   AND BKGT-TECH-ID(WS-BKGT-SCAN-SUB) =            OPD09633
092740                               TECHT-ID(WS-TECH-TAB-SUB)).         OPD09634
093700           IF WS-BKGT-SCAN-SUB <= BKGT-COUNT                       OPD09730
093900               MOVE WS-ROUTE-LAT TO GCD-LAT1                       OPD09750
094000               MOVE WS-ROUTE-LNG TO GCD-LNG1                       OPD09760
094100               MOVE BKGT-LAT(WS-BKGT-SCAN-SUB) TO GCD-LAT2         OPD09770
094200               MOVE BKGT-LNG(WS-BKGT-SCAN-SUB) TO GCD-LNG2         OPD09780
094300               CALL "GCDIST" USING GCDIST-PARMS                    OPD09790
094400               ADD GCD-DISTANCE-KM TO WS-ROUTE-KM                  OPD09800
094500               MOVE BKGT-LAT(WS-BKGT-SCAN-SUB) TO WS-ROUTE-LAT     OPD09810
094600               MOVE BKGT-LNG(WS-BKGT-SCAN-SUB) TO WS-ROUTE-LNG     OPD09820
094700           END-IF.                                                 OPD09830
094800       420-EXIT.                                                    OPD09840
094900           EXIT.                                                    OPD09850
094950                                                                    OPD09855
094960       425-BKG-SCAN-RTN.                                             OPD09856
094970           MOVE "425-BKG-SCAN-RTN" TO PARA-NAME.                     OPD09857
094980           CONTINUE.                                                 OPD09858
094990       425-EXIT.                                                    OPD09859
095000           EXIT.                                                    OPD09860
095100******************************************************************  OPD09870
095200*    500/505/510/520 -- APPLY MODE.  ONLY BOOKINGS WHOSE TECH-ID  *OPD09880
095300*    NOW DIFFERS FROM ITS LOADED OLD-TECH-ID GET A SLOT FLIP;      *OPD09890
095400*    BEST-EFFORT ON BOTH ENDS, PER THE BUSINESS RULE.             *OPD09900
095500******************************************************************  OPD09910
095600       500-APPLY-CHANGES.                                           OPD09920
095700           MOVE "500-APPLY-CHANGES" TO PARA-NAME.                  OPD09930
095800           PERFORM 505-APPLY-ROW-RTN THRU 505-EXIT                  OPD09940
095900               VARYING BKGT-IDX FROM 1 BY 1                        OPD09950
096000               UNTIL BKGT-IDX > BKGT-COUNT.                         OPD09960
096100       500-EXIT.                                                    OPD09970
096200           EXIT.                                                    OPD09980
096300                                                                    OPD09990
096400       505-APPLY-ROW-RTN.                                           OPD10000
096500           MOVE "505-APPLY-ROW-RTN" TO PARA-NAME.                  OPD10010
096600           IF BKGT-ELIGIBLE-SW(BKGT-IDX) = "Y"                     OPD10020
096700               AND BKGT-CITY(BKGT-IDX) = WS-RUN-CITY                OPD10030
096800               AND BKGT-TECH-ID(BKGT-IDX) NOT =                    OPD10040
096900                               BKGT-OLD-TECH-ID(BKGT-IDX)          OPD10050
097000               PERFORM 510-UNBOOK-OLD-SLOT-RTN THRU 510-EXIT        OPD10060
097100               PERFORM 520-BOOK-NEW-SLOT-RTN THRU 520-EXIT          OPD10070
097200           END-IF.                                                 OPD10080
097300       505-EXIT.                                                    OPD10090
097400           EXIT.                                                    OPD10100
097500                                                                    OPD10110
097600       510-UNBOOK-OLD-SLOT-RTN.                                     OPD10120
097700           MOVE "510-UNBOOK-OLD-SLOT-RTN" TO PARA-NAME.             OPD10130
097800           SET SLOT-TAB-IDX TO 1.                                   OPD10140
097900           SEARCH SLOT-TAB-ENTRY                                    OPD10150
098000               AT END                                               OPD10160
098100                   CONTINUE                                         OPD10170
098200               WHEN SLOTT-TECH-ID(SLOT-TAB-IDX) =                  OPD10180
098300                           BKGT-OLD-TECH-ID(BKGT-IDX)               OPD10190
098400                    AND SLOTT-DATE(SLOT-TAB-IDX) = WS-RUN-DATE      OPD10200
098500                    AND SLOTT-CODE(SLOT-TAB-IDX) =                 OPD10210
098600                                BKGT-SLOT(BKGT-IDX)                OPD10220
098700                    AND SLOTT-IS-BOOKED(SLOT-TAB-IDX)              OPD10230
098800                   MOVE "N" TO SLOTT-BOOKED(SLOT-TAB-IDX)          OPD10240
098900           END-SEARCH.                                             OPD10250
099000       510-EXIT.                                                    OPD10260
099100           EXIT.                                                    OPD10270
099200                                                                    OPD10280
099300       520-BOOK-NEW-SLOT-RTN.                                       OPD10290
099400           MOVE "520-BOOK-NEW-SLOT-RTN" TO PARA-NAME.              OPD10300
099500           SET SLOT-TAB-IDX TO 1.                                   OPD10310
099600           SEARCH SLOT-TAB-ENTRY                                    OPD10320
099700               AT END                                               OPD10330
099800                   CONTINUE                                         OPD10340
099900               WHEN SLOTT-TECH-ID(SLOT-TAB-IDX) =                  OPD10350
100000                           BKGT-TECH-ID(BKGT-IDX)                  OPD10360
100100                    AND SLOTT-DATE(SLOT-TAB-IDX) = WS-RUN-DATE      OPD10370
100200                    AND SLOTT-CODE(SLOT-TAB-IDX) =                 OPD10380
100300                                BKGT-SLOT(BKGT-IDX)                OPD10390
100400                    AND SLOTT-IS-FREE(SLOT-TAB-IDX)                OPD10400
100500                   MOVE "Y" TO SLOTT-BOOKED(SLOT-TAB-IDX)          OPD10410
100600           END-SEARCH.                                             OPD10420
100700       520-EXIT.                                                    OPD10430
100800           EXIT.                                                    OPD10440
100900                                                                    OPD10450
101000******************************************************************  OPD10460
101100*    550/560/565 -- AUDIT RECORDS.  ONE ASSIGNMENT-RUN ROW, THEN  *OPD10470
101200*    ONE ASSIGNMENT-CHANGE ROW PER ELIGIBLE BOOKING IN THIS CITY  *OPD10480
101300*    (INCLUDING THE UNCHANGED ONES).                              *OPD10490
101400******************************************************************  OPD10500
101500       550-WRITE-RUN-REC.                                           OPD10510
101600           MOVE "550-WRITE-RUN-REC" TO PARA-NAME.                  OPD10520
101700           MOVE WS-NEXT-RUN-ID TO WS-CUR-RUN-ID, RUN-ID.            OPD10530
101800           ADD 1 TO WS-NEXT-RUN-ID.                                 OPD10540
101900           MOVE WS-RUN-CITY    TO RUN-CITY.                         OPD10550
102000           MOVE WS-RUN-DATE    TO RUN-DATE.                         OPD10560
102100           MOVE CITY-BEFORE-TOTAL TO RUN-BEFORE-KM.                 OPD10570
102200           MOVE CITY-AFTER-TOTAL  TO RUN-AFTER-KM.                  OPD10580
102300           MOVE CITY-SAVED-KM     TO RUN-SAVED-KM.                  OPD10590
102400           MOVE CITY-GROUPS-OPT   TO RUN-GROUPS-OPT.                OPD10600
102500           WRITE ASNRUN-FD-REC FROM ASSIGNMENT-RUN-REC.             OPD10610
102600       550-EXIT.                                                    OPD10620
102700           EXIT.                                                    OPD10630
102800                                                                    OPD10640
102900       560-WRITE-CHANGE-REC.                                        OPD10650
103000           MOVE "560-WRITE-CHANGE-REC" TO PARA-NAME.                OPD10660
103100           PERFORM 565-CHG-ROW-RTN THRU 565-EXIT                    OPD10670
103200               VARYING BKGT-IDX FROM 1 BY 1                        OPD10680
103300               UNTIL BKGT-IDX > BKGT-COUNT.                         OPD10690
103400       560-EXIT.                                                    OPD10700
103500           EXIT.                                                    OPD10710
103600                                                                    OPD10720
103700       565-CHG-ROW-RTN.                                             OPD10730
103800           MOVE "565-CHG-ROW-RTN" TO PARA-NAME.                    OPD10740
103900           IF BKGT-ELIGIBLE-SW(BKGT-IDX) = "Y"                     OPD10750
104000               AND BKGT-CITY(BKGT-IDX) = WS-RUN-CITY                OPD10760
104100               MOVE WS-CUR-RUN-ID   TO CHG-RUN-ID                   OPD10770
104200               MOVE BKGT-ID(BKGT-IDX)   TO CHG-BKG-ID               OPD10780
104300               MOVE BKGT-SLOT(BKGT-IDX) TO CHG-SLOT                 OPD10790
104400               MOVE BKGT-NAME(BKGT-IDX) TO CHG-CUST-NAME            OPD10800
104500               MOVE BKGT-PIN(BKGT-IDX)  TO CHG-CUST-PIN             OPD10810
104600               MOVE SPACES TO CHG-OLD-TECH, CHG-NEW-TECH            OPD10820
104700               IF BKGT-OLD-TECH-ID(BKGT-IDX) NOT = ZERO             OPD10830
104800                   MOVE BKGT-OLD-TECH-ID(BKGT-IDX)                 OPD10840
104900                              TO WS-SEARCH-TECH-ID                 OPD10850
105000                   PERFORM 215-FIND-TECH-BY-ID-RTN THRU 215-EXIT   OPD10860
105100                   IF TECH-WAS-FOUND                                OPD10870
105200                       MOVE TECHT-NAME(WS-TECH-TAB-SUB)            OPD10880
105300                                  TO CHG-OLD-TECH                  OPD10890
105400                   END-IF                                          OPD10900
105500               END-IF                                              OPD10910
105600               IF BKGT-TECH-ID(BKGT-IDX) NOT = ZERO                OPD10920
105700                   MOVE BKGT-TECH-ID(BKGT-IDX)                     OPD10930
105800                              TO WS-SEARCH-TECH-ID                 OPD10940
105900                   PERFORM 215-FIND-TECH-BY-ID-RTN THRU 215-EXIT   OPD10950
106000                   IF TECH-WAS-FOUND                                OPD10960
106100                       MOVE TECHT-NAME(WS-TECH-TAB-SUB)            OPD10970
106200                                  TO CHG-NEW-TECH                  OPD10980
106300                   END-IF                                          OPD10990
106400               END-IF                                              OPD11000
106900               MOVE BKGT-BEFORE-KM(BKGT-IDX) TO CHG-OLD-KM          OPD11050
107000               MOVE BKGT-AFTER-KM(BKGT-IDX)  TO CHG-NEW-KM          OPD11060
107100               COMPUTE CHG-DELTA-KM = CHG-OLD-KM - CHG-NEW-KM       OPD11070
107200               IF BKGT-TECH-ID(BKGT-IDX) NOT =                    OPD11080
107300                               BKGT-OLD-TECH-ID(BKGT-IDX)          OPD11090
107400                   MOVE "Y" TO CHG-CHANGED                         OPD11100
107500               ELSE                                                 OPD11110
107600                   MOVE "N" TO CHG-CHANGED                         OPD11120
107700               END-IF                                              OPD11130
107800               WRITE ASNCHG-FD-REC FROM ASSIGNMENT-CHANGE-REC       OPD11140
107900           END-IF.                                                 OPD11150
108000       565-EXIT.                                                    OPD11160
108100           EXIT.                                                    OPD11170
108200                                                                    OPD11180
108300******************************************************************  OPD11190
108400*    700/710/750 -- THE OPTIMIZATION SUMMARY REPORT.              *OPD11200
108500******************************************************************  OPD11210
108600       700-PRINT-BANNER.                                            OPD11220
108700           MOVE "700-PRINT-BANNER" TO PARA-NAME.                   OPD11230
108800           WRITE RPT-REC FROM WS-EQ-LINE.                          OPD11240
108900           WRITE RPT-REC FROM WS-TITLE-LINE.                       OPD11250
109000           WRITE RPT-REC FROM WS-EQ-LINE.                          OPD11260
109100           WRITE RPT-REC FROM WS-COLM-HDR-REC.                     OPD11270
109200           WRITE RPT-REC FROM WS-DASH-LINE.                        OPD11280
109300       700-EXIT.                                                    OPD11290
109400           EXIT.                                                    OPD11300
109500                                                                    OPD11310
109600       710-PRINT-CITY-LINE.                                         OPD11320
109700           MOVE "710-PRINT-CITY-LINE" TO PARA-NAME.                OPD11330
109800           MOVE WS-RUN-CITY        TO RPT-CITY.                    OPD11340
109900           COMPUTE RPT-BEFORE-KM ROUNDED = CITY-BEFORE-TOTAL.       OPD11350
110000           COMPUTE RPT-AFTER-KM  ROUNDED = CITY-AFTER-TOTAL.        OPD11360
110100           COMPUTE RPT-SAVED-KM  ROUNDED = CITY-SAVED-KM.           OPD11370
110200           MOVE CITY-GROUPS-OPT    TO RPT-GROUPS.                  OPD11380
110300           WRITE RPT-REC FROM WS-DETAIL-REC.                       OPD11390
110400       710-EXIT.                                                    OPD11400
110500           EXIT.                                                    OPD11410
110600                                                                    OPD11420
110700       750-PRINT-FOOTER.                                            OPD11430
110800           MOVE "750-PRINT-FOOTER" TO PARA-NAME.                   OPD11440
110900           WRITE RPT-REC FROM WS-DASH-LINE.                        OPD11450
111000           IF TOTAL-RUNS = ZERO                                     OPD11460
111100               WRITE RPT-REC FROM WS-NO-OPT-LINE                   OPD11470
111200           ELSE                                                    OPD11480
111300               MOVE TOTAL-SAVED-KM  TO FTR-SAVED-KM                 OPD11490
111400               MOVE TOTAL-GROUPS    TO FTR-GROUPS-CNT               OPD11500
111500               MOVE TOTAL-RUNS      TO FTR-RUNS-CNT                 OPD11510
111600               WRITE RPT-REC FROM WS-FOOTER-SAVED-LINE              OPD11520
111700               WRITE RPT-REC FROM WS-FOOTER-GROUPS-LINE             OPD11530
111800               WRITE RPT-REC FROM WS-FOOTER-RUNS-LINE               OPD11540
111900           END-IF.                                                 OPD11550
112000       750-EXIT.                                                    OPD11560
112100           EXIT.                                                    OPD11570
112200                                                                    OPD11580
112300******************************************************************  OPD11590
112400*    800/810 -- FLUSH THE TWO IN-CORE TABLES THAT MAY HAVE        *OPD11600
112500*    CHANGED (SLOT-TABLE FOR THE BOOKED FLAGS, BOOKING-TABLE FOR  *OPD11610
112600*    THE REASSIGNED TECH-IDS) BACK OUT TO THEIR OUTPUT FILES.     *OPD11620
112700******************************************************************  OPD11630
112800       800-REWRITE-SLOT-TABLE.                                      OPD11640
112900           MOVE "800-REWRITE-SLOT-TABLE" TO PARA-NAME.              OPD11650
113000           MOVE SLOTT-TECH-ID(SLOT-TAB-IDX) TO SLOT-TECH-ID.        OPD11660
113100           MOVE SLOTT-DATE(SLOT-TAB-IDX)    TO SLOT-DATE.           OPD11670
113200           MOVE SLOTT-CODE(SLOT-TAB-IDX)    TO SLOT-CODE.           OPD11680
113300           MOVE SLOTT-BOOKED(SLOT-TAB-IDX)  TO SLOT-BOOKED.         OPD11690
113400           WRITE AVAILOUT-FD-REC FROM AVAILABILITY-SLOT-REC.       OPD11700
113500       800-EXIT.                                                    OPD11710
113600           EXIT.                                                    OPD11720
113700                                                                    OPD11730
113800       810-REWRITE-BKG-TABLE.                                       OPD11740
113900           MOVE "810-REWRITE-BKG-TABLE" TO PARA-NAME.               OPD11750
114000           MOVE BKGT-ID(BKGT-IDX)      TO BKG-ID.                   OPD11760
114100           MOVE BKGT-NAME(BKGT-IDX)    TO BKG-NAME.                 OPD11770
114200           MOVE BKGT-PIN(BKGT-IDX)     TO BKG-PINCODE.              OPD11780
114300           MOVE BKGT-CITY(BKGT-IDX)    TO BKG-CITY.                 OPD11790
114400           MOVE BKGT-LAT(BKGT-IDX)     TO BKG-LAT.                  OPD11800
114500           MOVE BKGT-LNG(BKGT-IDX)     TO BKG-LNG.                  OPD11810
114600           MOVE BKGT-DATE(BKGT-IDX)    TO BKG-DATE.                 OPD11820
114700           MOVE BKGT-SLOT(BKGT-IDX)    TO BKG-SLOT.                 OPD11830
114800           MOVE BKGT-TECH-ID(BKGT-IDX) TO BKG-TECH-ID.              OPD11840
114900           MOVE BKGT-STATUS(BKGT-IDX)  TO BKG-STATUS.               OPD11850
115000           WRITE BKGOUT-FD-REC FROM CUSTOMER-BOOKING-REC.          OPD11860
115100       810-EXIT.                                                    OPD11870
115200           EXIT.                                                    OPD11880
115300                                                                    OPD11890
115400******************************************************************  OPD11900
115500*    900-CLEANUP -- FLUSHES BOTH TABLES, CLOSES EVERYTHING, AND   *OPD11910
115600*    PRINTS THE CONTROL TOTALS.                                   *OPD11920
115700******************************************************************  OPD11930
115800       900-CLEANUP.                                                 OPD11940
115900           MOVE "900-CLEANUP" TO PARA-NAME.                        OPD11950
116000           PERFORM 800-REWRITE-SLOT-TABLE THRU 800-EXIT             OPD11960
116100               VARYING SLOT-TAB-IDX FROM 1 BY 1                    OPD11970
116200               UNTIL SLOT-TAB-IDX > SLOT-TAB-COUNT.                 OPD11980
116300           PERFORM 810-REWRITE-BKG-TABLE THRU 810-EXIT              OPD11990
116400               VARYING BKGT-IDX FROM 1 BY 1                        OPD12000
116500               UNTIL BKGT-IDX > BKGT-COUNT.                         OPD12010
116600           CLOSE TECHNICIAN-FILE, AVAILSLT-IN-FILE, AVAILSLT-OUT-FILE, OPD12020
116700                 CUSTOMER-BOOKING-IN-FILE, CUSTOMER-BOOKING-OUT-FILE, OPD12030
116800                 ASSIGNMENT-RUN-FILE, ASSIGNMENT-CHANGE-FILE,        OPD12040
116900                 SUMMARY-RPT, SYSOUT.                               OPD12050
117000           DISPLAY "CITIES PROCESSED: "    TOTAL-RUNS.             OPD12060
117100           DISPLAY "TOTAL KM BEFORE: "     TOTAL-BEFORE-KM.        OPD12070
117200           DISPLAY "TOTAL KM AFTER: "      TOTAL-AFTER-KM.         OPD12080
117300           DISPLAY "TOTAL GROUPS OPTIMIZED: " TOTAL-GROUPS.        OPD12090
117400           DISPLAY "******** NORMAL END OF JOB OPTDAY ********".  OPD12100
117500       900-EXIT.                                                    OPD12110
117600           EXIT.                                                    OPD12120
117700                                                                    OPD12130
117800       1000-ABEND-RTN.                                              OPD12140
117900           WRITE SYSOUT-REC FROM ABEND-REC.                        OPD12150
118000           CLOSE TECHNICIAN-FILE, AVAILSLT-IN-FILE, AVAILSLT-OUT-FILE, OPD12160
118100                 CUSTOMER-BOOKING-IN-FILE, CUSTOMER-BOOKING-OUT-FILE, OPD12170
118200                 ASSIGNMENT-RUN-FILE, ASSIGNMENT-CHANGE-FILE,        OPD12180
118300                 SUMMARY-RPT, SYSOUT.                               OPD12190
118400           DISPLAY "*** ABNORMAL END OF JOB-OPTDAY ***"            OPD12200
118500                   UPON CONSOLE.                                   OPD12210
118600           DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.                      OPD12220
118700       1000-EXIT.                                                   OPD12230
118800           EXIT.                                                    OPD12240
